000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EDU35020.
000300 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000400 INSTALLATION.  EDUCACION - SEMILLERO.
000500 DATE-WRITTEN.  MARZO 1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE EDUCACION.
000800******************************************************************
000900*               E D U 3 5 0 2 0                                 *
001000*---------------------------------------------------------------*
001100* TIPO        : BATCH                                           *
001200* DESCRIPCION : SEGUNDO PASO DEL PROCESO DE FORMACION DE         *
001300*             : EQUIPOS.  LEE LOS ASPIRANTES NORMALIZADOS POR    *
001400*             : EDU35010 (REGWRK) Y LOS REPARTE EN EQUIPOS SEGUN *
001500*             : LA ESTRATEGIA DEL TIPO DE EVENTO: SQL BOOTCAMP,  *
001600*             : HACKATHON (SELENIUM / API FASE 1-2 / RECIPE) O   *
001700*             : GENERICA (SQL HACKATHON Y CUALQUIER OTRO).       *
001800*             : ESCRIBE LOS EQUIPOS Y LOS NO ASIGNADOS A TEAMWK, *
001900*             : Y LOS CONTADORES + RESUMEN A CTLWK, QUE CONSUME  *
002000*             : EDU35030 PARA EL REPORTE FINAL.                  *
002100* ARCHIVOS    : REGWRK  (ENTRADA)  - EDUC.SEMI.EDU35010.SALIDA   *
002200*             : TEAMWK  (SALIDA)   - EDUC.SEMI.EDU35020.EQUIPOS  *
002300*             : CTLWK   (SALIDA)   - EDUC.SEMI.EDU35020.CONTROL  *
002400* PARAMETROS  : TIPO DE EVENTO (1-6) POR SYSIN, VER COPY EVTTYP  *
002500* PROGRAMA(S) : NO APLICA                                        *
002600*---------------------------------------------------------------*
002700*    HISTORIAL DE CAMBIOS                                        *
002800*    FECHA       INIC  TICKET    DESCRIPCION                     *
002900*    ----------  ----  --------  ----------------------------   *
003000*    1987-03-02  EEDR  SEM-0042  CREACION ORIGINAL DEL PROGRAMA, *
003100*                                SOLO ESTRATEGIA GENERICA         *
003200*    1988-07-19  EEDR  SEM-0049  SE AGREGA LA ESTRATEGIA DE SQL  *
003300*                                BOOTCAMP (ADVANCED / FULL)       *
003400*    1991-08-14  JLMR  SEM-0078  SE AGREGA LA ESTRATEGIA DE      *
003500*                                HACKATHON CON ZONA HORARIA       *
003600*    1993-06-21  JLMR  SEM-0091  EL REPARTO USA NUMERO ALEATORIO *
003700*                                CONGRUENCIAL EN VEZ DE ORDEN FIJO*
003800*    1998-11-30  PEDR  SEM-0112  REVISION DE FIN DE SIGLO (Y2K): *
003900*                                SIN CAMPOS DE FECHA EN ESTE      *
004000*                                PROGRAMA. SIN IMPACTO.           *
004100*    2001-02-14  PEDR  SEM-0130  CORRECCION: LA SEMILLA DEL       *
004200*                                ALEATORIO SE TOMA DE LA HORA DEL *
004300*                                SISTEMA, NO DE UN VALOR FIJO     *
004400*    2004-05-03  EEDR  SEM-0158  SE AGREGA NORMALIZACION DE ZONA  *
004500*                                HORARIA PARA LA ESTRATEGIA       *
004600*                                HACKATHON                        *
004700*    2006-03-14  EEDR  SEM-0176  APERTURA DE ARCHIVOS ESTANDARI-  *
004800*                                ZADA A PERFORM...THRU POR NORMA *
004900*                                DEL DEPARTAMENTO (VER 110/115)  *
005000*---------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS CLASE-VOCAL IS "A" "E" "I" "O" "U"
005600     UPSI-0 IS WS-ABORTAR ON  STATUS IS CORRIDA-ABORTADA
005700                         OFF STATUS IS CORRIDA-NORMAL.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT REGWRK  ASSIGN TO REGWRK
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS FS-REGWRK.
006300     SELECT TEAMWK  ASSIGN TO TEAMWK
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS FS-TEAMWK.
006600     SELECT CTLWK   ASSIGN TO CTLWK
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS FS-CTLWK.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  REGWRK
007200     RECORDING MODE IS F.
007300     COPY REGWRK.
007400 FD  TEAMWK
007500     RECORDING MODE IS F.
007600     COPY TEAMWK.
007700 FD  CTLWK
007800     RECORDING MODE IS F.
007900     COPY CTLWK.
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200*                 ESTADO DE LOS ARCHIVOS (FILE STATUS)           *
008300******************************************************************
008400 01  FS-REGWRK                     PIC 9(02) VALUE ZEROS.
008500 01  FS-TEAMWK                     PIC 9(02) VALUE ZEROS.
008600 01  FS-CTLWK                      PIC 9(02) VALUE ZEROS.
008700 01  WKS-FLAGS.
008800     02 WKS-SW-EOF-REGWRK          PIC X(01) VALUE "N".
008900        88 WKS-EOF-REGWRK                    VALUE "Y".
009000     02 WKS-SW-ABORTA              PIC X(01) VALUE "N".
009100        88 WKS-DEBE-ABORTAR                  VALUE "Y".
009200     02 WKS-SW-ZONA-HALLADA        PIC X(01) VALUE "N".
009300        88 WKS-ZONA-HALLADA                  VALUE "Y".
009400        88 WKS-ZONA-NO-HALLADA               VALUE "N".
009500     02 WKS-SW-EQUIPO-HALLADO      PIC X(01) VALUE "N".
009600        88 WKS-EQUIPO-HALLADO                VALUE "Y".
009700        88 WKS-EQUIPO-NO-HALLADO             VALUE "N".
009800     02 WKS-SW-YA-ASIGNADO         PIC X(01) VALUE "N".
009900        88 WKS-YA-ASIGNADO                   VALUE "Y".
010000******************************************************************
010100*         COPIA DE LA TABLA DE TIPOS DE EVENTO (COMPARTIDA)      *
010200******************************************************************
010300 COPY EVTTYP.
010400******************************************************************
010500*                 PARAMETRO DE CORRIDA (SYSIN)                   *
010600******************************************************************
010700 01  WKS-PARM-ENTRADA.
010800     02 WKS-PARM-CODIGO            PIC X(01) VALUE SPACES.
010900     02 FILLER                     PIC X(19) VALUE SPACES.
011000 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
011100     02 WKS-PARM-DIGITO            PIC 9(01).
011200     02 FILLER                     PIC X(19).
011300******************************************************************
011400*          ALFABETOS PARA SUBIR TEXTO LIBRE A MAYUSCULAS         *
011500******************************************************************
011600 01  WKS-ALFA-MINUSCULAS   PIC X(26) VALUE
011700           "abcdefghijklmnopqrstuvwxyz".
011800 01  WKS-ALFA-MAYUSCULAS   PIC X(26) VALUE
011900           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012000 77  WKS-COMBO-AREA-TEMP            PIC X(20) VALUE SPACES.
012100******************************************************************
012200*           TABLA EN MEMORIA DE ASPIRANTES (DE REGWRK)           *
012300******************************************************************
012400 77  WKS-MAX-ASPIRANTES            PIC 9(03) COMP VALUE 300.
012500 01  WKS-ASPIRANTES-TABLA.
012600     02 WKS-ASP-ENTRY OCCURS 300 TIMES.
012700        03 WAS-EMAIL               PIC X(60).
012800        03 WAS-NOMBRE              PIC X(60).
012900        03 WAS-TRACK               PIC X(20).
013000        03 WAS-BATCH               PIC X(20).
013100        03 WAS-COURSE-TYPE         PIC X(30).
013200        03 WAS-WORKING-STATUS      PIC X(10).
013300        03 WAS-ZONA-CRUDA          PIC X(20).
013400        03 WAS-ZONA-NORMAL         PIC X(05) VALUE "OTHER".
013500           88 WAS-ZONA-EST               VALUE "EST".
013600           88 WAS-ZONA-CST               VALUE "CST".
013700           88 WAS-ZONA-PST               VALUE "PST".
013800           88 WAS-ZONA-OTRA              VALUE "OTHER".
013900        03 WAS-PREV-HACKATHON      PIC X(10).
014000        03 WAS-SW-WORKING          PIC X(01).
014100           88 WAS-ESTA-TRABAJANDO        VALUE "Y".
014200        03 WAS-SW-PREV-HACK        PIC X(01).
014300           88 WAS-HIZO-HACK-PREVIO       VALUE "Y".
014400        03 WAS-SW-ASIGNADO         PIC X(01) VALUE "N".
014500           88 WAS-FUE-ASIGNADO           VALUE "Y".
014600        03 WAS-CLASE-SQL           PIC X(01) VALUE SPACE.
014700           88 WAS-ES-ADVANCED            VALUE "A".
014800           88 WAS-ES-FULL                VALUE "F".
014900 77  WKS-NUM-ASPIRANTES            PIC 9(03) COMP VALUE ZERO.
015000******************************************************************
015100*              TABLA EN MEMORIA DE EQUIPOS (EN FORMACION)        *
015200******************************************************************
015300 77  WKS-MAX-EQUIPOS               PIC 9(03) COMP VALUE 60.
015400 77  WKS-MAX-MIEMBROS-EQP          PIC 9(03) COMP VALUE 25.
015500 01  WKS-EQUIPOS-TABLA.
015600     02 WKS-EQP-ENTRY OCCURS 60 TIMES.
015700        03 WEQ-NOMBRE              PIC X(30) VALUE SPACES.
015800        03 WEQ-TIPO                PIC X(20) VALUE SPACES.
015900        03 WEQ-NUM-MIEMBROS        PIC 9(03) COMP VALUE ZERO.
016000        03 WEQ-ZONA-DOMINANTE      PIC X(05) VALUE "NONE".
016100        03 WEQ-STATISTICS          PIC X(120) VALUE SPACES.
016200        03 WEQ-MIEMBRO OCCURS 25 TIMES.
016300           04 WEM-ASP-SUB          PIC 9(03) COMP VALUE ZERO.
016400 77  WKS-NUM-EQUIPOS               PIC 9(03) COMP VALUE ZERO.
016500******************************************************************
016600*      LISTAS DE TRABAJO PARA BARAJAR Y REPARTIR (SCRATCH)       *
016700******************************************************************
016800 01  WKS-LISTA-TRABAJO.
016900     02 WKS-LST-ELEM OCCURS 300 TIMES PIC 9(03) COMP.
017000 77  WKS-LST-CONTADOR              PIC 9(03) COMP VALUE ZERO.
017100 01  WKS-LISTA-SDET.
017200     02 WKS-SDT-ELEM OCCURS 300 TIMES PIC 9(03) COMP.
017300 77  WKS-SDT-CONTADOR              PIC 9(03) COMP VALUE ZERO.
017400 77  WKS-SDT-PUNTERO               PIC 9(03) COMP VALUE 1.
017500 01  WKS-LISTA-DA.
017600     02 WKS-DAL-ELEM OCCURS 300 TIMES PIC 9(03) COMP.
017700 77  WKS-DAL-CONTADOR              PIC 9(03) COMP VALUE ZERO.
017800 77  WKS-DAL-PUNTERO               PIC 9(03) COMP VALUE 1.
017900 01  WKS-LISTA-DVLPR.
018000     02 WKS-DVL-ELEM OCCURS 300 TIMES PIC 9(03) COMP.
018100 77  WKS-DVL-CONTADOR              PIC 9(03) COMP VALUE ZERO.
018200 77  WKS-DVL-PUNTERO               PIC 9(03) COMP VALUE 1.
018300******************************************************************
018400*          GENERADOR CONGRUENCIAL LINEAL (SUSTITUTO DE UN         *
018500*          GENERADOR DE ALEATORIOS INTRINSECO, QUE ESTE            *
018600*          COMPILADOR NO OFRECE)                                  *
018700******************************************************************
018800 77  WKS-HORA-SISTEMA               PIC 9(08) COMP VALUE ZERO.
018900 77  WKS-RAND-SEED                  PIC 9(07) COMP VALUE 17.
019000 77  WKS-RAND-COCIENTE              PIC 9(07) COMP VALUE ZERO.
019100 77  WKS-RAND-POS                   PIC 9(03) COMP VALUE ZERO.
019200******************************************************************
019300*                CONTADORES Y SUBINDICES DE USO GENERAL          *
019400******************************************************************
019500 77  WKS-SUB-1                      PIC 9(03) COMP VALUE ZERO.
019600 77  WKS-SUB-2                      PIC 9(03) COMP VALUE ZERO.
019700 77  WKS-SUB-3                      PIC 9(03) COMP VALUE ZERO.
019800 77  WKS-SUB-4                      PIC 9(03) COMP VALUE ZERO.
019900 77  WKS-SWAP-TEMP                  PIC 9(03) COMP VALUE ZERO.
020000 77  WKS-CONT-ZONA                  PIC 9(02) COMP VALUE ZERO.
020100 77  WKS-MIN-MIEMBROS               PIC 9(03) COMP VALUE ZERO.
020200 77  WKS-EQP-MIN-SUB                PIC 9(03) COMP VALUE ZERO.
020300 77  WKS-TEAM-BASE                  PIC 9(03) COMP VALUE ZERO.
020400 77  WKS-TEAM-CANT                  PIC 9(03) COMP VALUE ZERO.
020500 77  WKS-TEXTO-UPPER                PIC X(30) VALUE SPACES.
020600 77  WKS-ZONA-UPPER                 PIC X(20) VALUE SPACES.
020700 77  WKS-IDX0                       PIC 9(03) COMP VALUE ZERO.
020800******************************************************************
020900*    AREA PRIVADA DEL AUXILIAR "BUSCA EQUIPO CON MENOS MIEMBROS" *
021000*    (NUNCA LA TOCA OTRA SECCION - EVITA PISAR UN INDICE ACTIVO) *
021100******************************************************************
021200 77  WKS-BM-SUB                     PIC 9(03) COMP VALUE ZERO.
021300 77  WKS-BM-LIMIT                   PIC 9(03) COMP VALUE ZERO.
021400 77  WKS-AM-CNT                     PIC 9(03) COMP VALUE ZERO.
021500 77  WKS-CT-SUB                     PIC 9(03) COMP VALUE ZERO.
021600 77  WKS-CT-ASP                     PIC 9(03) COMP VALUE ZERO.
021700******************************************************************
021800*        CONVERSION DE NUMERO A TEXTO RECORTADO (SIN FUNCION     *
021900*        INTRINSECA FUNCTION TRIM EN ESTE COMPILADOR)            *
022000******************************************************************
022100 77  WKS-NUM3-ENTRADA               PIC 9(03) COMP VALUE ZERO.
022200 77  WKS-EDITADO-3                  PIC ZZ9.
022300 77  WKS-NUM3-TEXTO                 PIC X(03) VALUE SPACES.
022400 77  WKS-N3-SUB                     PIC 9(01) COMP VALUE ZERO.
022500 77  WKS-NUM5-ENTRADA               PIC 9(05) COMP VALUE ZERO.
022600 77  WKS-EDITADO-5                  PIC ZZZZ9.
022700 77  WKS-NUM5-TEXTO                 PIC X(05) VALUE SPACES.
022800 77  WKS-N5-SUB                     PIC 9(01) COMP VALUE ZERO.
022900 77  WKS-STR-PIEZA-1                PIC X(03) VALUE SPACES.
023000 77  WKS-STR-PIEZA-2                PIC X(03) VALUE SPACES.
023100 77  WKS-STR-PIEZA-3                PIC X(03) VALUE SPACES.
023200 77  WKS-STR-PIEZA-4                PIC X(03) VALUE SPACES.
023300 77  WKS-STR-PIEZA-5                PIC X(03) VALUE SPACES.
023400******************************************************************
023500*                ARMADO DEL NOMBRE DE UN EQUIPO                  *
023600******************************************************************
023700 77  WKS-NOMBRE-PREFIJO             PIC X(20) VALUE SPACES.
023800 77  WKS-NOMBRE-PREFIJO-LEN         PIC 9(02) COMP VALUE ZERO.
023900 77  WKS-NOMBRE-NUMERO              PIC 9(03) COMP VALUE ZERO.
024000 77  WKS-NOMBRE-ARMADO-LEN          PIC 9(02) COMP VALUE ZERO.
024100*    WKS-NOMBRE-ARMADO SE DECLARA COMO GRUPO 01 (EN VEZ DE 77, COMO
024200*    QUEDABA ANTES) PARA PODER REDEFINIRLO POR CARACTER; 426 USA LA
024300*    VISTA PARA SABER CUANTAS POSICIONES TIENE NOMBRE SIN RELLENO
024400*    ANTES DE MANDARLO AL DISPLAY DE DIAGNOSTICO DE 420/421/422.
024500 01  WKS-NOMBRE-ARMADO-AREA.
024600     02 WKS-NOMBRE-ARMADO          PIC X(30) VALUE SPACES.
024700 01  WKS-NOMBRE-ARMADO-R REDEFINES WKS-NOMBRE-ARMADO-AREA.
024800     02 WKS-NOMBRE-CHAR-TABLE OCCURS 30 TIMES
024900                              INDEXED BY WKS-NOM-IDX
025000                              PIC X(01).
025100******************************************************************
025200*              FORMULA DE CANTIDAD DE EQUIPOS (TECHO/7)          *
025300******************************************************************
025400 77  WKS-STUDENT-COUNT-FORMULA      PIC 9(05) COMP VALUE ZERO.
025500 77  WKS-NUM-TEAMS-FORMULA          PIC 9(03) COMP VALUE ZERO.
025600 77  WKS-NUM-EQUIPOS-FINAL          PIC 9(03) COMP VALUE ZERO.
025700******************************************************************
025800*      CONTADORES PROPIOS DE LA ESTRATEGIA DE SQL BOOTCAMP        *
025900******************************************************************
026000 77  WKS-CTA-ADVANCED               PIC 9(03) COMP VALUE ZERO.
026100 77  WKS-CTA-FULL                   PIC 9(03) COMP VALUE ZERO.
026200 77  WKS-ADV-TEAM-CANT              PIC 9(03) COMP VALUE ZERO.
026300 77  WKS-ADV-TEAM-BASE              PIC 9(03) COMP VALUE ZERO.
026400 77  WKS-FULL-TEAM-CANT             PIC 9(03) COMP VALUE ZERO.
026500 77  WKS-FULL-TEAM-BASE             PIC 9(03) COMP VALUE ZERO.
026600 77  WKS-SDET-TOTAL                 PIC 9(03) COMP VALUE ZERO.
026700 77  WKS-DA-TOTAL                   PIC 9(03) COMP VALUE ZERO.
026800 77  WKS-DVLPR-TOTAL                PIC 9(03) COMP VALUE ZERO.
026900 77  WKS-DVLPR-PROMEDIO             PIC 9(03) COMP VALUE ZERO.
027000 77  WKS-SDET-POR-EQUIPO            PIC 9(03) COMP VALUE ZERO.
027100 77  WKS-DA-POR-EQUIPO              PIC 9(03) COMP VALUE ZERO.
027200 77  WKS-SDET-RESIDUO               PIC 9(03) COMP VALUE ZERO.
027300 77  WKS-DA-RESIDUO                 PIC 9(03) COMP VALUE ZERO.
027400 77  WKS-SDET-TOMAR                 PIC 9(03) COMP VALUE ZERO.
027500 77  WKS-DA-TOMAR                   PIC 9(03) COMP VALUE ZERO.
027600 77  WKS-CTA-SDET-EQP               PIC 9(03) COMP VALUE ZERO.
027700 77  WKS-CTA-DA-EQP                 PIC 9(03) COMP VALUE ZERO.
027800 77  WKS-CTA-DVLPR-EQP              PIC 9(03) COMP VALUE ZERO.
027900 77  WKS-CTA-TOTAL-EQP              PIC 9(03) COMP VALUE ZERO.
028000******************************************************************
028100*        CONTADORES PROPIOS DE LA ESTRATEGIA DE HACKATHON         *
028200******************************************************************
028300 77  WKS-CTA-PREVIOS                PIC 9(03) COMP VALUE ZERO.
028400 77  WKS-CTA-TRABAJANDO             PIC 9(03) COMP VALUE ZERO.
028500 01  WKS-ZONA-ORDEN.
028600     02 FILLER PIC X(05) VALUE "EST".
028700     02 FILLER PIC X(05) VALUE "CST".
028800     02 FILLER PIC X(05) VALUE "PST".
028900     02 FILLER PIC X(05) VALUE "OTHER".
029000 01  WKS-ZONA-ORDEN-R REDEFINES WKS-ZONA-ORDEN.
029100     02 WKS-ZONA-ORDEN-ITEM OCCURS 4 TIMES PIC X(05).
029200 77  WKS-ZONA-ACTUAL                PIC X(05) VALUE SPACES.
029300 77  WKS-CTA-ZONA-EQP               PIC 9(03) COMP VALUE ZERO.
029400 77  WKS-CTA-SDET-HK                PIC 9(03) COMP VALUE ZERO.
029500 77  WKS-CTA-DA-HK                  PIC 9(03) COMP VALUE ZERO.
029600 77  WKS-CTA-WORK-HK                PIC 9(03) COMP VALUE ZERO.
029700 77  WKS-CTA-PREVIO-HK               PIC 9(03) COMP VALUE ZERO.
029800 01  WKS-ZONA-CONTEO-TABLA.
029900     02 WZC-ENTRY OCCURS 4 TIMES.
030000        03 WZC-ZONA                PIC X(05) VALUE SPACES.
030100        03 WZC-CONTADOR             PIC 9(03) COMP VALUE ZERO.
030200******************************************************************
030300*    AREA PRIVADA DEL AUXILIAR "RECORRE GRUPOS DE ZONA" (PASADA C) *
030400******************************************************************
030500 77  WKS-ZO-IDX                    PIC 9(01) COMP VALUE ZERO.
030600******************************************************************
030700*    AREA PRIVADA DEL AUXILIAR "RECALCULA ZONA DOMINANTE"         *
030800******************************************************************
030900 77  WKS-ZR-SUB                    PIC 9(03) COMP VALUE ZERO.
031000 77  WKS-ZR-MBR                    PIC 9(03) COMP VALUE ZERO.
031100 77  WKS-ZR-ASP                    PIC 9(03) COMP VALUE ZERO.
031200 77  WKS-ZR-BEST                   PIC 9(01) COMP VALUE ZERO.
031300 77  WKS-ZR-BESTCNT                PIC 9(03) COMP VALUE ZERO.
031400 77  WKS-ZR-SCANI                  PIC 9(01) COMP VALUE ZERO.
031500******************************************************************
031600*    AREA PRIVADA DEL AUXILIAR "BUSCA EQUIPO POR ZONA"            *
031700******************************************************************
031800 77  WKS-ZB-SUB                    PIC 9(03) COMP VALUE ZERO.
031900 77  WKS-ZB-BEST                   PIC 9(03) COMP VALUE ZERO.
032000 77  WKS-ZB-BESTCNT                PIC 9(03) COMP VALUE ZERO.
032100 77  WKS-ZC-IDX                    PIC 9(01) COMP VALUE ZERO.
032200 77  WKS-ZC-DESTINO                PIC X(03) VALUE SPACES.
032300******************************************************************
032400*    AREA PRIVADA DEL AUXILIAR "ARMA LISTA DE ZONAS" (STATISTICS) *
032500******************************************************************
032600 77  WKS-ZV-PTR                    PIC 9(03) COMP VALUE ZERO.
032700 77  WKS-ZV-CUENTA                 PIC 9(01) COMP VALUE ZERO.
032800 77  WKS-ZV-IDX                    PIC 9(01) COMP VALUE ZERO.
032900 77  WKS-ZONAS-TEXTO                PIC X(60) VALUE SPACES.
033000******************************************************************
033100*               CAMPOS PARA CALCULAR TOTALES FINALES             *
033200******************************************************************
033300 77  WKS-TOTAL-STUDENTS             PIC 9(05) COMP VALUE ZERO.
033400 77  WKS-ASSIGNED-STUDENTS          PIC 9(05) COMP VALUE ZERO.
033500 77  WKS-UNASSIGNED-COUNT           PIC 9(05) COMP VALUE ZERO.
033600 77  WKS-ASSIGNMENT-RATE            PIC 9(03)V9(02) VALUE ZERO.
033700 77  WKS-ADVANCED-EN-EQUIPO         PIC 9(03) COMP VALUE ZERO.
033800******************************************************************
033900*          AREA DE ARMADO DE TEXTO (STATISTICS Y SUMMARY)        *
034000******************************************************************
034100 01  WKS-RESUMEN-LINEAS.
034200     02 WKS-RESUMEN-LINEA OCCURS 10 TIMES PIC X(120) VALUE SPACES.
034300 77  WKS-NUM-LINEAS-RESUMEN         PIC 9(02) COMP VALUE ZERO.
034400 PROCEDURE DIVISION.
034500*    DRIVER PRINCIPAL: ABRE, CARGA ASPIRANTES A MEMORIA, DESPACHA LA
034600*    ESTRATEGIA DEL EVENTO, CALCULA TOTALES Y ESCRIBE LAS SALIDAS.
034700 100-PRINCIPAL SECTION.
034800     PERFORM 110-ABRE-ARCHIVOS THRU 115-CARGA-NOMBRE-EVENTO-E
034900*    SI NO ABRIERON LOS TRES ARCHIVOS, NO TIENE CASO SEGUIR; SE VA
035000     IF WKS-DEBE-ABORTAR
035100        MOVE 91 TO RETURN-CODE
035200        PERFORM 950-CIERRA-ARCHIVOS
035300        STOP RUN
035400     END-IF
035500     PERFORM 120-CARGA-ASPIRANTES
035600     IF WKS-NUM-ASPIRANTES = ZERO
035700        PERFORM 850-GENERA-RESUMEN-VACIO
035800     ELSE
035900        PERFORM 200-ESTANDARIZA-TRACKS
036000        PERFORM 300-DESPACHA-ESTRATEGIA
036100        PERFORM 700-CALCULA-NO-ASIGNADOS
036200        PERFORM 705-CUENTA-EQUIPOS-NO-VACIOS
036300        PERFORM 800-CALCULA-TOTALES
036400        PERFORM 850-GENERA-RESUMEN
036500     END-IF
036600     PERFORM 900-ESCRIBE-TEAMWK
036700     PERFORM 920-ESCRIBE-CTLWK
036800     PERFORM 950-CIERRA-ARCHIVOS
036900     STOP RUN.
037000 100-PRINCIPAL-E. EXIT.
037100*    11111        APERTURA DE ARCHIVOS Y SEMILLA               11111
037200 110-ABRE-ARCHIVOS SECTION.
037300     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
037400     MOVE WKS-PARM-DIGITO TO EDP-EVENT-CODE
037500     ACCEPT WKS-HORA-SISTEMA FROM TIME
037600     DIVIDE WKS-HORA-SISTEMA BY 32749
037700        GIVING WKS-RAND-COCIENTE REMAINDER WKS-RAND-SEED
037800*    SOLO SE SIEMBRA UNA VEZ POR CORRIDA, NO EN CADA LLAMADA
037900     IF WKS-RAND-SEED = ZERO
038000        MOVE 17 TO WKS-RAND-SEED
038100     END-IF
038200     OPEN INPUT REGWRK
038300     IF FS-REGWRK NOT = ZEROS
038400        DISPLAY "EDU35020 - ERROR AL ABRIR REGWRK  FS=" FS-REGWRK
038500        SET WKS-DEBE-ABORTAR TO TRUE
038600        GO TO 110-ABRE-ARCHIVOS-E
038700     END-IF
038800     OPEN OUTPUT TEAMWK
038900     IF FS-TEAMWK NOT = ZEROS
039000        DISPLAY "EDU35020 - ERROR AL ABRIR TEAMWK  FS=" FS-TEAMWK
039100        SET WKS-DEBE-ABORTAR TO TRUE
039200        GO TO 110-ABRE-ARCHIVOS-E
039300     END-IF
039400     OPEN OUTPUT CTLWK
039500     IF FS-CTLWK NOT = ZEROS
039600        DISPLAY "EDU35020 - ERROR AL ABRIR CTLWK  FS=" FS-CTLWK
039700        SET WKS-DEBE-ABORTAR TO TRUE
039800     END-IF.
039900 110-ABRE-ARCHIVOS-E. EXIT.
040000*    AUXILIAR - CARGA EL NOMBRE DE DESPLIEGUE DEL EVENTO
040100 115-CARGA-NOMBRE-EVENTO SECTION.
040200     SET EDP-NOMBRE-IDX TO 1
040300     SEARCH EDP-NOMBRE-ITEM
040400        AT END
040500           MOVE "EVENTO DESCONOCIDO" TO EDP-EVENT-NAME
040600        WHEN EDP-NOMBRE-CODE (EDP-NOMBRE-IDX) = EDP-EVENT-CODE
040700           MOVE EDP-NOMBRE-TEXTO (EDP-NOMBRE-IDX) TO EDP-EVENT-NAME
040800     END-SEARCH.
040900 115-CARGA-NOMBRE-EVENTO-E. EXIT.
041000*    22222     CARGA DE ASPIRANTES A MEMORIA (DESDE REGWRK)      22222
041100 120-CARGA-ASPIRANTES SECTION.
041200     PERFORM 125-LEE-Y-CARGA-UN-ASPIRANTE UNTIL WKS-EOF-REGWRK.
041300 120-CARGA-ASPIRANTES-E. EXIT.
041400*    AUXILIAR - LEE UN REGISTRO DE REGWRK Y LO MANDA A GUARDAR
041500 125-LEE-Y-CARGA-UN-ASPIRANTE SECTION.
041600     READ REGWRK
041700        AT END
041800           SET WKS-EOF-REGWRK TO TRUE
041900        NOT AT END
042000           PERFORM 130-GUARDA-ASPIRANTE-EN-TABLA
042100     END-READ.
042200 125-LEE-Y-CARGA-UN-ASPIRANTE-E. EXIT.
042300*    COPIA EL REGISTRO LEIDO A LA TABLA WKS-ASPIRANTES-TABLA; SI LA
042400*    TABLA YA ESTA LLENA (300) EL EXCEDENTE SE IGNORA.
042500 130-GUARDA-ASPIRANTE-EN-TABLA SECTION.
042600*    TABLA LLENA (300): EL ASPIRANTE EXCEDENTE SE DESCARTA EN SILENCIO
042700     IF WKS-NUM-ASPIRANTES >= WKS-MAX-ASPIRANTES
042800        GO TO 130-GUARDA-ASPIRANTE-EN-TABLA-E
042900     END-IF
043000     ADD 1 TO WKS-NUM-ASPIRANTES
043100     MOVE RGW-EMAIL             TO WAS-EMAIL (WKS-NUM-ASPIRANTES)
043200     MOVE RGW-NAME              TO WAS-NOMBRE (WKS-NUM-ASPIRANTES)
043300     MOVE RGW-TRACK             TO WAS-TRACK (WKS-NUM-ASPIRANTES)
043400     MOVE RGW-BATCH             TO WAS-BATCH (WKS-NUM-ASPIRANTES)
043500     MOVE RGW-COURSE-TYPE       TO WAS-COURSE-TYPE
043600                                    (WKS-NUM-ASPIRANTES)
043700     MOVE RGW-WORKING-STATUS    TO WAS-WORKING-STATUS
043800                                    (WKS-NUM-ASPIRANTES)
043900     MOVE RGW-TIME-ZONE         TO WAS-ZONA-CRUDA (WKS-NUM-ASPIRANTES)
044000     MOVE RGW-PREVIOUS-HACKATHON TO WAS-PREV-HACKATHON
044100                                    (WKS-NUM-ASPIRANTES)
044200     MOVE RGW-SW-WORKING        TO WAS-SW-WORKING (WKS-NUM-ASPIRANTES)
044300     MOVE RGW-SW-PREV-HACK      TO WAS-SW-PREV-HACK
044400                                    (WKS-NUM-ASPIRANTES)
044500     MOVE "N" TO WAS-SW-ASIGNADO (WKS-NUM-ASPIRANTES)
044600     MOVE SPACE TO WAS-CLASE-SQL (WKS-NUM-ASPIRANTES)
044700     MOVE WKS-NUM-ASPIRANTES TO WKS-SUB-1
044800     PERFORM 135-NORMALIZA-ZONA-ASPIRANTE
044900     IF EDP-SQL-BOOTCAMP
045000        PERFORM 140-CLASIFICA-SQL-ASPIRANTE
045100     END-IF.
045200 130-GUARDA-ASPIRANTE-EN-TABLA-E. EXIT.
045300*    AUXILIAR - NORMALIZA LA ZONA HORARIA DEL ASPIRANTE WKS-SUB-1
045400 135-NORMALIZA-ZONA-ASPIRANTE SECTION.
045500     MOVE WAS-ZONA-CRUDA (WKS-SUB-1) TO WKS-ZONA-UPPER
045600     INSPECT WKS-ZONA-UPPER CONVERTING WKS-ALFA-MINUSCULAS
045700        TO WKS-ALFA-MAYUSCULAS
045800     MOVE "OTHER" TO WAS-ZONA-NORMAL (WKS-SUB-1)
045900     SET EDP-ZONA-IDX TO 1
046000     SET WKS-ZONA-NO-HALLADA TO TRUE
046100*    COMPARA CADA PALABRA CLAVE DE LA TABLA CONTRA LA ZONA CRUDA
046200     PERFORM 136-PRUEBA-PALABRA-ZONA
046300        UNTIL WKS-ZONA-HALLADA OR EDP-ZONA-IDX > 21.
046400 135-NORMALIZA-ZONA-ASPIRANTE-E. EXIT.
046500*    AUXILIAR - PRUEBA UNA PALABRA CLAVE DE ZONA A LA VEZ SOBRE
046600*    WKS-ZONA-UPPER Y AVANZA EL INDICE SI NO HUBO COINCIDENCIA
046700 136-PRUEBA-PALABRA-ZONA SECTION.
046800     MOVE ZEROS TO WKS-CONT-ZONA
046900     INSPECT WKS-ZONA-UPPER TALLYING WKS-CONT-ZONA
047000        FOR ALL EDP-ZONA-PALABRA (EDP-ZONA-IDX)
047100                 (1:EDP-ZONA-LONGITUD (EDP-ZONA-IDX))
047200*    HUBO COINCIDENCIA: ESTA ES LA ZONA NORMALIZADA DEL ASPIRANTE
047300     IF WKS-CONT-ZONA > ZEROS
047400        MOVE EDP-ZONA-RESULTADO (EDP-ZONA-IDX)
047500             TO WAS-ZONA-NORMAL (WKS-SUB-1)
047600        SET WKS-ZONA-HALLADA TO TRUE
047700     ELSE
047800        SET EDP-ZONA-IDX UP BY 1
047900     END-IF.
048000 136-PRUEBA-PALABRA-ZONA-E. EXIT.
048100*    AUXILIAR - CLASIFICA ADVANCED / FULL DEL ASPIRANTE WKS-SUB-1
048200*    (SOLO APLICA A SQL BOOTCAMP, SOBRE COURSE-TYPE)
048300 140-CLASIFICA-SQL-ASPIRANTE SECTION.
048400     MOVE SPACES TO WKS-TEXTO-UPPER
048500     MOVE WAS-COURSE-TYPE (WKS-SUB-1) TO WKS-TEXTO-UPPER
048600     INSPECT WKS-TEXTO-UPPER CONVERTING WKS-ALFA-MINUSCULAS
048700        TO WKS-ALFA-MAYUSCULAS
048800     MOVE ZEROS TO WKS-CONT-ZONA
048900     INSPECT WKS-TEXTO-UPPER TALLYING WKS-CONT-ZONA FOR ALL "FULL"
049000*    SOLO SQL BOOTCAMP/HACKATHON USAN ZONA; LOS DEMAS EN OTHER
049100     IF WKS-CONT-ZONA > ZEROS
049200        SET WAS-ES-FULL (WKS-SUB-1) TO TRUE
049300        GO TO 140-CLASIFICA-SQL-ASPIRANTE-E
049400     END-IF
049500     MOVE ZEROS TO WKS-CONT-ZONA
049600     INSPECT WKS-TEXTO-UPPER TALLYING WKS-CONT-ZONA FOR ALL "ADVANCED"
049700     IF WKS-CONT-ZONA > ZEROS
049800        SET WAS-ES-ADVANCED (WKS-SUB-1) TO TRUE
049900     END-IF.
050000 140-CLASIFICA-SQL-ASPIRANTE-E. EXIT.
050100*    33333  ESTANDARIZA TRACK (TRIM + MAYUSCULAS) DE TODOS      33333
050200 200-ESTANDARIZA-TRACKS SECTION.
050300     MOVE 1 TO WKS-SUB-1
050400*    RECORRE TODA LA TABLA UN ASPIRANTE A LA VEZ
050500     PERFORM 205-ESTANDARIZA-UN-TRACK
050600        UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES.
050700 200-ESTANDARIZA-TRACKS-E. EXIT.
050800*    AUXILIAR - JUSTIFICA Y SUBE A MAYUSCULAS EL TRACK DE UN ASPIRANTE
050900 205-ESTANDARIZA-UN-TRACK SECTION.
051000*    SOLO JUSTIFICA SI HAY ALGO QUE JUSTIFICAR (TRACK NO VACIO)
051100     IF WAS-TRACK (WKS-SUB-1) NOT = SPACES
051200        MOVE WAS-TRACK (WKS-SUB-1) TO WKS-COMBO-AREA-TEMP
051300        PERFORM 210-JUSTIFICA-TRACK
051400        INSPECT WAS-TRACK (WKS-SUB-1) CONVERTING WKS-ALFA-MINUSCULAS
051500           TO WKS-ALFA-MAYUSCULAS
051600     END-IF
051700     ADD 1 TO WKS-SUB-1.
051800 205-ESTANDARIZA-UN-TRACK-E. EXIT.
051900*    AUXILIAR - RECORTA ESPACIOS A LA IZQUIERDA DEL TRACK
052000 210-JUSTIFICA-TRACK SECTION.
052100     MOVE 1 TO WKS-SUB-4
052200*    RETROCEDE CARACTER POR CARACTER HASTA EL PRIMERO NO-ESPACIO
052300     PERFORM 211-AVANZA-ESPACIO-TRACK
052400        UNTIL WKS-SUB-4 > 20
052500           OR WKS-COMBO-AREA-TEMP (WKS-SUB-4:1) NOT = SPACE
052600     IF WKS-SUB-4 > 20
052700        MOVE SPACES TO WAS-TRACK (WKS-SUB-1)
052800     ELSE
052900        MOVE WKS-COMBO-AREA-TEMP (WKS-SUB-4:) TO WAS-TRACK (WKS-SUB-1)
053000     END-IF.
053100 210-JUSTIFICA-TRACK-E. EXIT.
053200*    AUXILIAR - AVANZA UN CARACTER EL INDICE DE 210
053300 211-AVANZA-ESPACIO-TRACK SECTION.
053400     ADD 1 TO WKS-SUB-4.
053500 211-AVANZA-ESPACIO-TRACK-E. EXIT.
053600*    44444   DESPACHO A LA ESTRATEGIA SEGUN EL TIPO DE EVENTO    44444
053700 300-DESPACHA-ESTRATEGIA SECTION.
053800*    UNA SOLA ESTRATEGIA POR CORRIDA, SEGUN EL TIPO DE EVENTO DE SYSIN
053900     EVALUATE TRUE
054000        WHEN EDP-SQL-BOOTCAMP
054100           PERFORM 400-ESTRATEGIA-SQL-BOOTCAMP
054200        WHEN EDP-SELENIUM-HACKATHON OR EDP-PHASE1-API-HACKATHON
054300             OR EDP-PHASE2-API-HACKATHON
054400             OR EDP-RECIPE-SCRAPING-HACKATHON
054500           PERFORM 500-ESTRATEGIA-HACKATHON
054600        WHEN OTHER
054700           PERFORM 600-ESTRATEGIA-GENERICA
054800     END-EVALUATE.
054900 300-DESPACHA-ESTRATEGIA-E. EXIT.
055000*    AUXILIAR GENERICO - CANTIDAD DE EQUIPOS = TECHO(ALUMNOS / 7)
055100*    CON MINIMO DE UN EQUIPO (SE USA EN LAS TRES ESTRATEGIAS)
055200 370-CALCULA-NUM-EQUIPOS SECTION.
055300     COMPUTE WKS-NUM-TEAMS-FORMULA =
055400             (WKS-STUDENT-COUNT-FORMULA + 6) / 7
055500*    MINIMO UN EQUIPO AUNQUE LA FORMULA TECHO/7 DE CERO
055600     IF WKS-NUM-TEAMS-FORMULA < 1
055700        MOVE 1 TO WKS-NUM-TEAMS-FORMULA
055800     END-IF.
055900 370-CALCULA-NUM-EQUIPOS-E. EXIT.
056000*    AUXILIAR GENERICO - ARMA EL NOMBRE "<PREFIJO> <NUMERO>" DE UN
056100*    EQUIPO.  EL LLAMADOR DEBE CARGAR WKS-NOMBRE-PREFIJO-LEN CON LA
056200*    LONGITUD EXACTA DEL PREFIJO (SIN RELLENO) PORQUE ALGUNOS
056300*    PREFIJOS TRAEN ESPACIOS INTERNOS (POR EJEMPLO "FULL COURSE TEAM")
056400 425-ARMA-NOMBRE-EQUIPO SECTION.
056500     MOVE WKS-NOMBRE-NUMERO TO WKS-NUM3-ENTRADA
056600     PERFORM 490-NUM3-A-TEXTO
056700     MOVE SPACES TO WKS-NOMBRE-ARMADO
056800     STRING WKS-NOMBRE-PREFIJO (1:WKS-NOMBRE-PREFIJO-LEN)
056900                                 DELIMITED BY SIZE
057000            " "                 DELIMITED BY SIZE
057100            WKS-NUM3-TEXTO      DELIMITED BY SPACE
057200       INTO WKS-NOMBRE-ARMADO
057300     PERFORM 426-CALCULA-LONGITUD-NOMBRE
057400     DISPLAY "EDU35020 - EQUIPO CREADO: "
057500             WKS-NOMBRE-ARMADO (1:WKS-NOMBRE-ARMADO-LEN).
057600 425-ARMA-NOMBRE-EQUIPO-E. EXIT.
057700*    AUXILIAR - RECORTA LOS ESPACIOS DE RELLENO DE WKS-NOMBRE-ARMADO
057800*    RECORRIENDO WKS-NOMBRE-CHAR-TABLE (LA VISTA POR CARACTER DE
057900*    WKS-NOMBRE-ARMADO-R) DE ATRAS HACIA ADELANTE, MISMA TECNICA QUE
058000*    EDU35030 USA PARA RECORTAR TMW-TEAM-TYPE EN SU PROPIO REPORTE.
058100 426-CALCULA-LONGITUD-NOMBRE SECTION.
058200     MOVE 30 TO WKS-NOMBRE-ARMADO-LEN
058300*    RETROCEDE CARACTER POR CARACTER SOBRE WKS-NOMBRE-CHAR-TABLE
058400     PERFORM 427-RETROCEDE-NOMBRE
058500        UNTIL WKS-NOMBRE-ARMADO-LEN = 0 OR
058600           WKS-NOMBRE-CHAR-TABLE (WKS-NOMBRE-ARMADO-LEN) NOT = SPACE
058700     IF WKS-NOMBRE-ARMADO-LEN = 0
058800        MOVE 1 TO WKS-NOMBRE-ARMADO-LEN
058900     END-IF.
059000 426-CALCULA-LONGITUD-NOMBRE-E. EXIT.
059100*    AUXILIAR - UN PASO DEL RETROCESO DE 426
059200 427-RETROCEDE-NOMBRE SECTION.
059300     SUBTRACT 1 FROM WKS-NOMBRE-ARMADO-LEN.
059400 427-RETROCEDE-NOMBRE-E. EXIT.
059500*    55555   ESTRATEGIA  S Q L   B O O T C A M P                 55555
059600 400-ESTRATEGIA-SQL-BOOTCAMP SECTION.
059700     PERFORM 410-CUENTA-ADVANCED-FULL
059800     PERFORM 420-CONSTRUYE-EQUIPOS-BOOTCAMP
059900     PERFORM 430-REPARTE-ADVANCED
060000     PERFORM 440-ARMA-LISTAS-FULL-TRACK
060100     PERFORM 450-SIEMBRA-DVLPR
060200     PERFORM 460-REPARTE-SDET-DA-PROPORCIONAL
060300     PERFORM 470-REPARTE-SOBRANTES-BOOTCAMP
060400     PERFORM 480-ESTADISTICAS-EQUIPOS-BOOTCAMP.
060500 400-ESTRATEGIA-SQL-BOOTCAMP-E. EXIT.
060600*    CUENTA CUANTOS ASPIRANTES SON ADVANCED Y CUANTOS SON FULL COURSE,
060700*    INSUMO PARA CALCULAR CUANTOS EQUIPOS DE CADA CLASE HACEN FALTA.
060800 410-CUENTA-ADVANCED-FULL SECTION.
060900     MOVE ZERO TO WKS-CTA-ADVANCED
061000     MOVE ZERO TO WKS-CTA-FULL
061100     MOVE 1 TO WKS-SUB-1
061200     PERFORM 411-CUENTA-UNO UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES.
061300 410-CUENTA-ADVANCED-FULL-E. EXIT.
061400*    AUXILIAR - SUMA UN ASPIRANTE A SU CONTADOR (ADVANCED O FULL)
061500 411-CUENTA-UNO SECTION.
061600*    SOLO SUMA SI EL ASPIRANTE QUEDO CLASIFICADO COMO ADVANCED
061700     IF WAS-ES-ADVANCED (WKS-SUB-1)
061800        ADD 1 TO WKS-CTA-ADVANCED
061900     END-IF
062000     IF WAS-ES-FULL (WKS-SUB-1)
062100        ADD 1 TO WKS-CTA-FULL
062200     END-IF
062300     ADD 1 TO WKS-SUB-1.
062400 411-CUENTA-UNO-E. EXIT.
062500*    ARMA LOS EQUIPOS "ADVANCED" Y LOS EQUIPOS "FULL COURSE"
062600 420-CONSTRUYE-EQUIPOS-BOOTCAMP SECTION.
062700     MOVE WKS-CTA-ADVANCED TO WKS-STUDENT-COUNT-FORMULA
062800     PERFORM 370-CALCULA-NUM-EQUIPOS
062900     MOVE WKS-NUM-TEAMS-FORMULA TO WKS-ADV-TEAM-CANT
063000     MOVE 1 TO WKS-ADV-TEAM-BASE
063100     MOVE 1 TO WKS-SUB-1
063200*    UN EQUIPO ADVANCED POR CADA TANDA DE WKS-NUM-EQUIPOS-ADV
063300     PERFORM 421-CREA-UN-EQUIPO-ADVANCED
063400        UNTIL WKS-SUB-1 > WKS-ADV-TEAM-CANT
063500     MOVE WKS-CTA-FULL TO WKS-STUDENT-COUNT-FORMULA
063600     PERFORM 370-CALCULA-NUM-EQUIPOS
063700     MOVE WKS-NUM-TEAMS-FORMULA TO WKS-FULL-TEAM-CANT
063800     COMPUTE WKS-FULL-TEAM-BASE =
063900             WKS-ADV-TEAM-BASE + WKS-ADV-TEAM-CANT
064000     MOVE 1 TO WKS-SUB-1
064100     PERFORM 422-CREA-UN-EQUIPO-FULL
064200        UNTIL WKS-SUB-1 > WKS-FULL-TEAM-CANT.
064300 420-CONSTRUYE-EQUIPOS-BOOTCAMP-E. EXIT.
064400*    AUXILIAR - DA DE ALTA UN EQUIPO "ADVANCED TEAM N" EN LA TABLA
064500 421-CREA-UN-EQUIPO-ADVANCED SECTION.
064600     ADD 1 TO WKS-NUM-EQUIPOS
064700     MOVE "Advanced Team"     TO WKS-NOMBRE-PREFIJO
064800     MOVE 13                  TO WKS-NOMBRE-PREFIJO-LEN
064900     MOVE WKS-SUB-1            TO WKS-NOMBRE-NUMERO
065000     PERFORM 425-ARMA-NOMBRE-EQUIPO
065100     MOVE WKS-NOMBRE-ARMADO    TO WEQ-NOMBRE (WKS-NUM-EQUIPOS)
065200     MOVE "ADVANCED"           TO WEQ-TIPO (WKS-NUM-EQUIPOS)
065300     MOVE ZERO                 TO WEQ-NUM-MIEMBROS (WKS-NUM-EQUIPOS)
065400     ADD 1 TO WKS-SUB-1.
065500 421-CREA-UN-EQUIPO-ADVANCED-E. EXIT.
065600*    AUXILIAR - DA DE ALTA UN EQUIPO "FULL COURSE TEAM N" EN LA TABLA
065700 422-CREA-UN-EQUIPO-FULL SECTION.
065800     ADD 1 TO WKS-NUM-EQUIPOS
065900     MOVE "Full Course Team"  TO WKS-NOMBRE-PREFIJO
066000     MOVE 16                  TO WKS-NOMBRE-PREFIJO-LEN
066100     MOVE WKS-SUB-1            TO WKS-NOMBRE-NUMERO
066200     PERFORM 425-ARMA-NOMBRE-EQUIPO
066300     MOVE WKS-NOMBRE-ARMADO    TO WEQ-NOMBRE (WKS-NUM-EQUIPOS)
066400     MOVE "FULL"               TO WEQ-TIPO (WKS-NUM-EQUIPOS)
066500     MOVE ZERO                 TO WEQ-NUM-MIEMBROS (WKS-NUM-EQUIPOS)
066600     ADD 1 TO WKS-SUB-1.
066700 422-CREA-UN-EQUIPO-FULL-E. EXIT.
066800*    BARAJA LOS ASPIRANTES ADVANCED Y LOS REPARTE ROUND-ROBIN
066900 430-REPARTE-ADVANCED SECTION.
067000     MOVE ZERO TO WKS-LST-CONTADOR
067100     MOVE 1 TO WKS-SUB-1
067200*    RECORRE TODOS LOS ASPIRANTES BUSCANDO LOS ADVANCED
067300     PERFORM 431-FILTRA-UNO-ADVANCED
067400        UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES
067500     PERFORM 395-BARAJA-LISTA
067600     MOVE WKS-ADV-TEAM-BASE TO WKS-TEAM-BASE
067700     MOVE WKS-ADV-TEAM-CANT TO WKS-TEAM-CANT
067800     PERFORM 397-REPARTE-ROUND-ROBIN.
067900 430-REPARTE-ADVANCED-E. EXIT.
068000*    AUXILIAR - SI EL ASPIRANTE ES ADVANCED LO AGREGA A LA LISTA
068100 431-FILTRA-UNO-ADVANCED SECTION.
068200*    SOLO LOS ADVANCED ENTRAN A LA LISTA DE BARAJEO
068300     IF WAS-ES-ADVANCED (WKS-SUB-1)
068400        ADD 1 TO WKS-LST-CONTADOR
068500        MOVE WKS-SUB-1 TO WKS-LST-ELEM (WKS-LST-CONTADOR)
068600     END-IF
068700     ADD 1 TO WKS-SUB-1.
068800 431-FILTRA-UNO-ADVANCED-E. EXIT.
068900*    ARMA LAS TRES LISTAS (SDET, DA, DVLPR) DE LOS ASPIRANTES FULL,
069000*    CADA UNA YA BARAJADA, PARA EL REPARTO PROPORCIONAL
069100 440-ARMA-LISTAS-FULL-TRACK SECTION.
069200     PERFORM 441-ARMA-LISTA-FULL-SDET
069300     PERFORM 444-ARMA-LISTA-FULL-DA
069400     PERFORM 447-ARMA-LISTA-FULL-DVLPR.
069500 440-ARMA-LISTAS-FULL-TRACK-E. EXIT.
069600*    FILTRA LOS ASPIRANTES FULL DE TRACK SDET, LOS BARAJA Y LOS COPIA
069700*    A LA LISTA PROPIA DE SDET PARA EL REPARTO PROPORCIONAL
069800 441-ARMA-LISTA-FULL-SDET SECTION.
069900     MOVE ZERO TO WKS-LST-CONTADOR
070000     MOVE 1 TO WKS-SUB-1
070100     PERFORM 442-FILTRA-UNO-SDET UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES
070200     PERFORM 395-BARAJA-LISTA
070300     MOVE WKS-LST-CONTADOR TO WKS-SDT-CONTADOR
070400     MOVE 1 TO WKS-SDT-PUNTERO
070500     MOVE 1 TO WKS-SUB-1
070600     PERFORM 443-COPIA-A-SDET UNTIL WKS-SUB-1 > WKS-LST-CONTADOR.
070700 441-ARMA-LISTA-FULL-SDET-E. EXIT.
070800*    AUXILIAR - MARCA UN ASPIRANTE SI ES FULL Y SU TRACK ES SDET
070900 442-FILTRA-UNO-SDET SECTION.
071000*    SOLO FULL + TRACK SDET ENTRA A LA LISTA DE SDET
071100     IF WAS-ES-FULL (WKS-SUB-1) AND WAS-TRACK (WKS-SUB-1) = "SDET"
071200        ADD 1 TO WKS-LST-CONTADOR
071300        MOVE WKS-SUB-1 TO WKS-LST-ELEM (WKS-LST-CONTADOR)
071400     END-IF
071500     ADD 1 TO WKS-SUB-1.
071600 442-FILTRA-UNO-SDET-E. EXIT.
071700*    AUXILIAR - COPIA UN ELEMENTO DE LA LISTA DE TRABAJO A SDET
071800 443-COPIA-A-SDET SECTION.
071900     MOVE WKS-LST-ELEM (WKS-SUB-1) TO WKS-SDT-ELEM (WKS-SUB-1)
072000     ADD 1 TO WKS-SUB-1.
072100 443-COPIA-A-SDET-E. EXIT.
072200*    MISMA IDEA QUE 441 PERO PARA LOS ASPIRANTES FULL DE TRACK DA
072300 444-ARMA-LISTA-FULL-DA SECTION.
072400     MOVE ZERO TO WKS-LST-CONTADOR
072500     MOVE 1 TO WKS-SUB-1
072600     PERFORM 445-FILTRA-UNO-DA UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES
072700     PERFORM 395-BARAJA-LISTA
072800     MOVE WKS-LST-CONTADOR TO WKS-DAL-CONTADOR
072900     MOVE 1 TO WKS-DAL-PUNTERO
073000     MOVE 1 TO WKS-SUB-1
073100     PERFORM 446-COPIA-A-DA UNTIL WKS-SUB-1 > WKS-LST-CONTADOR.
073200 444-ARMA-LISTA-FULL-DA-E. EXIT.
073300*    AUXILIAR - MARCA UN ASPIRANTE SI ES FULL Y SU TRACK ES DA
073400 445-FILTRA-UNO-DA SECTION.
073500*    SOLO FULL + TRACK DA ENTRA A LA LISTA DE DA
073600     IF WAS-ES-FULL (WKS-SUB-1) AND WAS-TRACK (WKS-SUB-1) = "DA"
073700        ADD 1 TO WKS-LST-CONTADOR
073800        MOVE WKS-SUB-1 TO WKS-LST-ELEM (WKS-LST-CONTADOR)
073900     END-IF
074000     ADD 1 TO WKS-SUB-1.
074100 445-FILTRA-UNO-DA-E. EXIT.
074200*    AUXILIAR - COPIA UN ELEMENTO DE LA LISTA DE TRABAJO A LA LISTA DA
074300 446-COPIA-A-DA SECTION.
074400     MOVE WKS-LST-ELEM (WKS-SUB-1) TO WKS-DAL-ELEM (WKS-SUB-1)
074500     ADD 1 TO WKS-SUB-1.
074600 446-COPIA-A-DA-E. EXIT.
074700*    MISMA IDEA QUE 441 PERO PARA LOS ASPIRANTES FULL DE TRACK DVLPR
074800 447-ARMA-LISTA-FULL-DVLPR SECTION.
074900     MOVE ZERO TO WKS-LST-CONTADOR
075000     MOVE 1 TO WKS-SUB-1
075100     PERFORM 448-FILTRA-UNO-DVLPR UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES
075200     PERFORM 395-BARAJA-LISTA
075300     MOVE WKS-LST-CONTADOR TO WKS-DVL-CONTADOR
075400     MOVE 1 TO WKS-DVL-PUNTERO
075500     MOVE 1 TO WKS-SUB-1
075600     PERFORM 449-COPIA-A-DVLPR UNTIL WKS-SUB-1 > WKS-LST-CONTADOR.
075700 447-ARMA-LISTA-FULL-DVLPR-E. EXIT.
075800*    AUXILIAR - MARCA UN ASPIRANTE SI ES FULL Y SU TRACK ES DVLPR
075900 448-FILTRA-UNO-DVLPR SECTION.
076000*    SOLO FULL + TRACK DVLPR ENTRA A LA LISTA DE DVLPR
076100     IF WAS-ES-FULL (WKS-SUB-1) AND WAS-TRACK (WKS-SUB-1) = "DVLPR"
076200        ADD 1 TO WKS-LST-CONTADOR
076300        MOVE WKS-SUB-1 TO WKS-LST-ELEM (WKS-LST-CONTADOR)
076400     END-IF
076500     ADD 1 TO WKS-SUB-1.
076600 448-FILTRA-UNO-DVLPR-E. EXIT.
076700*    AUXILIAR - COPIA UN ELEMENTO DE LA LISTA DE TRABAJO A DVLPR
076800 449-COPIA-A-DVLPR SECTION.
076900     MOVE WKS-LST-ELEM (WKS-SUB-1) TO WKS-DVL-ELEM (WKS-SUB-1)
077000     ADD 1 TO WKS-SUB-1.
077100 449-COPIA-A-DVLPR-E. EXIT.
077200*    SIEMBRA UN DVLPR POR EQUIPO FULL SI EL PROMEDIO LO PERMITE
077300 450-SIEMBRA-DVLPR SECTION.
077400*    SIN EQUIPOS FULL TODAVIA NO HAY DONDE SEMBRAR DVLPR
077500     IF WKS-FULL-TEAM-CANT = ZERO
077600        GO TO 450-SIEMBRA-DVLPR-E
077700     END-IF
077800     DIVIDE WKS-DVL-CONTADOR BY WKS-FULL-TEAM-CANT
077900        GIVING WKS-DVLPR-PROMEDIO REMAINDER WKS-RAND-COCIENTE
078000     IF WKS-DVLPR-PROMEDIO < 1
078100        GO TO 450-SIEMBRA-DVLPR-E
078200     END-IF
078300     MOVE WKS-FULL-TEAM-BASE TO WKS-SUB-1
078400     COMPUTE WKS-SUB-2 = WKS-FULL-TEAM-BASE + WKS-FULL-TEAM-CANT - 1
078500     PERFORM 451-SIEMBRA-UN-EQUIPO
078600        UNTIL WKS-SUB-1 > WKS-SUB-2
078700           OR WKS-DVL-PUNTERO > WKS-DVL-CONTADOR.
078800 450-SIEMBRA-DVLPR-E. EXIT.
078900*    AUXILIAR - COLOCA UN ASPIRANTE DVLPR EN UN EQUIPO FULL, DE FORMA
079000*    QUE QUEDEN REPARTIDOS LO MAS PAREJO POSIBLE ANTES DE SDET/DA
079100 451-SIEMBRA-UN-EQUIPO SECTION.
079200     MOVE WKS-DVL-ELEM (WKS-DVL-PUNTERO) TO WKS-SUB-4
079300     MOVE WKS-SUB-1 TO WKS-SUB-3
079400     PERFORM 399-AGREGA-MIEMBRO
079500     ADD 1 TO WKS-DVL-PUNTERO
079600     ADD 1 TO WKS-SUB-1.
079700 451-SIEMBRA-UN-EQUIPO-E. EXIT.
079800*    REPARTE SDET Y DA PROPORCIONALMENTE ENTRE LOS EQUIPOS FULL, CON
079900*    EL SOBRANTE (RESIDUO) REPARTIDO A LOS PRIMEROS EQUIPOS
080000 460-REPARTE-SDET-DA-PROPORCIONAL SECTION.
080100     MOVE WKS-SDT-CONTADOR TO WKS-SDET-TOTAL
080200     MOVE WKS-DAL-CONTADOR TO WKS-DA-TOTAL
080300*    SIN EQUIPOS FULL NO HAY PROPORCION QUE CALCULAR
080400     IF WKS-FULL-TEAM-CANT = ZERO
080500        GO TO 460-REPARTE-SDET-DA-PROPORCIONAL-E
080600     END-IF
080700     DIVIDE WKS-SDET-TOTAL BY WKS-FULL-TEAM-CANT
080800        GIVING WKS-SDET-POR-EQUIPO REMAINDER WKS-SDET-RESIDUO
080900     DIVIDE WKS-DA-TOTAL BY WKS-FULL-TEAM-CANT
081000        GIVING WKS-DA-POR-EQUIPO REMAINDER WKS-DA-RESIDUO
081100     MOVE 0 TO WKS-IDX0
081200     MOVE WKS-FULL-TEAM-BASE TO WKS-SUB-1
081300     PERFORM 461-REPARTE-PROPORCIONAL-UN-EQUIPO
081400        UNTIL WKS-IDX0 >= WKS-FULL-TEAM-CANT.
081500 460-REPARTE-SDET-DA-PROPORCIONAL-E. EXIT.
081600*    AUXILIAR - CALCULA CUANTOS SDET Y CUANTOS DA LE TOCAN A UN EQUIPO
081700*    FULL SEGUN SU PROPORCION DENTRO DEL TOTAL DE ASPIRANTES FULL
081800 461-REPARTE-PROPORCIONAL-UN-EQUIPO SECTION.
081900     MOVE WKS-SDET-POR-EQUIPO TO WKS-SDET-TOMAR
082000*    LOS PRIMEROS EQUIPOS (SEGUN EL RESIDUO) RECIBEN UN SDET EXTRA
082100     IF WKS-IDX0 < WKS-SDET-RESIDUO
082200        ADD 1 TO WKS-SDET-TOMAR
082300     END-IF
082400     MOVE WKS-DA-POR-EQUIPO TO WKS-DA-TOMAR
082500     IF WKS-IDX0 < WKS-DA-RESIDUO
082600        ADD 1 TO WKS-DA-TOMAR
082700     END-IF
082800     MOVE WKS-SUB-1 TO WKS-SUB-3
082900     PERFORM 462-TOMA-SDET-PARA-EQUIPO WKS-SDET-TOMAR TIMES
083000     PERFORM 463-TOMA-DA-PARA-EQUIPO WKS-DA-TOMAR TIMES
083100     ADD 1 TO WKS-SUB-1
083200     ADD 1 TO WKS-IDX0.
083300 461-REPARTE-PROPORCIONAL-UN-EQUIPO-E. EXIT.
083400*    AUXILIAR - ASIGNA LA CUOTA DE SDET QUE LE TOCA A UN EQUIPO
083500 462-TOMA-SDET-PARA-EQUIPO SECTION.
083600*    YA NO QUEDAN SDET EN LA LISTA PARA ESTE EQUIPO
083700     IF WKS-SDT-PUNTERO > WKS-SDT-CONTADOR
083800        GO TO 462-TOMA-SDET-PARA-EQUIPO-E
083900     END-IF
084000     MOVE WKS-SDT-ELEM (WKS-SDT-PUNTERO) TO WKS-SUB-4
084100     PERFORM 399-AGREGA-MIEMBRO
084200     ADD 1 TO WKS-SDT-PUNTERO.
084300 462-TOMA-SDET-PARA-EQUIPO-E. EXIT.
084400*    AUXILIAR - ASIGNA LA CUOTA DE DA QUE LE TOCA A UN EQUIPO
084500 463-TOMA-DA-PARA-EQUIPO SECTION.
084600*    YA NO QUEDAN DA EN LA LISTA PARA ESTE EQUIPO
084700     IF WKS-DAL-PUNTERO > WKS-DAL-CONTADOR
084800        GO TO 463-TOMA-DA-PARA-EQUIPO-E
084900     END-IF
085000     MOVE WKS-DAL-ELEM (WKS-DAL-PUNTERO) TO WKS-SUB-4
085100     PERFORM 399-AGREGA-MIEMBRO
085200     ADD 1 TO WKS-DAL-PUNTERO.
085300 463-TOMA-DA-PARA-EQUIPO-E. EXIT.
085400*    LOS SOBRANTES (SI LA PROPORCION NO ALCANZO A REPARTIR TODOS) SE
085500*    ENTREGAN UNO A UNO AL EQUIPO FULL CON MENOS MIEMBROS
085600 470-REPARTE-SOBRANTES-BOOTCAMP SECTION.
085700     MOVE WKS-FULL-TEAM-BASE TO WKS-TEAM-BASE
085800     MOVE WKS-FULL-TEAM-CANT TO WKS-TEAM-CANT
085900*    REPARTE, UNO A LA VEZ Y ROUND-ROBIN, LO QUE SOBRO DE CADA TRACK
086000     PERFORM 471-SOBRANTE-SDET
086100        UNTIL WKS-SDT-PUNTERO > WKS-SDT-CONTADOR
086200     PERFORM 472-SOBRANTE-DA UNTIL WKS-DAL-PUNTERO > WKS-DAL-CONTADOR
086300     PERFORM 473-SOBRANTE-DVLPR
086400        UNTIL WKS-DVL-PUNTERO > WKS-DVL-CONTADOR.
086500 470-REPARTE-SOBRANTES-BOOTCAMP-E. EXIT.
086600*    REPARTE, UNO POR UNO Y ROUND-ROBIN, LOS SDET QUE SOBRARON DESPUES
086700*    DEL REPARTO PROPORCIONAL (POR RESIDUOS DE LA DIVISION)
086800 471-SOBRANTE-SDET SECTION.
086900     PERFORM 405-BUSCA-EQUIPO-MENOS-MIEMBROS
087000     MOVE WKS-EQP-MIN-SUB TO WKS-SUB-3
087100     MOVE WKS-SDT-ELEM (WKS-SDT-PUNTERO) TO WKS-SUB-4
087200     PERFORM 399-AGREGA-MIEMBRO
087300     ADD 1 TO WKS-SDT-PUNTERO.
087400 471-SOBRANTE-SDET-E. EXIT.
087500*    MISMA IDEA QUE 471 PERO PARA LOS SOBRANTES DE DA
087600 472-SOBRANTE-DA SECTION.
087700     PERFORM 405-BUSCA-EQUIPO-MENOS-MIEMBROS
087800     MOVE WKS-EQP-MIN-SUB TO WKS-SUB-3
087900     MOVE WKS-DAL-ELEM (WKS-DAL-PUNTERO) TO WKS-SUB-4
088000     PERFORM 399-AGREGA-MIEMBRO
088100     ADD 1 TO WKS-DAL-PUNTERO.
088200 472-SOBRANTE-DA-E. EXIT.
088300*    MISMA IDEA QUE 471 PERO PARA LOS SOBRANTES DE DVLPR
088400 473-SOBRANTE-DVLPR SECTION.
088500     PERFORM 405-BUSCA-EQUIPO-MENOS-MIEMBROS
088600     MOVE WKS-EQP-MIN-SUB TO WKS-SUB-3
088700     MOVE WKS-DVL-ELEM (WKS-DVL-PUNTERO) TO WKS-SUB-4
088800     PERFORM 399-AGREGA-MIEMBRO
088900     ADD 1 TO WKS-DVL-PUNTERO.
089000 473-SOBRANTE-DVLPR-E. EXIT.
089100*    CALCULA EL TEXTO DE ESTADISTICAS DE CADA EQUIPO BOOTCAMP
089200 480-ESTADISTICAS-EQUIPOS-BOOTCAMP SECTION.
089300     MOVE WKS-ADV-TEAM-BASE TO WKS-SUB-1
089400*    RECORRE TODOS LOS EQUIPOS BOOTCAMP ARMANDO SU LINEA DE STATS
089500     PERFORM 481-STATS-UN-EQUIPO-BOOTCAMP
089600        UNTIL WKS-SUB-1 > WKS-NUM-EQUIPOS.
089700 480-ESTADISTICAS-EQUIPOS-BOOTCAMP-E. EXIT.
089800*    AUXILIAR - CUENTA LOS TRACKS DE UN EQUIPO Y ARMA SU LINEA DE
089900*    ESTADISTICAS (WEQ-STATISTICS) PARA EL REPORTE DE EDU35030
090000 481-STATS-UN-EQUIPO-BOOTCAMP SECTION.
090100*    UN EQUIPO VACIO (DE MAS, POR LA FORMULA) NO NECESITA STATS
090200     IF WEQ-NUM-MIEMBROS (WKS-SUB-1) > ZERO
090300        MOVE WKS-SUB-1 TO WKS-SUB-3
090400        PERFORM 482-CUENTA-TRACKS-EQUIPO
090500        PERFORM 483-FORMATEA-STATS-BOOTCAMP
090600     END-IF
090700     ADD 1 TO WKS-SUB-1.
090800 481-STATS-UN-EQUIPO-BOOTCAMP-E. EXIT.
090900*    AUXILIAR - REINICIA LOS CONTADORES DE TRACK ANTES DE RECORRER
091000*    LOS MIEMBROS DE UN EQUIPO
091100 482-CUENTA-TRACKS-EQUIPO SECTION.
091200     MOVE ZERO TO WKS-CTA-SDET-EQP
091300     MOVE ZERO TO WKS-CTA-DA-EQP
091400     MOVE ZERO TO WKS-CTA-DVLPR-EQP
091500     MOVE WEQ-NUM-MIEMBROS (WKS-SUB-3) TO WKS-CTA-TOTAL-EQP
091600     MOVE 1 TO WKS-CT-SUB
091700*    RECORRE LOS MIEMBROS DEL EQUIPO ACTUAL UNO A LA VEZ
091800     PERFORM 484-CUENTA-UN-MIEMBRO
091900        UNTIL WKS-CT-SUB > WEQ-NUM-MIEMBROS (WKS-SUB-3).
092000 482-CUENTA-TRACKS-EQUIPO-E. EXIT.
092100*    AUXILIAR - SUMA UN MIEMBRO DEL EQUIPO A SU CONTADOR DE TRACK
092200 484-CUENTA-UN-MIEMBRO SECTION.
092300     MOVE WEM-ASP-SUB (WKS-SUB-3 WKS-CT-SUB) TO WKS-CT-ASP
092400*    CLASIFICA AL MIEMBRO EN SU CONTADOR DE TRACK (SDET/DA/DVLPR)
092500     EVALUATE TRUE
092600        WHEN WAS-TRACK (WKS-CT-ASP) = "SDET"
092700           ADD 1 TO WKS-CTA-SDET-EQP
092800        WHEN WAS-TRACK (WKS-CT-ASP) = "DA"
092900           ADD 1 TO WKS-CTA-DA-EQP
093000        WHEN WAS-TRACK (WKS-CT-ASP) = "DVLPR"
093100           ADD 1 TO WKS-CTA-DVLPR-EQP
093200        WHEN OTHER
093300           CONTINUE
093400     END-EVALUATE
093500     ADD 1 TO WKS-CT-SUB.
093600 484-CUENTA-UN-MIEMBRO-E. EXIT.
093700*    AUXILIAR - ARMA EL TEXTO DE WEQ-STATISTICS CON LOS CONTADORES
093800*    DE TRACK YA ACUMULADOS POR 482/484
093900 483-FORMATEA-STATS-BOOTCAMP SECTION.
094000     MOVE WKS-CTA-SDET-EQP TO WKS-NUM3-ENTRADA
094100     PERFORM 490-NUM3-A-TEXTO
094200     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-1
094300     MOVE WKS-CTA-DA-EQP TO WKS-NUM3-ENTRADA
094400     PERFORM 490-NUM3-A-TEXTO
094500     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-2
094600     MOVE WKS-CTA-DVLPR-EQP TO WKS-NUM3-ENTRADA
094700     PERFORM 490-NUM3-A-TEXTO
094800     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-3
094900     MOVE WKS-CTA-TOTAL-EQP TO WKS-NUM3-ENTRADA
095000     PERFORM 490-NUM3-A-TEXTO
095100     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-4
095200     MOVE SPACES TO WEQ-STATISTICS (WKS-SUB-3)
095300     STRING "SDET: "        DELIMITED BY SIZE
095400            WKS-STR-PIEZA-1  DELIMITED BY SPACE
095500            ", DA: "         DELIMITED BY SIZE
095600            WKS-STR-PIEZA-2  DELIMITED BY SPACE
095700            ", DVLPR: "      DELIMITED BY SIZE
095800            WKS-STR-PIEZA-3  DELIMITED BY SPACE
095900            ", Total: "      DELIMITED BY SIZE
096000            WKS-STR-PIEZA-4  DELIMITED BY SPACE
096100       INTO WEQ-STATISTICS (WKS-SUB-3).
096200 483-FORMATEA-STATS-BOOTCAMP-E. EXIT.
096300*    AUXILIAR GENERICO - CONVIERTE UN NUMERO DE 3 DIGITOS A TEXTO
096400*    RECORTADO (SIN ESPACIOS A LA IZQUIERDA)
096500 490-NUM3-A-TEXTO SECTION.
096600     MOVE WKS-NUM3-ENTRADA TO WKS-EDITADO-3
096700     MOVE 1 TO WKS-N3-SUB
096800*    RETROCEDE POSICION POR POSICION SOBRE EL NUMERO EDITADO
096900     PERFORM 491-AVANZA-ESPACIO-NUM3
097000        UNTIL WKS-EDITADO-3 (WKS-N3-SUB:1) NOT = SPACE
097100     MOVE WKS-EDITADO-3 (WKS-N3-SUB:) TO WKS-NUM3-TEXTO.
097200 490-NUM3-A-TEXTO-E. EXIT.
097300*    AUXILIAR - AVANZA UN CARACTER EL INDICE DE 490
097400 491-AVANZA-ESPACIO-NUM3 SECTION.
097500     ADD 1 TO WKS-N3-SUB.
097600 491-AVANZA-ESPACIO-NUM3-E. EXIT.
097700*    AUXILIAR GENERICO - IGUAL QUE 490 PERO PARA 5 DIGITOS
097800 495-NUM5-A-TEXTO SECTION.
097900     MOVE WKS-NUM5-ENTRADA TO WKS-EDITADO-5
098000     MOVE 1 TO WKS-N5-SUB
098100*    MISMA IDEA QUE 491 PERO PARA EL NUMERO DE 5 POSICIONES
098200     PERFORM 496-AVANZA-ESPACIO-NUM5
098300        UNTIL WKS-EDITADO-5 (WKS-N5-SUB:1) NOT = SPACE
098400     MOVE WKS-EDITADO-5 (WKS-N5-SUB:) TO WKS-NUM5-TEXTO.
098500 495-NUM5-A-TEXTO-E. EXIT.
098600*    AUXILIAR - AVANZA UN CARACTER EL INDICE DE 495
098700 496-AVANZA-ESPACIO-NUM5 SECTION.
098800     ADD 1 TO WKS-N5-SUB.
098900 496-AVANZA-ESPACIO-NUM5-E. EXIT.
099000*    AUXILIAR GENERICO - SIGUIENTE NUMERO PSEUDOALEATORIO (CONGRUEN-
099100*    CIAL, MODULO 32749 -- PRIMO).  LA SEMILLA SE CARGA EN 110 DESDE
099200*    LA HORA DEL SISTEMA.
099300 390-SIGUIENTE-ALEATORIO SECTION.
099400     COMPUTE WKS-RAND-SEED = (WKS-RAND-SEED * 31) + 17
099500     DIVIDE WKS-RAND-SEED BY 32749
099600        GIVING WKS-RAND-COCIENTE REMAINDER WKS-RAND-SEED.
099700 390-SIGUIENTE-ALEATORIO-E. EXIT.
099800*    AUXILIAR GENERICO - BARAJA (FISHER-YATES) WKS-LISTA-TRABAJO,
099900*    LAS PRIMERAS WKS-LST-CONTADOR POSICIONES
100000 395-BARAJA-LISTA SECTION.
100100*    SOLO TIENE SENTIDO BARAJAR SI HAY MAS DE UN ELEMENTO
100200     IF WKS-LST-CONTADOR > 1
100300        MOVE WKS-LST-CONTADOR TO WKS-SUB-2
100400        PERFORM 396-BARAJA-UN-PASO UNTIL WKS-SUB-2 < 2
100500     END-IF.
100600 395-BARAJA-LISTA-E. EXIT.
100700*    AUXILIAR - UN PASO DEL BARAJEO FISHER-YATES: ELIGE UNA POSICION
100800*    ALEATORIA Y LA INTERCAMBIA CON LA POSICION ACTUAL
100900 396-BARAJA-UN-PASO SECTION.
101000     PERFORM 390-SIGUIENTE-ALEATORIO
101100     DIVIDE WKS-RAND-SEED BY WKS-SUB-2
101200        GIVING WKS-RAND-COCIENTE REMAINDER WKS-RAND-POS
101300     ADD 1 TO WKS-RAND-POS
101400     MOVE WKS-LST-ELEM (WKS-SUB-2) TO WKS-SWAP-TEMP
101500     MOVE WKS-LST-ELEM (WKS-RAND-POS) TO WKS-LST-ELEM (WKS-SUB-2)
101600     MOVE WKS-SWAP-TEMP TO WKS-LST-ELEM (WKS-RAND-POS)
101700     SUBTRACT 1 FROM WKS-SUB-2.
101800 396-BARAJA-UN-PASO-E. EXIT.
101900*    AUXILIAR GENERICO - REPARTE WKS-LISTA-TRABAJO ROUND-ROBIN ENTRE
102000*    LOS EQUIPOS WKS-TEAM-BASE .. WKS-TEAM-BASE + WKS-TEAM-CANT - 1
102100 397-REPARTE-ROUND-ROBIN SECTION.
102200*    SIN EQUIPOS CREADOS TODAVIA NO HAY A QUIEN REPARTIR
102300     IF WKS-TEAM-CANT > ZERO
102400        MOVE 1 TO WKS-SUB-2
102500        PERFORM 398-REPARTE-UN-ELEMENTO
102600           UNTIL WKS-SUB-2 > WKS-LST-CONTADOR
102700     END-IF.
102800 397-REPARTE-ROUND-ROBIN-E. EXIT.
102900*    AUXILIAR - ASIGNA UN ELEMENTO DE LA LISTA AL SIGUIENTE EQUIPO DEL
103000*    REPARTO ROUND-ROBIN Y AVANZA EL PUNTERO DE LISTA
103100 398-REPARTE-UN-ELEMENTO SECTION.
103200     COMPUTE WKS-IDX0 = WKS-SUB-2 - 1
103300     DIVIDE WKS-IDX0 BY WKS-TEAM-CANT
103400        GIVING WKS-RAND-COCIENTE REMAINDER WKS-SUB-3
103500     COMPUTE WKS-SUB-3 = WKS-TEAM-BASE + WKS-SUB-3
103600     MOVE WKS-LST-ELEM (WKS-SUB-2) TO WKS-SUB-4
103700     PERFORM 399-AGREGA-MIEMBRO
103800     ADD 1 TO WKS-SUB-2.
103900 398-REPARTE-UN-ELEMENTO-E. EXIT.
104000*    AUXILIAR GENERICO - AGREGA EL ASPIRANTE WKS-SUB-4 AL EQUIPO
104100*    WKS-SUB-3 Y LO MARCA COMO ASIGNADO.  USA SU PROPIA AREA PRIVADA
104200*    (WKS-AM-CNT) PARA NO PISAR NINGUN INDICE DEL LLAMADOR.
104300 399-AGREGA-MIEMBRO SECTION.
104400*    EQUIPO LLENO (7 MIEMBROS): EL ASPIRANTE SE DESCARTA AQUI
104500     IF WEQ-NUM-MIEMBROS (WKS-SUB-3) >= WKS-MAX-MIEMBROS-EQP
104600        GO TO 399-AGREGA-MIEMBRO-E
104700     END-IF
104800     ADD 1 TO WEQ-NUM-MIEMBROS (WKS-SUB-3)
104900     MOVE WEQ-NUM-MIEMBROS (WKS-SUB-3) TO WKS-AM-CNT
105000     MOVE WKS-SUB-4 TO WEM-ASP-SUB (WKS-SUB-3 WKS-AM-CNT)
105100     SET WAS-FUE-ASIGNADO (WKS-SUB-4) TO TRUE.
105200 399-AGREGA-MIEMBRO-E. EXIT.
105300*    AUXILIAR GENERICO - BUSCA, DENTRO DEL RANGO WKS-TEAM-BASE ..
105400*    WKS-TEAM-BASE + WKS-TEAM-CANT - 1, EL EQUIPO CON MENOS MIEMBROS.
105500*    DEVUELVE EL SUBINDICE EN WKS-EQP-MIN-SUB.  AREA PRIVADA WKS-BM-*
105600 405-BUSCA-EQUIPO-MENOS-MIEMBROS SECTION.
105700     MOVE WKS-TEAM-BASE TO WKS-EQP-MIN-SUB
105800     MOVE WEQ-NUM-MIEMBROS (WKS-TEAM-BASE) TO WKS-MIN-MIEMBROS
105900     COMPUTE WKS-BM-LIMIT = WKS-TEAM-BASE + WKS-TEAM-CANT - 1
106000     MOVE WKS-TEAM-BASE TO WKS-BM-SUB
106100     PERFORM 406-COMPARA-EQUIPO-MIN UNTIL WKS-BM-SUB > WKS-BM-LIMIT.
106200 405-BUSCA-EQUIPO-MENOS-MIEMBROS-E. EXIT.
106300*    AUXILIAR - SI EL EQUIPO ACTUAL TIENE MENOS MIEMBROS QUE EL MINIMO
106400*    VISTO HASTA AHORA, LO CONVIERTE EN EL NUEVO CANDIDATO
106500 406-COMPARA-EQUIPO-MIN SECTION.
106600*    ESTE EQUIPO TIENE MENOS MIEMBROS QUE EL MINIMO VISTO HASTA AHORA
106700     IF WEQ-NUM-MIEMBROS (WKS-BM-SUB) < WKS-MIN-MIEMBROS
106800        MOVE WEQ-NUM-MIEMBROS (WKS-BM-SUB) TO WKS-MIN-MIEMBROS
106900        MOVE WKS-BM-SUB TO WKS-EQP-MIN-SUB
107000     END-IF
107100     ADD 1 TO WKS-BM-SUB.
107200 406-COMPARA-EQUIPO-MIN-E. EXIT.
107300*    66666   ESTRATEGIA  H A C K A T H O N                       66666
107400 500-ESTRATEGIA-HACKATHON SECTION.
107500     MOVE WKS-NUM-ASPIRANTES TO WKS-STUDENT-COUNT-FORMULA
107600     PERFORM 370-CALCULA-NUM-EQUIPOS
107700     MOVE WKS-NUM-TEAMS-FORMULA TO WKS-TEAM-CANT
107800     MOVE 1 TO WKS-TEAM-BASE
107900     PERFORM 510-CONSTRUYE-EQUIPOS-HACKATHON
108000     PERFORM 520-REPARTE-PREVIOS
108100     PERFORM 530-REPARTE-TRABAJANDO
108200     PERFORM 540-REPARTE-POR-ZONA
108300     PERFORM 550-REPARTE-SOBRANTES-HACKATHON
108400     PERFORM 560-ESTADISTICAS-EQUIPOS-HACKATHON.
108500 500-ESTRATEGIA-HACKATHON-E. EXIT.
108600*    CALCULA CUANTOS EQUIPOS HACEN FALTA (FORMULA TECHO/7) Y LOS DA
108700*    DE ALTA EN LA TABLA ANTES DE REPARTIR A NINGUN ASPIRANTE
108800 510-CONSTRUYE-EQUIPOS-HACKATHON SECTION.
108900     MOVE 1 TO WKS-SUB-1
109000*    UN EQUIPO DE HACKATHON POR CADA TANDA DE WKS-NUM-TEAMS-FORMULA
109100     PERFORM 511-CREA-UN-EQUIPO-HACKATHON
109200        UNTIL WKS-SUB-1 > WKS-TEAM-CANT.
109300 510-CONSTRUYE-EQUIPOS-HACKATHON-E. EXIT.
109400*    AUXILIAR - DA DE ALTA UN EQUIPO "Hackathon Team N" EN LA TABLA
109500 511-CREA-UN-EQUIPO-HACKATHON SECTION.
109600     ADD 1 TO WKS-NUM-EQUIPOS
109700     MOVE "Team"               TO WKS-NOMBRE-PREFIJO
109800     MOVE 4                    TO WKS-NOMBRE-PREFIJO-LEN
109900     MOVE WKS-SUB-1             TO WKS-NOMBRE-NUMERO
110000     PERFORM 425-ARMA-NOMBRE-EQUIPO
110100     MOVE WKS-NOMBRE-ARMADO     TO WEQ-NOMBRE (WKS-NUM-EQUIPOS)
110200     MOVE EDP-EVENT-NAME        TO WEQ-TIPO (WKS-NUM-EQUIPOS)
110300     MOVE ZERO                  TO WEQ-NUM-MIEMBROS (WKS-NUM-EQUIPOS)
110400     MOVE "NONE"                TO WEQ-ZONA-DOMINANTE
110500                                       (WKS-NUM-EQUIPOS)
110600     ADD 1 TO WKS-SUB-1.
110700 511-CREA-UN-EQUIPO-HACKATHON-E. EXIT.
110800*    PASADA A) HACKATHON PREVIO -- BARAJA Y REPARTE ROUND-ROBIN
110900 520-REPARTE-PREVIOS SECTION.
111000     MOVE ZERO TO WKS-LST-CONTADOR
111100     MOVE 1 TO WKS-SUB-1
111200*    RECORRE TODOS LOS ASPIRANTES BUSCANDO LOS DE HACKATHON PREVIO
111300     PERFORM 521-FILTRA-UNO-PREVIO
111400        UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES
111500     PERFORM 395-BARAJA-LISTA
111600     MOVE 1 TO WKS-TEAM-BASE
111700     PERFORM 397-REPARTE-ROUND-ROBIN.
111800 520-REPARTE-PREVIOS-E. EXIT.
111900*    AUXILIAR - SI EL ASPIRANTE YA HIZO UN HACKATHON PREVIO LO AGREGA
112000*    A LA LISTA DE REPARTO PRIORITARIO
112100 521-FILTRA-UNO-PREVIO SECTION.
112200*    SOLO LOS QUE YA HICIERON UN HACKATHON ENTRAN A ESTA LISTA
112300     IF WAS-HIZO-HACK-PREVIO (WKS-SUB-1)
112400        AND NOT WAS-FUE-ASIGNADO (WKS-SUB-1)
112500        ADD 1 TO WKS-LST-CONTADOR
112600        MOVE WKS-SUB-1 TO WKS-LST-ELEM (WKS-LST-CONTADOR)
112700     END-IF
112800     ADD 1 TO WKS-SUB-1.
112900 521-FILTRA-UNO-PREVIO-E. EXIT.
113000*    PASADA B) ESTA TRABAJANDO -- BARAJA Y REPARTE ROUND-ROBIN
113100 530-REPARTE-TRABAJANDO SECTION.
113200     MOVE ZERO TO WKS-LST-CONTADOR
113300     MOVE 1 TO WKS-SUB-1
113400*    SEGUNDA PASADA PRIORITARIA, DESPUES DE LOS DE HACKATHON PREVIO
113500     PERFORM 531-FILTRA-UNO-TRABAJANDO
113600        UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES
113700     PERFORM 395-BARAJA-LISTA
113800     MOVE 1 TO WKS-TEAM-BASE
113900     PERFORM 397-REPARTE-ROUND-ROBIN.
114000 530-REPARTE-TRABAJANDO-E. EXIT.
114100*    AUXILIAR - SI EL ASPIRANTE ESTA TRABAJANDO (WORKING=YES) LO
114200*    AGREGA A LA LISTA DE REPARTO PRIORITARIO
114300 531-FILTRA-UNO-TRABAJANDO SECTION.
114400*    SOLO LOS QUE ESTAN TRABAJANDO ACTUALMENTE ENTRAN A ESTA LISTA
114500     IF WAS-ESTA-TRABAJANDO (WKS-SUB-1)
114600        AND NOT WAS-FUE-ASIGNADO (WKS-SUB-1)
114700        ADD 1 TO WKS-LST-CONTADOR
114800        MOVE WKS-SUB-1 TO WKS-LST-ELEM (WKS-LST-CONTADOR)
114900     END-IF
115000     ADD 1 TO WKS-SUB-1.
115100 531-FILTRA-UNO-TRABAJANDO-E. EXIT.
115200*    PASADA C) POR GRUPO DE ZONA HORARIA (ORDEN EST, CST, PST, OTHER)
115300 540-REPARTE-POR-ZONA SECTION.
115400     MOVE 1 TO WKS-ZO-IDX
115500     PERFORM 541-PROCESA-UN-GRUPO-ZONA UNTIL WKS-ZO-IDX > 4.
115600 540-REPARTE-POR-ZONA-E. EXIT.
115700*    AUXILIAR - REPARTE LOS ASPIRANTES RESTANTES DE UNA ZONA HORARIA
115800*    A LA VEZ, EN EL ORDEN EST/CST/PST/OTHER DE WKS-ZONA-ORDEN
115900 541-PROCESA-UN-GRUPO-ZONA SECTION.
116000     MOVE WKS-ZONA-ORDEN-ITEM (WKS-ZO-IDX) TO WKS-ZONA-ACTUAL
116100     MOVE ZERO TO WKS-LST-CONTADOR
116200     MOVE 1 TO WKS-SUB-1
116300     PERFORM 542-FILTRA-UNO-ZONA UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES
116400     PERFORM 395-BARAJA-LISTA
116500     MOVE 1 TO WKS-SUB-2
116600*    UNA ZONA A LA VEZ, EN EL ORDEN EST/CST/PST/OTHER
116700     PERFORM 543-ASIGNA-UNO-POR-ZONA
116800        UNTIL WKS-SUB-2 > WKS-LST-CONTADOR
116900     ADD 1 TO WKS-ZO-IDX.
117000 541-PROCESA-UN-GRUPO-ZONA-E. EXIT.
117100*    AUXILIAR - SI EL ASPIRANTE NO ASIGNADO PERTENECE A LA ZONA
117200*    ACTUAL LO AGREGA A LA LISTA DE REPARTO DE ESA ZONA
117300 542-FILTRA-UNO-ZONA SECTION.
117400*    SOLO LOS ASPIRANTES SIN ASIGNAR DE ESTA ZONA ENTRAN A LA LISTA
117500     IF NOT WAS-FUE-ASIGNADO (WKS-SUB-1)
117600        AND WAS-ZONA-NORMAL (WKS-SUB-1) = WKS-ZONA-ACTUAL
117700        ADD 1 TO WKS-LST-CONTADOR
117800        MOVE WKS-SUB-1 TO WKS-LST-ELEM (WKS-LST-CONTADOR)
117900     END-IF
118000     ADD 1 TO WKS-SUB-1.
118100 542-FILTRA-UNO-ZONA-E. EXIT.
118200*    AUXILIAR - BUSCA EL EQUIPO MAS COMPATIBLE CON LA ZONA DEL
118300*    ASPIRANTE Y LO ASIGNA AHI
118400 543-ASIGNA-UNO-POR-ZONA SECTION.
118500     PERFORM 544-RECALCULA-TODAS-ZONAS-DOM
118600     PERFORM 545-BUSCA-EQUIPO-POR-ZONA
118700     MOVE WKS-LST-ELEM (WKS-SUB-2) TO WKS-SUB-4
118800     PERFORM 399-AGREGA-MIEMBRO
118900     ADD 1 TO WKS-SUB-2.
119000 543-ASIGNA-UNO-POR-ZONA-E. EXIT.
119100*    DESPUES DE CADA TANDA DE ASIGNACIONES, RECALCULA LA ZONA
119200*    DOMINANTE DE TODOS LOS EQUIPOS (PUEDE HABER CAMBIADO)
119300 544-RECALCULA-TODAS-ZONAS-DOM SECTION.
119400     MOVE 1 TO WKS-ZR-SUB
119500*    SE RECALCULA DESPUES DE CADA TANDA PORQUE PUDO HABER CAMBIADO
119600     PERFORM 565-RECALCULA-ZONA-DOMINANTE
119700        UNTIL WKS-ZR-SUB > WKS-TEAM-CANT.
119800 544-RECALCULA-TODAS-ZONAS-DOM-E. EXIT.
119900*    RECALCULA LA ZONA DOMINANTE DE UN EQUIPO (WKS-ZR-SUB) A PARTIR
120000*    DE LOS MIEMBROS QUE YA TIENE.  "NONE" SI EL EQUIPO ESTA VACIO.
120100*    EMPATES SE RESUELVEN POR EL ORDEN DE LA TABLA (EST,CST,PST,OTHER)
120200 565-RECALCULA-ZONA-DOMINANTE SECTION.
120300     MOVE "EST"   TO WZC-ZONA (1)
120400     MOVE "CST"   TO WZC-ZONA (2)
120500     MOVE "PST"   TO WZC-ZONA (3)
120600     MOVE "OTHER" TO WZC-ZONA (4)
120700     MOVE ZERO TO WZC-CONTADOR (1)
120800     MOVE ZERO TO WZC-CONTADOR (2)
120900     MOVE ZERO TO WZC-CONTADOR (3)
121000     MOVE ZERO TO WZC-CONTADOR (4)
121100*    UN EQUIPO VACIO NO TIENE ZONA DOMINANTE QUE CALCULAR
121200     IF WEQ-NUM-MIEMBROS (WKS-ZR-SUB) = ZERO
121300        MOVE "NONE" TO WEQ-ZONA-DOMINANTE (WKS-ZR-SUB)
121400     ELSE
121500        MOVE 1 TO WKS-ZR-MBR
121600        PERFORM 566-TALLY-ZONA-MIEMBRO
121700           UNTIL WKS-ZR-MBR > WEQ-NUM-MIEMBROS (WKS-ZR-SUB)
121800        PERFORM 567-ESCOGE-ZONA-MAX
121900     END-IF
122000     ADD 1 TO WKS-ZR-SUB.
122100 565-RECALCULA-ZONA-DOMINANTE-E. EXIT.
122200*    AUXILIAR - SUMA UN MIEMBRO DEL EQUIPO AL CONTEO DE SU ZONA
122300 566-TALLY-ZONA-MIEMBRO SECTION.
122400     MOVE WEM-ASP-SUB (WKS-ZR-SUB WKS-ZR-MBR) TO WKS-ZR-ASP
122500*    SUMA EL MIEMBRO A SU ZONA SEGUN WAS-ZONA-NORMAL
122600     EVALUATE TRUE
122700        WHEN WAS-ZONA-EST (WKS-ZR-ASP)
122800           ADD 1 TO WZC-CONTADOR (1)
122900        WHEN WAS-ZONA-CST (WKS-ZR-ASP)
123000           ADD 1 TO WZC-CONTADOR (2)
123100        WHEN WAS-ZONA-PST (WKS-ZR-ASP)
123200           ADD 1 TO WZC-CONTADOR (3)
123300        WHEN OTHER
123400           ADD 1 TO WZC-CONTADOR (4)
123500     END-EVALUATE
123600     ADD 1 TO WKS-ZR-MBR.
123700 566-TALLY-ZONA-MIEMBRO-E. EXIT.
123800*    AUXILIAR - REINICIA EL CANDIDATO A ZONA DOMINANTE ANTES DE
123900*    RECORRER LA TABLA DE CONTEOS POR ZONA
124000 567-ESCOGE-ZONA-MAX SECTION.
124100     MOVE 1 TO WKS-ZR-BEST
124200     MOVE WZC-CONTADOR (1) TO WKS-ZR-BESTCNT
124300     MOVE 2 TO WKS-ZR-SCANI
124400     PERFORM 568-COMPARA-ZONA-MAX UNTIL WKS-ZR-SCANI > 4
124500     MOVE WZC-ZONA (WKS-ZR-BEST) TO WEQ-ZONA-DOMINANTE (WKS-ZR-SUB).
124600 567-ESCOGE-ZONA-MAX-E. EXIT.
124700*    AUXILIAR - SI LA ZONA ACTUAL TIENE MAS MIEMBROS QUE LA ZONA
124800*    CANDIDATA, LA CONVIERTE EN LA NUEVA ZONA DOMINANTE
124900 568-COMPARA-ZONA-MAX SECTION.
125000*    ESTA ZONA TIENE MAS MIEMBROS QUE LA CANDIDATA ACTUAL
125100     IF WZC-CONTADOR (WKS-ZR-SCANI) > WKS-ZR-BESTCNT
125200        MOVE WZC-CONTADOR (WKS-ZR-SCANI) TO WKS-ZR-BESTCNT
125300        MOVE WKS-ZR-SCANI TO WKS-ZR-BEST
125400     END-IF
125500     ADD 1 TO WKS-ZR-SCANI.
125600 568-COMPARA-ZONA-MAX-E. EXIT.
125700*    BUSCA EL EQUIPO DESTINO PARA UN ALUMNO DEL GRUPO DE ZONA
125800*    WKS-ZONA-ACTUAL: 1) ZONA EXACTA, 2) ZONA COMPATIBLE (TABLA DE
125900*    COMPATIBILIDAD), 3) CUALQUIER EQUIPO.  DEVUELVE EN WKS-SUB-3.
126000 545-BUSCA-EQUIPO-POR-ZONA SECTION.
126100     SET WKS-EQUIPO-NO-HALLADO TO TRUE
126200     MOVE 1 TO WKS-ZB-SUB
126300     PERFORM 546-PRUEBA-ZONA-EXACTA UNTIL WKS-ZB-SUB > WKS-TEAM-CANT
126400*    PRIMERO SE BUSCA POR ZONA EXACTA; SI NO, POR ZONA COMPATIBLE
126500     IF NOT WKS-EQUIPO-HALLADO
126600        PERFORM 547-PRUEBA-ZONA-COMPAT
126700     END-IF
126800     IF NOT WKS-EQUIPO-HALLADO
126900        MOVE 1 TO WKS-TEAM-BASE
127000        PERFORM 405-BUSCA-EQUIPO-MENOS-MIEMBROS
127100        MOVE WKS-EQP-MIN-SUB TO WKS-SUB-3
127200     ELSE
127300        MOVE WKS-ZB-BEST TO WKS-SUB-3
127400     END-IF.
127500 545-BUSCA-EQUIPO-POR-ZONA-E. EXIT.
127600*    AUXILIAR - BUSCA UN EQUIPO QUE YA TENGA LA MISMA ZONA DEL
127700*    ASPIRANTE Y TODAVIA TENGA CUPO
127800 546-PRUEBA-ZONA-EXACTA SECTION.
127900*    COINCIDENCIA EXACTA DE ZONA Y EL EQUIPO TODAVIA TIENE CUPO
128000     IF WEQ-ZONA-DOMINANTE (WKS-ZB-SUB) = WKS-ZONA-ACTUAL
128100        IF WKS-EQUIPO-NO-HALLADO
128200           OR WEQ-NUM-MIEMBROS (WKS-ZB-SUB) < WKS-ZB-BESTCNT
128300           MOVE WKS-ZB-SUB TO WKS-ZB-BEST
128400           MOVE WEQ-NUM-MIEMBROS (WKS-ZB-SUB) TO WKS-ZB-BESTCNT
128500           SET WKS-EQUIPO-HALLADO TO TRUE
128600        END-IF
128700     END-IF
128800     ADD 1 TO WKS-ZB-SUB.
128900 546-PRUEBA-ZONA-EXACTA-E. EXIT.
129000*    SI NO HUBO COINCIDENCIA EXACTA DE ZONA, BUSCA UN EQUIPO CON ZONA
129100*    COMPATIBLE (ADYACENTE EN WKS-ZONA-ORDEN) Y CON CUPO
129200 547-PRUEBA-ZONA-COMPAT SECTION.
129300     MOVE 1 TO WKS-ZC-IDX
129400     PERFORM 548-PRUEBA-UNA-ENTRADA-COMPAT UNTIL WKS-ZC-IDX > 4.
129500 547-PRUEBA-ZONA-COMPAT-E. EXIT.
129600*    AUXILIAR - PRUEBA UNA ENTRADA DE LA TABLA DE ZONAS CONTRA LA
129700*    ZONA DEL ASPIRANTE PARA VER SI SON ADYACENTES
129800 548-PRUEBA-UNA-ENTRADA-COMPAT SECTION.
129900*    COMPARA LA ZONA ACTUAL CONTRA LA TABLA DE ZONAS ADYACENTES
130000     IF EDP-COMPAT-ORIGEN (WKS-ZC-IDX) = WKS-ZONA-ACTUAL
130100        MOVE EDP-COMPAT-DESTINO (WKS-ZC-IDX) TO WKS-ZC-DESTINO
130200        MOVE 1 TO WKS-ZB-SUB
130300        PERFORM 549-PRUEBA-ZONA-COMPAT-UN-EQUIPO
130400           UNTIL WKS-ZB-SUB > WKS-TEAM-CANT
130500     END-IF
130600     ADD 1 TO WKS-ZC-IDX.
130700 548-PRUEBA-UNA-ENTRADA-COMPAT-E. EXIT.
130800*    AUXILIAR - REVISA SI UN EQUIPO PARTICULAR CALIFICA COMO
130900*    DESTINO COMPATIBLE (ZONA ADYACENTE Y CON CUPO)
131000 549-PRUEBA-ZONA-COMPAT-UN-EQUIPO SECTION.
131100*    EL EQUIPO TIENE LA ZONA ADYACENTE Y TODAVIA TIENE CUPO
131200     IF WEQ-ZONA-DOMINANTE (WKS-ZB-SUB) = WKS-ZC-DESTINO
131300        IF WKS-EQUIPO-NO-HALLADO
131400           OR WEQ-NUM-MIEMBROS (WKS-ZB-SUB) < WKS-ZB-BESTCNT
131500           MOVE WKS-ZB-SUB TO WKS-ZB-BEST
131600           MOVE WEQ-NUM-MIEMBROS (WKS-ZB-SUB) TO WKS-ZB-BESTCNT
131700           SET WKS-EQUIPO-HALLADO TO TRUE
131800        END-IF
131900     END-IF
132000     ADD 1 TO WKS-ZB-SUB.
132100 549-PRUEBA-ZONA-COMPAT-UN-EQUIPO-E. EXIT.
132200*    PASADA D) LO QUE QUEDE, AL EQUIPO CON MENOS MIEMBROS
132300 550-REPARTE-SOBRANTES-HACKATHON SECTION.
132400     MOVE 1 TO WKS-SUB-1
132500*    YA NO HAY EQUIPO COMPATIBLE POR ZONA; SE ASIGNA SIN IMPORTAR ZONA
132600     PERFORM 551-SOBRANTE-UNO-HACKATHON
132700        UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES.
132800 550-REPARTE-SOBRANTES-HACKATHON-E. EXIT.
132900*    AUXILIAR - COMO NO HUBO EQUIPO COMPATIBLE POR ZONA, ASIGNA AL
133000*    ASPIRANTE AL EQUIPO CON MENOS MIEMBROS, SIN IMPORTAR ZONA
133100 551-SOBRANTE-UNO-HACKATHON SECTION.
133200*    SOLO LOS QUE SIGUEN SIN ASIGNAR LLEGAN A ESTA ULTIMA PASADA
133300     IF NOT WAS-FUE-ASIGNADO (WKS-SUB-1)
133400        MOVE 1 TO WKS-TEAM-BASE
133500        PERFORM 405-BUSCA-EQUIPO-MENOS-MIEMBROS
133600        MOVE WKS-EQP-MIN-SUB TO WKS-SUB-3
133700        MOVE WKS-SUB-1 TO WKS-SUB-4
133800        PERFORM 399-AGREGA-MIEMBRO
133900     END-IF
134000     ADD 1 TO WKS-SUB-1.
134100 551-SOBRANTE-UNO-HACKATHON-E. EXIT.
134200*    CALCULA EL TEXTO DE ESTADISTICAS DE CADA EQUIPO HACKATHON
134300 560-ESTADISTICAS-EQUIPOS-HACKATHON SECTION.
134400     MOVE 1 TO WKS-SUB-1
134500*    RECORRE TODOS LOS EQUIPOS HACKATHON ARMANDO SU LINEA DE STATS
134600     PERFORM 561-STATS-UN-EQUIPO-HACKATHON
134700        UNTIL WKS-SUB-1 > WKS-NUM-EQUIPOS.
134800 560-ESTADISTICAS-EQUIPOS-HACKATHON-E. EXIT.
134900*    AUXILIAR - ARMA LA LINEA DE ESTADISTICAS DE UN EQUIPO DE
135000*    HACKATHON (PREVIOS, TRABAJANDO, ZONA DOMINANTE)
135100 561-STATS-UN-EQUIPO-HACKATHON SECTION.
135200*    UN EQUIPO VACIO (DE MAS, POR LA FORMULA) NO NECESITA STATS
135300     IF WEQ-NUM-MIEMBROS (WKS-SUB-1) > ZERO
135400        MOVE WKS-SUB-1 TO WKS-SUB-3
135500        PERFORM 562-CUENTA-HACKATHON-EQUIPO
135600        PERFORM 563-FORMATEA-STATS-HACKATHON
135700     END-IF
135800     ADD 1 TO WKS-SUB-1.
135900 561-STATS-UN-EQUIPO-HACKATHON-E. EXIT.
136000*    AUXILIAR - REINICIA LOS CONTADORES DE PREVIOS Y TRABAJANDO ANTES
136100*    DE RECORRER LOS MIEMBROS DE UN EQUIPO
136200 562-CUENTA-HACKATHON-EQUIPO SECTION.
136300     MOVE ZERO TO WKS-CTA-SDET-HK
136400     MOVE ZERO TO WKS-CTA-DA-HK
136500     MOVE ZERO TO WKS-CTA-WORK-HK
136600     MOVE ZERO TO WKS-CTA-PREVIO-HK
136700     MOVE "EST"   TO WZC-ZONA (1)
136800     MOVE "CST"   TO WZC-ZONA (2)
136900     MOVE "PST"   TO WZC-ZONA (3)
137000     MOVE "OTHER" TO WZC-ZONA (4)
137100     MOVE ZERO TO WZC-CONTADOR (1)
137200     MOVE ZERO TO WZC-CONTADOR (2)
137300     MOVE ZERO TO WZC-CONTADOR (3)
137400     MOVE ZERO TO WZC-CONTADOR (4)
137500     MOVE 1 TO WKS-CT-SUB
137600*    RECORRE LOS MIEMBROS DEL EQUIPO ACTUAL UNO A LA VEZ
137700     PERFORM 564-CUENTA-UN-MIEMBRO-HACKATHON
137800        UNTIL WKS-CT-SUB > WEQ-NUM-MIEMBROS (WKS-SUB-3).
137900 562-CUENTA-HACKATHON-EQUIPO-E. EXIT.
138000*    AUXILIAR - SUMA UN MIEMBRO A LOS CONTADORES DE PREVIO/TRABAJANDO
138100 564-CUENTA-UN-MIEMBRO-HACKATHON SECTION.
138200     MOVE WEM-ASP-SUB (WKS-SUB-3 WKS-CT-SUB) TO WKS-CT-ASP
138300*    SDET/DA SE CUENTAN IGUAL QUE EN BOOTCAMP PARA EL RESUMEN
138400     IF WAS-TRACK (WKS-CT-ASP) = "SDET"
138500        ADD 1 TO WKS-CTA-SDET-HK
138600     END-IF
138700     IF WAS-TRACK (WKS-CT-ASP) = "DA"
138800        ADD 1 TO WKS-CTA-DA-HK
138900     END-IF
139000     IF WAS-ESTA-TRABAJANDO (WKS-CT-ASP)
139100        ADD 1 TO WKS-CTA-WORK-HK
139200     END-IF
139300     IF WAS-HIZO-HACK-PREVIO (WKS-CT-ASP)
139400        ADD 1 TO WKS-CTA-PREVIO-HK
139500     END-IF
139600     EVALUATE TRUE
139700        WHEN WAS-ZONA-EST (WKS-CT-ASP)
139800           ADD 1 TO WZC-CONTADOR (1)
139900        WHEN WAS-ZONA-CST (WKS-CT-ASP)
140000           ADD 1 TO WZC-CONTADOR (2)
140100        WHEN WAS-ZONA-PST (WKS-CT-ASP)
140200           ADD 1 TO WZC-CONTADOR (3)
140300        WHEN OTHER
140400           ADD 1 TO WZC-CONTADOR (4)
140500     END-EVALUATE
140600     ADD 1 TO WKS-CT-SUB.
140700 564-CUENTA-UN-MIEMBRO-HACKATHON-E. EXIT.
140800*    AUXILIAR - ARMA EL TEXTO DE WEQ-STATISTICS PARA UN EQUIPO DE
140900*    HACKATHON CON LOS CONTADORES YA ACUMULADOS
141000 563-FORMATEA-STATS-HACKATHON SECTION.
141100     MOVE WKS-CTA-SDET-HK TO WKS-NUM3-ENTRADA
141200     PERFORM 490-NUM3-A-TEXTO
141300     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-1
141400     MOVE WKS-CTA-DA-HK TO WKS-NUM3-ENTRADA
141500     PERFORM 490-NUM3-A-TEXTO
141600     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-2
141700     MOVE WKS-CTA-WORK-HK TO WKS-NUM3-ENTRADA
141800     PERFORM 490-NUM3-A-TEXTO
141900     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-3
142000     MOVE WKS-CTA-PREVIO-HK TO WKS-NUM3-ENTRADA
142100     PERFORM 490-NUM3-A-TEXTO
142200     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-4
142300     MOVE WEQ-NUM-MIEMBROS (WKS-SUB-3) TO WKS-NUM3-ENTRADA
142400     PERFORM 490-NUM3-A-TEXTO
142500     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-5
142600     PERFORM 569-ARMA-LISTA-ZONAS
142700     MOVE SPACES TO WEQ-STATISTICS (WKS-SUB-3)
142800     STRING "SDET: "                 DELIMITED BY SIZE
142900            WKS-STR-PIEZA-1           DELIMITED BY SPACE
143000            ", DA: "                  DELIMITED BY SIZE
143100            WKS-STR-PIEZA-2           DELIMITED BY SPACE
143200            ", Working: "             DELIMITED BY SIZE
143300            WKS-STR-PIEZA-3           DELIMITED BY SPACE
143400            ", Previous Hackathon: "  DELIMITED BY SIZE
143500            WKS-STR-PIEZA-4           DELIMITED BY SPACE
143600            ", TimeZones: "           DELIMITED BY SIZE
143700            WKS-ZONAS-TEXTO           DELIMITED BY SIZE
143800            ", Total: "               DELIMITED BY SIZE
143900            WKS-STR-PIEZA-5           DELIMITED BY SPACE
144000       INTO WEQ-STATISTICS (WKS-SUB-3).
144100 563-FORMATEA-STATS-HACKATHON-E. EXIT.
144200*    ARMA "ZONA1: N, ZONA2: N..." CON LAS ZONAS PRESENTES EN EL
144300*    EQUIPO; "NONE" SE REPORTA COMO "None" SI NO HAY NINGUNA
144400 569-ARMA-LISTA-ZONAS SECTION.
144500     MOVE SPACES TO WKS-ZONAS-TEXTO
144600     MOVE 1 TO WKS-ZV-PTR
144700     MOVE ZERO TO WKS-ZV-CUENTA
144800     MOVE 1 TO WKS-ZV-IDX
144900     PERFORM 570-AGREGA-UNA-ZONA-TEXTO UNTIL WKS-ZV-IDX > 4
145000*    SIN ZONAS CONTADAS TODAVIA NO HAY NADA QUE AGREGAR AL TEXTO
145100     IF WKS-ZV-CUENTA = ZERO
145200        MOVE "None" TO WKS-ZONAS-TEXTO
145300     END-IF.
145400 569-ARMA-LISTA-ZONAS-E. EXIT.
145500*    AUXILIAR - AGREGA UNA ZONA A LA LISTA DE TEXTO WKS-ZONAS-TEXTO
145600*    DEL RESUMEN, SEPARADA POR COMA SI NO ES LA PRIMERA
145700 570-AGREGA-UNA-ZONA-TEXTO SECTION.
145800*    SOLO LAS ZONAS CON AL MENOS UN MIEMBRO ENTRAN AL TEXTO
145900     IF WZC-CONTADOR (WKS-ZV-IDX) > ZERO
146000        IF WKS-ZV-CUENTA > ZERO
146100           STRING ", " DELIMITED BY SIZE
146200              INTO WKS-ZONAS-TEXTO WITH POINTER WKS-ZV-PTR
146300        END-IF
146400        MOVE WZC-CONTADOR (WKS-ZV-IDX) TO WKS-NUM3-ENTRADA
146500        PERFORM 490-NUM3-A-TEXTO
146600        STRING WZC-ZONA (WKS-ZV-IDX)  DELIMITED BY SPACE
146700               ": "                    DELIMITED BY SIZE
146800               WKS-NUM3-TEXTO          DELIMITED BY SPACE
146900          INTO WKS-ZONAS-TEXTO WITH POINTER WKS-ZV-PTR
147000        ADD 1 TO WKS-ZV-CUENTA
147100     END-IF
147200     ADD 1 TO WKS-ZV-IDX.
147300 570-AGREGA-UNA-ZONA-TEXTO-E. EXIT.
147400*    77777   ESTRATEGIA  G E N E R I C A                         77777
147500 600-ESTRATEGIA-GENERICA SECTION.
147600     MOVE WKS-NUM-ASPIRANTES TO WKS-STUDENT-COUNT-FORMULA
147700     PERFORM 370-CALCULA-NUM-EQUIPOS
147800     MOVE WKS-NUM-TEAMS-FORMULA TO WKS-TEAM-CANT
147900     MOVE 1 TO WKS-TEAM-BASE
148000     PERFORM 610-CONSTRUYE-EQUIPOS-GENERICA
148100     MOVE ZERO TO WKS-LST-CONTADOR
148200     MOVE 1 TO WKS-SUB-1
148300*    BARAJA Y REPARTE ROUND-ROBIN, SIN DISTINCION DE TRACK NI ZONA
148400     PERFORM 611-AGREGA-A-LISTA-GENERICA
148500        UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES
148600     PERFORM 395-BARAJA-LISTA
148700     PERFORM 397-REPARTE-ROUND-ROBIN
148800     PERFORM 620-ESTADISTICAS-EQUIPOS-GENERICA.
148900 600-ESTRATEGIA-GENERICA-E. EXIT.
149000*    CALCULA CUANTOS EQUIPOS HACEN FALTA (FORMULA TECHO/7) Y LOS DA
149100*    DE ALTA ANTES DE REPARTIR ASPIRANTES (ESTRATEGIA GENERICA)
149200 610-CONSTRUYE-EQUIPOS-GENERICA SECTION.
149300     MOVE 1 TO WKS-SUB-1
149400*    UN EQUIPO GENERICO POR CADA TANDA DE WKS-NUM-TEAMS-FORMULA
149500     PERFORM 612-CREA-UN-EQUIPO-GENERICA
149600        UNTIL WKS-SUB-1 > WKS-TEAM-CANT.
149700 610-CONSTRUYE-EQUIPOS-GENERICA-E. EXIT.
149800*    AUXILIAR - DA DE ALTA UN EQUIPO "Team N" EN LA TABLA
149900 612-CREA-UN-EQUIPO-GENERICA SECTION.
150000     ADD 1 TO WKS-NUM-EQUIPOS
150100     MOVE "Team"              TO WKS-NOMBRE-PREFIJO
150200     MOVE 4                   TO WKS-NOMBRE-PREFIJO-LEN
150300     MOVE WKS-SUB-1            TO WKS-NOMBRE-NUMERO
150400     PERFORM 425-ARMA-NOMBRE-EQUIPO
150500     MOVE WKS-NOMBRE-ARMADO    TO WEQ-NOMBRE (WKS-NUM-EQUIPOS)
150600     MOVE EDP-EVENT-NAME       TO WEQ-TIPO (WKS-NUM-EQUIPOS)
150700     MOVE ZERO                 TO WEQ-NUM-MIEMBROS (WKS-NUM-EQUIPOS)
150800     ADD 1 TO WKS-SUB-1.
150900 612-CREA-UN-EQUIPO-GENERICA-E. EXIT.
151000*    AUXILIAR - AGREGA UN ASPIRANTE A LA LISTA PARA EL BARAJEO Y
151100*    REPARTO ROUND-ROBIN DE LA ESTRATEGIA GENERICA
151200 611-AGREGA-A-LISTA-GENERICA SECTION.
151300     ADD 1 TO WKS-LST-CONTADOR
151400     MOVE WKS-SUB-1 TO WKS-LST-ELEM (WKS-LST-CONTADOR)
151500     ADD 1 TO WKS-SUB-1.
151600 611-AGREGA-A-LISTA-GENERICA-E. EXIT.
151700*    RECORRE LOS EQUIPOS DE LA ESTRATEGIA GENERICA ARMANDO LA LINEA
151800*    DE ESTADISTICAS DE CADA UNO (SOLO CUENTA DE MIEMBROS)
151900 620-ESTADISTICAS-EQUIPOS-GENERICA SECTION.
152000     MOVE 1 TO WKS-SUB-1
152100*    RECORRE TODOS LOS EQUIPOS GENERICOS ARMANDO SU LINEA DE STATS
152200     PERFORM 621-STATS-UN-EQUIPO-GENERICA
152300        UNTIL WKS-SUB-1 > WKS-NUM-EQUIPOS.
152400 620-ESTADISTICAS-EQUIPOS-GENERICA-E. EXIT.
152500*    AUXILIAR - ARMA LA LINEA DE ESTADISTICAS DE UN EQUIPO GENERICO
152600 621-STATS-UN-EQUIPO-GENERICA SECTION.
152700     MOVE WEQ-NUM-MIEMBROS (WKS-SUB-1) TO WKS-NUM3-ENTRADA
152800     PERFORM 490-NUM3-A-TEXTO
152900     MOVE SPACES TO WEQ-STATISTICS (WKS-SUB-1)
153000     STRING "Members: "  DELIMITED BY SIZE
153100            WKS-NUM3-TEXTO DELIMITED BY SPACE
153200       INTO WEQ-STATISTICS (WKS-SUB-1)
153300     ADD 1 TO WKS-SUB-1.
153400 621-STATS-UN-EQUIPO-GENERICA-E. EXIT.
153500*    88888  TOTALES, RESUMEN Y ARCHIVOS DE SALIDA               88888
153600 700-CALCULA-NO-ASIGNADOS SECTION.
153700     MOVE ZERO TO WKS-UNASSIGNED-COUNT
153800     MOVE 1 TO WKS-SUB-1
153900*    RECORRE TODA LA TABLA DE ASPIRANTES AL FINAL DE LA ESTRATEGIA
154000     PERFORM 701-CUENTA-NO-ASIGNADO
154100        UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES.
154200 700-CALCULA-NO-ASIGNADOS-E. EXIT.
154300*    AUXILIAR - SUMA UN ASPIRANTE AL CONTADOR DE NO ASIGNADOS SI SU
154400*    BANDERA WAS-SW-ASIGNADO SIGUE EN "N" DESPUES DE LA ESTRATEGIA
154500 701-CUENTA-NO-ASIGNADO SECTION.
154600*    EL ASPIRANTE NUNCA QUEDO MARCADO COMO ASIGNADO
154700     IF NOT WAS-FUE-ASIGNADO (WKS-SUB-1)
154800        ADD 1 TO WKS-UNASSIGNED-COUNT
154900     END-IF
155000     ADD 1 TO WKS-SUB-1.
155100 701-CUENTA-NO-ASIGNADO-E. EXIT.
155200*    CUENTA CUANTOS EQUIPOS QUEDARON CON AL MENOS UN MIEMBRO (ALGUNOS
155300*    EQUIPOS SE CREAN DE MAS POR LA FORMULA Y PUEDEN QUEDAR VACIOS)
155400 705-CUENTA-EQUIPOS-NO-VACIOS SECTION.
155500     MOVE ZERO TO WKS-NUM-EQUIPOS-FINAL
155600     MOVE 1 TO WKS-SUB-1
155700*    RECORRE TODA LA TABLA DE EQUIPOS AL FINAL DE LA ESTRATEGIA
155800     PERFORM 706-CUENTA-UN-EQUIPO-NO-VACIO
155900        UNTIL WKS-SUB-1 > WKS-NUM-EQUIPOS.
156000 705-CUENTA-EQUIPOS-NO-VACIOS-E. EXIT.
156100*    AUXILIAR - SUMA UN EQUIPO AL CONTADOR SI TIENE MIEMBROS
156200 706-CUENTA-UN-EQUIPO-NO-VACIO SECTION.
156300*    SOLO CUENTA LOS EQUIPOS QUE QUEDARON CON ALGUN MIEMBRO
156400     IF WEQ-NUM-MIEMBROS (WKS-SUB-1) > ZERO
156500        ADD 1 TO WKS-NUM-EQUIPOS-FINAL
156600     END-IF
156700     ADD 1 TO WKS-SUB-1.
156800 706-CUENTA-UN-EQUIPO-NO-VACIO-E. EXIT.
156900*    66666   CALCULO DE TOTALES PARA EL RESUMEN FINAL            66666
157000*    TOTAL DE ASPIRANTES, ASIGNADOS, NO ASIGNADOS Y PORCENTAJE DE
157100*    ASIGNACION; SE USA EN EL RESUMEN Y LO CONSUME EDU35030.
157200 800-CALCULA-TOTALES SECTION.
157300     MOVE WKS-NUM-ASPIRANTES TO WKS-TOTAL-STUDENTS
157400     COMPUTE WKS-ASSIGNED-STUDENTS =
157500             WKS-TOTAL-STUDENTS - WKS-UNASSIGNED-COUNT
157600*    SIN ASPIRANTES NO HAY TASA QUE CALCULAR (SE EVITA DIV. POR 0)
157700     IF WKS-TOTAL-STUDENTS = ZERO
157800        MOVE ZERO TO WKS-ASSIGNMENT-RATE
157900     ELSE
158000        COMPUTE WKS-ASSIGNMENT-RATE ROUNDED =
158100                (WKS-ASSIGNED-STUDENTS * 100) / WKS-TOTAL-STUDENTS
158200     END-IF.
158300 800-CALCULA-TOTALES-E. EXIT.
158400*    GENERA LAS LINEAS DE TEXTO DEL RESUMEN (SUMMARY) SEGUN LA
158500*    ESTRATEGIA QUE SE HAYA CORRIDO
158600 850-GENERA-RESUMEN SECTION.
158700     MOVE ZERO TO WKS-NUM-LINEAS-RESUMEN
158800*    CADA ESTRATEGIA ARMA SUS PROPIAS LINEAS DE RESUMEN
158900     EVALUATE TRUE
159000        WHEN EDP-SQL-BOOTCAMP
159100           PERFORM 851-RESUMEN-BOOTCAMP
159200        WHEN EDP-SELENIUM-HACKATHON OR EDP-PHASE1-API-HACKATHON
159300             OR EDP-PHASE2-API-HACKATHON
159400             OR EDP-RECIPE-SCRAPING-HACKATHON
159500           PERFORM 852-RESUMEN-HACKATHON
159600        WHEN OTHER
159700           PERFORM 853-RESUMEN-GENERICA
159800     END-EVALUATE.
159900 850-GENERA-RESUMEN-E. EXIT.
160000*    CUANDO NO HUBO NINGUN ASPIRANTE EN REGWRK, SE ESCRIBE UN
160100*    RESUMEN DE UNA SOLA LINEA EN VEZ DE LLAMAR A LA RUTINA COMPLETA
160200 850-GENERA-RESUMEN-VACIO SECTION.
160300     MOVE ZERO TO WKS-NUM-LINEAS-RESUMEN
160400     ADD 1 TO WKS-NUM-LINEAS-RESUMEN
160500     MOVE "No students available for team formation"
160600          TO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN)
160700     MOVE ZERO TO WKS-NUM-EQUIPOS-FINAL
160800     MOVE ZERO TO WKS-UNASSIGNED-COUNT
160900     MOVE ZERO TO WKS-TOTAL-STUDENTS
161000     MOVE ZERO TO WKS-ASSIGNED-STUDENTS
161100     MOVE ZERO TO WKS-ASSIGNMENT-RATE.
161200 850-GENERA-RESUMEN-VACIO-E. EXIT.
161300*    77777   RESUMEN POR ESTRATEGIA                             77777
161400*    ARMA LAS LINEAS DE WKS-RESUMEN-LINEAS PROPIAS DE SQL BOOTCAMP
161500 851-RESUMEN-BOOTCAMP SECTION.
161600     PERFORM 854-CUENTA-SDET-DA-ASIGNADOS
161700     PERFORM 855-CUENTA-ADVANCED-MIEMBROS
161800     PERFORM 856-ARMA-LINEA-CREATED-BOOTCAMP
161900     PERFORM 857-ARMA-LINEA-TOTAL-STUDENTS
162000     PERFORM 858-ARMA-LINEA-DISTRIBUCION-BOOTCAMP
162100*    LA LINEA DE NO ASIGNADOS SOLO SE ARMA SI HUBO ALGUNO
162200     IF WKS-UNASSIGNED-COUNT > ZERO
162300        PERFORM 859-ARMA-LINEA-UNASSIGNED
162400     END-IF.
162500 851-RESUMEN-BOOTCAMP-E. EXIT.
162600*    CUENTA CUANTOS SDET Y CUANTOS DA QUEDARON ASIGNADOS A UN EQUIPO
162700*    FULL, PARA LA LINEA DE DISTRIBUCION DEL RESUMEN
162800 854-CUENTA-SDET-DA-ASIGNADOS SECTION.
162900     MOVE ZERO TO WKS-CTA-SDET-HK
163000     MOVE ZERO TO WKS-CTA-DA-HK
163100     MOVE 1 TO WKS-SUB-1
163200*    RECORRE TODA LA TABLA DE ASPIRANTES PARA EL RESUMEN
163300     PERFORM 8540-CUENTA-UNO-SDET-DA
163400        UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES.
163500 854-CUENTA-SDET-DA-ASIGNADOS-E. EXIT.
163600*    AUXILIAR - SUMA UN ASPIRANTE FULL ASIGNADO A SU CONTADOR DE TRACK
163700 8540-CUENTA-UNO-SDET-DA SECTION.
163800*    SOLO CUENTA LOS QUE QUEDARON ASIGNADOS A ALGUN EQUIPO
163900     IF WAS-FUE-ASIGNADO (WKS-SUB-1)
164000        IF WAS-TRACK (WKS-SUB-1) = "SDET"
164100           ADD 1 TO WKS-CTA-SDET-HK
164200        END-IF
164300        IF WAS-TRACK (WKS-SUB-1) = "DA"
164400           ADD 1 TO WKS-CTA-DA-HK
164500        END-IF
164600     END-IF
164700     ADD 1 TO WKS-SUB-1.
164800 8540-CUENTA-UNO-SDET-DA-E. EXIT.
164900*    CUENTA CUANTOS ADVANCED QUEDARON ASIGNADOS A ALGUN EQUIPO
165000 855-CUENTA-ADVANCED-MIEMBROS SECTION.
165100     MOVE ZERO TO WKS-ADVANCED-EN-EQUIPO
165200     MOVE 1 TO WKS-SUB-1
165300     PERFORM 8550-SUMA-SI-ADVANCED UNTIL WKS-SUB-1 > WKS-NUM-EQUIPOS.
165400 855-CUENTA-ADVANCED-MIEMBROS-E. EXIT.
165500*    AUXILIAR - SUMA UN ASPIRANTE ADVANCED ASIGNADO AL CONTADOR
165600 8550-SUMA-SI-ADVANCED SECTION.
165700*    SOLO SUMA SI EL EQUIPO ES DE TIPO ADVANCED
165800     IF WEQ-TIPO (WKS-SUB-1) = "ADVANCED"
165900        ADD WEQ-NUM-MIEMBROS (WKS-SUB-1) TO WKS-ADVANCED-EN-EQUIPO
166000     END-IF
166100     ADD 1 TO WKS-SUB-1.
166200 8550-SUMA-SI-ADVANCED-E. EXIT.
166300*    AUXILIAR - ARMA LA LINEA "EQUIPOS CREADOS" DEL RESUMEN BOOTCAMP
166400 856-ARMA-LINEA-CREATED-BOOTCAMP SECTION.
166500     MOVE WKS-NUM-EQUIPOS-FINAL TO WKS-NUM3-ENTRADA
166600     PERFORM 490-NUM3-A-TEXTO
166700     ADD 1 TO WKS-NUM-LINEAS-RESUMEN
166800     MOVE SPACES TO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN)
166900     STRING "Created "                DELIMITED BY SIZE
167000            WKS-NUM3-TEXTO             DELIMITED BY SPACE
167100            " teams for SQL Bootcamp"  DELIMITED BY SIZE
167200       INTO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN).
167300 856-ARMA-LINEA-CREATED-BOOTCAMP-E. EXIT.
167400*    AUXILIAR - ARMA LA LINEA "TOTAL DE ASPIRANTES" DEL RESUMEN
167500 857-ARMA-LINEA-TOTAL-STUDENTS SECTION.
167600     MOVE WKS-TOTAL-STUDENTS TO WKS-NUM5-ENTRADA
167700     PERFORM 495-NUM5-A-TEXTO
167800     ADD 1 TO WKS-NUM-LINEAS-RESUMEN
167900     MOVE SPACES TO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN)
168000     STRING "Total students: "  DELIMITED BY SIZE
168100            WKS-NUM5-TEXTO       DELIMITED BY SPACE
168200       INTO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN).
168300 857-ARMA-LINEA-TOTAL-STUDENTS-E. EXIT.
168400*    AUXILIAR - ARMA LA LINEA DE DISTRIBUCION POR TRACK DEL RESUMEN
168500*    BOOTCAMP, CON LOS CONTADORES ACUMULADOS POR 854/855
168600 858-ARMA-LINEA-DISTRIBUCION-BOOTCAMP SECTION.
168700     MOVE WKS-CTA-SDET-HK TO WKS-NUM3-ENTRADA
168800     PERFORM 490-NUM3-A-TEXTO
168900     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-1
169000     MOVE WKS-CTA-DA-HK TO WKS-NUM3-ENTRADA
169100     PERFORM 490-NUM3-A-TEXTO
169200     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-2
169300     MOVE WKS-ADVANCED-EN-EQUIPO TO WKS-NUM3-ENTRADA
169400     PERFORM 490-NUM3-A-TEXTO
169500     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-3
169600     ADD 1 TO WKS-NUM-LINEAS-RESUMEN
169700     MOVE SPACES TO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN)
169800     STRING "Distribution - SDET: "  DELIMITED BY SIZE
169900            WKS-STR-PIEZA-1           DELIMITED BY SPACE
170000            ", DA: "                  DELIMITED BY SIZE
170100            WKS-STR-PIEZA-2           DELIMITED BY SPACE
170200            ", Advanced: "            DELIMITED BY SIZE
170300            WKS-STR-PIEZA-3           DELIMITED BY SPACE
170400       INTO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN).
170500 858-ARMA-LINEA-DISTRIBUCION-BOOTCAMP-E. EXIT.
170600*    AUXILIAR - ARMA LA LINEA "NO ASIGNADOS" DEL RESUMEN (COMUN A
170700*    LAS TRES ESTRATEGIAS)
170800 859-ARMA-LINEA-UNASSIGNED SECTION.
170900     MOVE WKS-UNASSIGNED-COUNT TO WKS-NUM5-ENTRADA
171000     PERFORM 495-NUM5-A-TEXTO
171100     ADD 1 TO WKS-NUM-LINEAS-RESUMEN
171200     MOVE SPACES TO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN)
171300     STRING "Unassigned students: "  DELIMITED BY SIZE
171400            WKS-NUM5-TEXTO            DELIMITED BY SPACE
171500       INTO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN).
171600 859-ARMA-LINEA-UNASSIGNED-E. EXIT.
171700*    ARMA LAS LINEAS DE WKS-RESUMEN-LINEAS PROPIAS DE HACKATHON
171800 852-RESUMEN-HACKATHON SECTION.
171900     PERFORM 854-CUENTA-SDET-DA-ASIGNADOS
172000     PERFORM 8542-CUENTA-WORKING-ASIGNADOS
172100     PERFORM 862-ARMA-LINEA-CREATED-HACKATHON
172200     PERFORM 857-ARMA-LINEA-TOTAL-STUDENTS
172300     PERFORM 863-ARMA-LINEA-DISTRIBUCION-HACKATHON
172400*    LA LINEA DE NO ASIGNADOS SOLO SE ARMA SI HUBO ALGUNO
172500     IF WKS-UNASSIGNED-COUNT > ZERO
172600        PERFORM 859-ARMA-LINEA-UNASSIGNED
172700     END-IF.
172800 852-RESUMEN-HACKATHON-E. EXIT.
172900*    CUENTA CUANTOS ASPIRANTES ASIGNADOS TRAEN LA BANDERA DE
173000*    "TRABAJANDO" ENCENDIDA, PARA LA LINEA DE RESUMEN DE HACKATHON
173100 8542-CUENTA-WORKING-ASIGNADOS SECTION.
173200     MOVE ZERO TO WKS-CTA-WORK-HK
173300     MOVE 1 TO WKS-SUB-1
173400*    RECORRE LOS MIEMBROS DEL EQUIPO CONTANDO LOS QUE TRABAJAN
173500     PERFORM 8543-CUENTA-UNO-WORKING
173600        UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES.
173700 8542-CUENTA-WORKING-ASIGNADOS-E. EXIT.
173800*    AUXILIAR - SUMA UN ASPIRANTE TRABAJANDO AL CONTADOR
173900 8543-CUENTA-UNO-WORKING SECTION.
174000*    SOLO CUENTA LOS QUE QUEDARON ASIGNADOS A ALGUN EQUIPO
174100     IF WAS-FUE-ASIGNADO (WKS-SUB-1)
174200        AND WAS-ESTA-TRABAJANDO (WKS-SUB-1)
174300        ADD 1 TO WKS-CTA-WORK-HK
174400     END-IF
174500     ADD 1 TO WKS-SUB-1.
174600 8543-CUENTA-UNO-WORKING-E. EXIT.
174700*    AUXILIAR - ARMA LA LINEA "EQUIPOS CREADOS" DEL RESUMEN HACKATHON
174800 862-ARMA-LINEA-CREATED-HACKATHON SECTION.
174900     MOVE WKS-NUM-EQUIPOS-FINAL TO WKS-NUM3-ENTRADA
175000     PERFORM 490-NUM3-A-TEXTO
175100     ADD 1 TO WKS-NUM-LINEAS-RESUMEN
175200     MOVE SPACES TO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN)
175300     STRING "Created "      DELIMITED BY SIZE
175400            WKS-NUM3-TEXTO   DELIMITED BY SPACE
175500            " teams for "    DELIMITED BY SIZE
175600            EDP-EVENT-NAME   DELIMITED BY SIZE
175700       INTO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN).
175800 862-ARMA-LINEA-CREATED-HACKATHON-E. EXIT.
175900*    AUXILIAR - ARMA LA LINEA DE TRABAJANDO/PREVIOS DEL RESUMEN
176000*    HACKATHON CON LOS CONTADORES DE 8542/854
176100 863-ARMA-LINEA-DISTRIBUCION-HACKATHON SECTION.
176200     MOVE WKS-CTA-SDET-HK TO WKS-NUM3-ENTRADA
176300     PERFORM 490-NUM3-A-TEXTO
176400     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-1
176500     MOVE WKS-CTA-DA-HK TO WKS-NUM3-ENTRADA
176600     PERFORM 490-NUM3-A-TEXTO
176700     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-2
176800     MOVE WKS-CTA-WORK-HK TO WKS-NUM3-ENTRADA
176900     PERFORM 490-NUM3-A-TEXTO
177000     MOVE WKS-NUM3-TEXTO TO WKS-STR-PIEZA-3
177100     ADD 1 TO WKS-NUM-LINEAS-RESUMEN
177200     MOVE SPACES TO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN)
177300     STRING "Distribution - SDET: "  DELIMITED BY SIZE
177400            WKS-STR-PIEZA-1           DELIMITED BY SPACE
177500            ", DA: "                  DELIMITED BY SIZE
177600            WKS-STR-PIEZA-2           DELIMITED BY SPACE
177700            ", Working: "             DELIMITED BY SIZE
177800            WKS-STR-PIEZA-3           DELIMITED BY SPACE
177900       INTO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN).
178000 863-ARMA-LINEA-DISTRIBUCION-HACKATHON-E. EXIT.
178100*    ARMA LAS LINEAS DE WKS-RESUMEN-LINEAS PROPIAS DE LA ESTRATEGIA
178200*    GENERICA (SOLO EQUIPOS CREADOS, TOTALES Y NO ASIGNADOS)
178300 853-RESUMEN-GENERICA SECTION.
178400     MOVE WKS-NUM-EQUIPOS-FINAL TO WKS-NUM3-ENTRADA
178500     PERFORM 490-NUM3-A-TEXTO
178600     ADD 1 TO WKS-NUM-LINEAS-RESUMEN
178700     MOVE SPACES TO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN)
178800     STRING "Created "    DELIMITED BY SIZE
178900            WKS-NUM3-TEXTO DELIMITED BY SPACE
179000            " teams"       DELIMITED BY SIZE
179100       INTO WKS-RESUMEN-LINEA (WKS-NUM-LINEAS-RESUMEN)
179200     PERFORM 857-ARMA-LINEA-TOTAL-STUDENTS
179300*    LA LINEA DE NO ASIGNADOS SOLO SE ARMA SI HUBO ALGUNO
179400     IF WKS-UNASSIGNED-COUNT > ZERO
179500        PERFORM 859-ARMA-LINEA-UNASSIGNED
179600     END-IF.
179700 853-RESUMEN-GENERICA-E. EXIT.
179800*    ESCRIBE EL ARCHIVO TEAMWK: UN ENCABEZADO Y SUS MIEMBROS POR
179900*    CADA EQUIPO NO VACIO, LUEGO LOS ASPIRANTES NO ASIGNADOS
180000 900-ESCRIBE-TEAMWK SECTION.
180100     MOVE 1 TO WKS-SUB-1
180200     PERFORM 901-ESCRIBE-UN-EQUIPO UNTIL WKS-SUB-1 > WKS-NUM-EQUIPOS
180300     MOVE 1 TO WKS-SUB-1
180400*    DESPUES DE LOS EQUIPOS, SE ESCRIBEN LOS NO ASIGNADOS
180500     PERFORM 905-ESCRIBE-UN-NO-ASIGNADO
180600        UNTIL WKS-SUB-1 > WKS-NUM-ASPIRANTES.
180700 900-ESCRIBE-TEAMWK-E. EXIT.
180800*    AUXILIAR - ESCRIBE EL REGISTRO DE ENCABEZADO DE UN EQUIPO A
180900*    TEAMWK Y LUEGO UN REGISTRO POR CADA MIEMBRO
181000 901-ESCRIBE-UN-EQUIPO SECTION.
181100*    UN EQUIPO VACIO (DE MAS, POR LA FORMULA) NO SE ESCRIBE A TEAMWK
181200     IF WEQ-NUM-MIEMBROS (WKS-SUB-1) > ZERO
181300        MOVE SPACES TO TMW-RECORD
181400        SET TMW-IS-HEADER TO TRUE
181500        MOVE WEQ-NOMBRE (WKS-SUB-1) TO TMW-TEAM-NAME
181600        MOVE WEQ-TIPO (WKS-SUB-1) TO TMW-TEAM-TYPE
181700        MOVE WEQ-STATISTICS (WKS-SUB-1) TO TMW-STATISTICS
181800        MOVE WEQ-NUM-MIEMBROS (WKS-SUB-1) TO TMW-MEMBER-COUNT
181900        WRITE TMW-RECORD
182000        MOVE WKS-SUB-1 TO WKS-SUB-3
182100        MOVE 1 TO WKS-SUB-2
182200        PERFORM 902-ESCRIBE-UN-MIEMBRO
182300           UNTIL WKS-SUB-2 > WEQ-NUM-MIEMBROS (WKS-SUB-1)
182400     END-IF
182500     ADD 1 TO WKS-SUB-1.
182600 901-ESCRIBE-UN-EQUIPO-E. EXIT.
182700*    AUXILIAR - ESCRIBE EL REGISTRO DE UN MIEMBRO DE EQUIPO A TEAMWK
182800 902-ESCRIBE-UN-MIEMBRO SECTION.
182900     MOVE WEM-ASP-SUB (WKS-SUB-3 WKS-SUB-2) TO WKS-SUB-4
183000     MOVE SPACES TO TMW-RECORD
183100     SET TMW-IS-MEMBER TO TRUE
183200     MOVE WEQ-NOMBRE (WKS-SUB-3) TO TMW-TEAM-NAME
183300     MOVE WAS-EMAIL (WKS-SUB-4) TO TMW-MEMBER-EMAIL
183400     MOVE WAS-NOMBRE (WKS-SUB-4) TO TMW-MEMBER-NAME
183500     MOVE WAS-TRACK (WKS-SUB-4) TO TMW-MEMBER-TRACK
183600     MOVE WAS-BATCH (WKS-SUB-4) TO TMW-MEMBER-BATCH
183700     MOVE WAS-COURSE-TYPE (WKS-SUB-4) TO TMW-MEMBER-COURSE-TYPE
183800     MOVE WAS-WORKING-STATUS (WKS-SUB-4) TO TMW-MEMBER-WORKING-STATUS
183900     MOVE WAS-ZONA-CRUDA (WKS-SUB-4) TO TMW-MEMBER-TIME-ZONE
184000     MOVE WAS-PREV-HACKATHON (WKS-SUB-4) TO TMW-MEMBER-PREV-HACKATHON
184100     WRITE TMW-RECORD
184200     ADD 1 TO WKS-SUB-2.
184300 902-ESCRIBE-UN-MIEMBRO-E. EXIT.
184400*    AUXILIAR - ESCRIBE EL REGISTRO DE UN ASPIRANTE NO ASIGNADO A
184500*    TEAMWK PARA QUE EDU35030 LO REPORTE COMO TAL
184600 905-ESCRIBE-UN-NO-ASIGNADO SECTION.
184700*    SOLO LOS QUE NUNCA QUEDARON ASIGNADOS SE ESCRIBEN AQUI
184800     IF NOT WAS-FUE-ASIGNADO (WKS-SUB-1)
184900        MOVE SPACES TO TMW-RECORD
185000        SET TMW-IS-UNASSIGNED TO TRUE
185100        MOVE WAS-EMAIL (WKS-SUB-1) TO TMW-MEMBER-EMAIL
185200        MOVE WAS-NOMBRE (WKS-SUB-1) TO TMW-MEMBER-NAME
185300        MOVE WAS-TRACK (WKS-SUB-1) TO TMW-MEMBER-TRACK
185400        MOVE WAS-BATCH (WKS-SUB-1) TO TMW-MEMBER-BATCH
185500        MOVE WAS-WORKING-STATUS (WKS-SUB-1)
185600           TO TMW-MEMBER-WORKING-STATUS
185700        MOVE WAS-ZONA-CRUDA (WKS-SUB-1) TO TMW-MEMBER-TIME-ZONE
185800        WRITE TMW-RECORD
185900     END-IF
186000     ADD 1 TO WKS-SUB-1.
186100 905-ESCRIBE-UN-NO-ASIGNADO-E. EXIT.
186200*    ESCRIBE EL ARCHIVO CTLWK: EL REGISTRO DE CONTADORES Y LUEGO
186300*    UNA LINEA POR CADA RENGLON DEL RESUMEN
186400 920-ESCRIBE-CTLWK SECTION.
186500     MOVE SPACES TO CLW-RECORD
186600     SET CLW-IS-COUNTS TO TRUE
186700     MOVE EDP-EVENT-CODE TO CLW-EVENT-CODE
186800     MOVE WKS-NUM-EQUIPOS-FINAL TO CLW-TEAM-COUNT
186900     MOVE WKS-UNASSIGNED-COUNT TO CLW-UNASSIGNED-COUNT
187000     MOVE WKS-TOTAL-STUDENTS TO CLW-TOTAL-STUDENTS
187100     MOVE WKS-ASSIGNED-STUDENTS TO CLW-ASSIGNED-STUDENTS
187200     MOVE WKS-ASSIGNMENT-RATE TO CLW-ASSIGNMENT-RATE
187300     WRITE CLW-RECORD
187400     MOVE 1 TO WKS-SUB-1
187500*    UNA LINEA DE CTLWK POR CADA RENGLON DEL RESUMEN
187600     PERFORM 921-ESCRIBE-UNA-LINEA-RESUMEN
187700        UNTIL WKS-SUB-1 > WKS-NUM-LINEAS-RESUMEN.
187800 920-ESCRIBE-CTLWK-E. EXIT.
187900*    AUXILIAR - ESCRIBE UNA LINEA DEL RESUMEN A CTLWK
188000 921-ESCRIBE-UNA-LINEA-RESUMEN SECTION.
188100     MOVE SPACES TO CLW-RECORD
188200     SET CLW-IS-SUMMARY-LINE TO TRUE
188300     MOVE WKS-RESUMEN-LINEA (WKS-SUB-1) TO CLW-SUMMARY-TEXT
188400     WRITE CLW-RECORD
188500     ADD 1 TO WKS-SUB-1.
188600 921-ESCRIBE-UNA-LINEA-RESUMEN-E. EXIT.
188700*    CIERRA LOS TRES DATASETS DE ESTE PASO; ENTRA AQUI TANTO DESDE EL
188800*    CAMINO NORMAL COMO DESDE EL ABORT TEMPRANO DE 100-PRINCIPAL
188900 950-CIERRA-ARCHIVOS SECTION.
189000     CLOSE REGWRK
189100     CLOSE TEAMWK
189200     CLOSE CTLWK.
189300 950-CIERRA-ARCHIVOS-E. EXIT.
