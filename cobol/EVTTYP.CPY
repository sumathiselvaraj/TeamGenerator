000100******************************************************************
000200*               C O P Y   E V T T Y P                            *
000300*---------------------------------------------------------------*
000400* APLICACION  : EDUCACION SEMILLERO                              *
000500* LIBRO       : EVTTYP                                           *
000600* DESCRIPCION : TABLA DE TIPOS DE EVENTO (EVENT-TYPE) Y SUS      *
000700*             : NOMBRES DE DESPLIEGUE, MAS LA TABLA DE PALABRAS  *
000800*             : CLAVE PARA NORMALIZAR ZONA HORARIA.  COMPARTIDO  *
000900*             : POR EDU35010, EDU35020 Y EDU35030.               *
001000*---------------------------------------------------------------*
001100*    HISTORIAL DE CAMBIOS                                        *
001200*    FECHA       INIC  TICKET    DESCRIPCION                     *
001300*    ----------  ----  --------  ----------------------------   *
001400*    1987-02-09  EEDR  SEM-0041  CREACION ORIGINAL DEL LIBRO     *
001500*    1991-08-14  JLMR  SEM-0077  SE AGREGAN LOS DOS EVENTOS DE   *
001600*                                API HACKATHON (FASE 1 Y FASE 2) *
001700*    1998-11-30  PEDR  SEM-0112  REVISION DE FIN DE SIGLO (Y2K): *
001800*                                SIN CAMPOS DE FECHA EN ESTE     *
001900*                                LIBRO, SIN IMPACTO. SE DEJA     *
002000*                                CONSTANCIA PARA LA AUDITORIA.   *
002100*    2004-05-03  EEDR  SEM-0158  SE AGREGA TABLA DE PALABRAS     *
002200*                                CLAVE DE ZONA HORARIA           *
002300*---------------------------------------------------------------*
002400 01  EDP-TIPOS-EVENTO.
002500     02 EDP-EVENT-CODE            PIC 9(01) VALUE ZEROS.
002600        88 EDP-SQL-BOOTCAMP                      VALUE 1.
002700        88 EDP-SQL-HACKATHON                     VALUE 2.
002800        88 EDP-SELENIUM-HACKATHON                VALUE 3.
002900        88 EDP-PHASE1-API-HACKATHON              VALUE 4.
003000        88 EDP-PHASE2-API-HACKATHON              VALUE 5.
003100        88 EDP-RECIPE-SCRAPING-HACKATHON         VALUE 6.
003200     02 EDP-EVENT-NAME             PIC X(30) VALUE SPACES.
003300******************************************************************
003400*         TABLA DE NOMBRES DE DESPLIEGUE POR TIPO DE EVENTO      *
003500******************************************************************
003600 01  EDP-TABLA-NOMBRES.
003700     02 FILLER PIC X(31) VALUE "1SQL Bootcamp                  ".
003800     02 FILLER PIC X(31) VALUE "2SQL Hackathon                 ".
003900     02 FILLER PIC X(31) VALUE "3Selenium Hackathon            ".
004000     02 FILLER PIC X(31) VALUE "4Phase 1 API Hackathon         ".
004100     02 FILLER PIC X(31) VALUE "5Phase 2 API Hackathon         ".
004200     02 FILLER PIC X(31) VALUE "6Recipe Scraping Hackathon     ".
004300 01  EDP-TABLA-NOMBRES-R REDEFINES EDP-TABLA-NOMBRES.
004400     02 EDP-NOMBRE-ITEM OCCURS 6 TIMES INDEXED BY EDP-NOMBRE-IDX.
004500        03 EDP-NOMBRE-CODE         PIC 9(01).
004600        03 EDP-NOMBRE-TEXTO        PIC X(30).
004700******************************************************************
004800*      TABLA DE PALABRAS CLAVE PARA NORMALIZAR ZONA HORARIA      *
004900*      EL ORDEN IMPORTA: EST SE PRUEBA PRIMERO, LUEGO CST,       *
005000*      LUEGO PST; GMT-5/UTC-5 APARECEN TRASLAPADAS EN EST Y CST  *
005100*      A PROPOSITO -- EST GANA POR SER LA PRIMERA EN LA TABLA    *
005200******************************************************************
005300 01  EDP-TABLA-ZONAS.
005400     02 FILLER PIC X(12) VALUE "EST03EST    ".
005500     02 FILLER PIC X(12) VALUE "EST07EASTERN".
005600     02 FILLER PIC X(12) VALUE "EST02ET     ".
005700     02 FILLER PIC X(12) VALUE "EST05GMT-5  ".
005800     02 FILLER PIC X(12) VALUE "EST05GMT-4  ".
005900     02 FILLER PIC X(12) VALUE "EST05UTC-5  ".
006000     02 FILLER PIC X(12) VALUE "EST05UTC-4  ".
006100     02 FILLER PIC X(12) VALUE "CST03CST    ".
006200     02 FILLER PIC X(12) VALUE "CST07CENTRAL".
006300     02 FILLER PIC X(12) VALUE "CST02CT     ".
006400     02 FILLER PIC X(12) VALUE "CST05GMT-6  ".
006500     02 FILLER PIC X(12) VALUE "CST05GMT-5  ".
006600     02 FILLER PIC X(12) VALUE "CST05UTC-6  ".
006700     02 FILLER PIC X(12) VALUE "CST05UTC-5  ".
006800     02 FILLER PIC X(12) VALUE "PST03PST    ".
006900     02 FILLER PIC X(12) VALUE "PST07PACIFIC".
007000     02 FILLER PIC X(12) VALUE "PST02PT     ".
007100     02 FILLER PIC X(12) VALUE "PST05GMT-8  ".
007200     02 FILLER PIC X(12) VALUE "PST05GMT-7  ".
007300     02 FILLER PIC X(12) VALUE "PST05UTC-8  ".
007400     02 FILLER PIC X(12) VALUE "PST05UTC-7  ".
007500 01  EDP-TABLA-ZONAS-R REDEFINES EDP-TABLA-ZONAS.
007600     02 EDP-ZONA-ITEM OCCURS 21 TIMES INDEXED BY EDP-ZONA-IDX.
007700        03 EDP-ZONA-RESULTADO      PIC X(03).
007800        03 EDP-ZONA-LONGITUD       PIC 9(02).
007850        03 EDP-ZONA-PALABRA        PIC X(07).
007900******************************************************************
008000*          TABLA DE COMPATIBILIDAD ENTRE ZONAS (REGLA HACKATHON) *
008100******************************************************************
008200 01  EDP-TABLA-COMPAT.
008300     02 FILLER PIC X(06) VALUE "ESTCST".
008400     02 FILLER PIC X(06) VALUE "CSTEST".
008500     02 FILLER PIC X(06) VALUE "CSTPST".
008600     02 FILLER PIC X(06) VALUE "PSTCST".
008700 01  EDP-TABLA-COMPAT-R REDEFINES EDP-TABLA-COMPAT.
008800     02 EDP-COMPAT-ITEM OCCURS 4 TIMES INDEXED BY EDP-COMPAT-IDX.
008900        03 EDP-COMPAT-ORIGEN       PIC X(03).
009000        03 EDP-COMPAT-DESTINO      PIC X(03).
009100******************************************************************
009200*                   CONSTANTE DE TAMANO DE EQUIPO                *
009300******************************************************************
009400 77  EDP-TEAM-SIZE                 PIC 9(02) COMP VALUE 7.
