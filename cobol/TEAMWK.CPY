000100******************************************************************
000200*               C O P Y   T E A M W K                           *
000300*---------------------------------------------------------------*
000400* APLICACION  : EDUCACION SEMILLERO                              *
000500* LIBRO       : TEAMWK                                           *
000600* DESCRIPCION : REGISTRO DE TRABAJO DEL ARCHIVO TEAMWK, ESCRITO  *
000700*             : POR EDU35020 Y LEIDO POR EDU35030.  ARCHIVO DE   *
000800*             : DOS TIPOS DE REGISTRO (MULTI-RECORD) -- 'H' UN   *
000900*             : ENCABEZADO DE EQUIPO, 'M' UN MIEMBRO DE EQUIPO,  *
001000*             : 'U' UN ASPIRANTE NO ASIGNADO A NINGUN EQUIPO.    *
001100*---------------------------------------------------------------*
001200*    HISTORIAL DE CAMBIOS                                        *
001300*    FECHA       INIC  TICKET    DESCRIPCION                     *
001400*    ----------  ----  --------  ----------------------------   *
001500*    1987-02-09  EEDR  SEM-0041  CREACION ORIGINAL DEL LIBRO     *
001600*    1995-09-18  JLMR  SEM-0101  SE AGREGA EL TIPO DE REGISTRO   *
001700*                                'U' PARA LOS NO ASIGNADOS       *
001800*    1998-12-04  PEDR  SEM-0112  REVISION Y2K - SIN IMPACTO      *
001900*---------------------------------------------------------------*
002000 01  TMW-RECORD.
002100     02 TMW-REC-TYPE               PIC X(01).
002200        88 TMW-IS-HEADER                   VALUE "H".
002300        88 TMW-IS-MEMBER                   VALUE "M".
002400        88 TMW-IS-UNASSIGNED               VALUE "U".
002500     02 TMW-TEAM-NAME              PIC X(30).
002600     02 TMW-DETAIL                 PIC X(280).
002700 01  TMW-HEADER-VIEW REDEFINES TMW-RECORD.
002800     02 FILLER                     PIC X(31).
002900     02 TMW-TEAM-TYPE              PIC X(20).
003000     02 TMW-STATISTICS             PIC X(120).
003100     02 TMW-MEMBER-COUNT           PIC 9(03).
003200     02 FILLER                     PIC X(137).
003300 01  TMW-MEMBER-VIEW REDEFINES TMW-RECORD.
003400     02 FILLER                       PIC X(31).
003500     02 TMW-MEMBER-TIMESTAMP          PIC X(30).
003600     02 TMW-MEMBER-EMAIL              PIC X(60).
003700     02 TMW-MEMBER-NAME               PIC X(60).
003800     02 TMW-MEMBER-TRACK              PIC X(10).
003900     02 TMW-MEMBER-BATCH              PIC X(20).
004000     02 TMW-MEMBER-COURSE-TYPE        PIC X(30).
004100     02 TMW-MEMBER-WORKING-STATUS     PIC X(10).
004200     02 TMW-MEMBER-TIME-ZONE          PIC X(20).
004300     02 TMW-MEMBER-DSALGO-COMPL       PIC X(10).
004400     02 TMW-MEMBER-PREV-HACKATHON     PIC X(10).
004500     02 TMW-MEMBER-API-BOOTCAMP       PIC X(10).
004600     02 TMW-MEMBER-SQL-EXPERTISE      PIC X(10).
