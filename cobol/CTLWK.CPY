000100******************************************************************
000200*               C O P Y   C T L W K                             *
000300*---------------------------------------------------------------*
000400* APLICACION  : EDUCACION SEMILLERO                              *
000500* LIBRO       : CTLWK                                            *
000600* DESCRIPCION : REGISTRO DE CONTROL DEL ARCHIVO CTLWK -- LOS     *
000700*             : CONTADORES Y EL TEXTO DE RESUMEN (SUMMARY) QUE   *
000800*             : EDU35020 ENTREGA A EDU35030 PARA LA SECCION DE   *
000900*             : RESUMEN DEL REPORTE.  DOS TIPOS DE REGISTRO:     *
001000*             : 'C' CONTADORES (UNO SOLO POR CORRIDA) Y 'S' UNA  *
001100*             : LINEA DE TEXTO DE RESUMEN (VARIAS POR CORRIDA).  *
001200*---------------------------------------------------------------*
001300*    HISTORIAL DE CAMBIOS                                        *
001400*    FECHA       INIC  TICKET    DESCRIPCION                     *
001500*    ----------  ----  --------  ----------------------------   *
001600*    1987-02-09  EEDR  SEM-0041  CREACION ORIGINAL DEL LIBRO     *
001700*    1998-12-04  PEDR  SEM-0112  REVISION Y2K - SIN IMPACTO      *
001800*---------------------------------------------------------------*
001900 01  CLW-RECORD.
002000     02 CLW-REC-TYPE               PIC X(01).
002100        88 CLW-IS-COUNTS                   VALUE "C".
002200        88 CLW-IS-SUMMARY-LINE             VALUE "S".
002300     02 CLW-DETAIL                 PIC X(130).
002400 01  CLW-COUNTS-VIEW REDEFINES CLW-RECORD.
002500     02 FILLER                     PIC X(01).
002600     02 CLW-EVENT-CODE             PIC 9(01).
002700     02 CLW-TEAM-COUNT             PIC 9(05).
002800     02 CLW-UNASSIGNED-COUNT       PIC 9(05).
002900     02 CLW-TOTAL-STUDENTS         PIC 9(05).
003000     02 CLW-ASSIGNED-STUDENTS      PIC 9(05).
003100     02 CLW-ASSIGNMENT-RATE        PIC 9(03)V9(02).
003200     02 FILLER                     PIC X(109).
003300 01  CLW-SUMMARY-VIEW REDEFINES CLW-RECORD.
003400     02 FILLER                     PIC X(01).
003500     02 CLW-SUMMARY-TEXT           PIC X(129).
