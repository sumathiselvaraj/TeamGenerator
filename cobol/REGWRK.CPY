000100******************************************************************
000200*               C O P Y   R E G W R K                           *
000300*---------------------------------------------------------------*
000400* APLICACION  : EDUCACION SEMILLERO                              *
000500* LIBRO       : REGWRK                                           *
000600* DESCRIPCION : REGISTRO DE TRABAJO DE UN ASPIRANTE (REGISTRANT) *
000700*             : TAL COMO QUEDA ESCRITO POR EDU35010 EN EL        *
000800*             : ARCHIVO INTERMEDIO REGWRK Y LEIDO POR EDU35020.  *
000900*             : LOS CAMPOS QUE UN EVENTO NO RECOLECTA QUEDAN EN  *
001000*             : ESPACIOS (NO TODO EVENTO USA TODAS LAS COLUMNAS).*
001100*---------------------------------------------------------------*
001200*    HISTORIAL DE CAMBIOS                                        *
001300*    FECHA       INIC  TICKET    DESCRIPCION                     *
001400*    ----------  ----  --------  ----------------------------   *
001500*    1987-02-09  EEDR  SEM-0041  CREACION ORIGINAL DEL LIBRO     *
001600*    1993-06-21  JLMR  SEM-0090  SE AGREGAN INDICADORES DE       *
001700*                                TRABAJANDO Y HACKATHON PREVIO   *
001800*    1998-12-04  PEDR  SEM-0112  REVISION Y2K - SIN CAMPOS DE    *
001900*                                FECHA PROPIOS, SOLO TIMESTAMP   *
002000*                                DE TEXTO LIBRE. SIN IMPACTO.    *
002100*---------------------------------------------------------------*
002200 01  RGW-RECORD.
002300     02 RGW-TIMESTAMP              PIC X(30).
002400     02 RGW-EMAIL                  PIC X(60).
002500     02 RGW-NAME                   PIC X(60).
002600     02 RGW-TRACK                  PIC X(10).
002700     02 RGW-BATCH                  PIC X(20).
002800     02 RGW-COURSE-TYPE            PIC X(30).
002900     02 RGW-WORKING-STATUS         PIC X(10).
003000     02 RGW-TIME-ZONE              PIC X(20).
003100     02 RGW-DSALGO-COMPLETION      PIC X(10).
003200     02 RGW-PREVIOUS-HACKATHON     PIC X(10).
003300     02 RGW-API-BOOTCAMP-COMPL     PIC X(10).
003400     02 RGW-SQL-EXPERTISE-LVL      PIC X(10).
003500     02 RGW-FLAGS.
003600        03 RGW-SW-WORKING          PIC X(01) VALUE "N".
003700           88 RGW-IS-WORKING                 VALUE "Y".
003800        03 RGW-SW-PREV-HACK        PIC X(01) VALUE "N".
003900           88 RGW-DID-PREV-HACK              VALUE "Y".
004000        03 RGW-SW-ASSIGNED         PIC X(01) VALUE "N".
004100           88 RGW-WAS-ASSIGNED               VALUE "Y".
004200     02 FILLER                     PIC X(17).
004300 01  RGW-RECORD-KEY-VIEW REDEFINES RGW-RECORD.
004400     02 RGW-KEY-EMAIL               PIC X(60).
004500     02 RGW-KEY-NAME                PIC X(60).
004600     02 FILLER                      PIC X(180).
