000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EDU35010.
000300 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000400 INSTALLATION.  EDUCACION - SEMILLERO.
000500 DATE-WRITTEN.  FEBRERO 1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE EDUCACION.
000800******************************************************************
000900*               E D U 3 5 0 1 0                                 *
001000*---------------------------------------------------------------*
001100* TIPO        : BATCH                                           *
001200* DESCRIPCION : PRIMER PASO DEL PROCESO DE FORMACION DE EQUIPOS. *
001300*             : LEE LA PLANILLA DE INSCRITOS (EXPORTADA DE HOJA  *
001400*             : DE CALCULO) DE UN EVENTO, VALIDA EL ENCABEZADO,  *
001500*             : DEPURA Y NORMALIZA CADA RENGLON, Y ESCRIBE UN    *
001600*             : REGISTRO DE ASPIRANTE POR CADA RENGLON VALIDO AL *
001700*             : ARCHIVO DE TRABAJO REGWRK, QUE CONSUME EDU35020. *
001800* ARCHIVOS    : ROSTIN  (ENTRADA)  - EDUC.SEMI.ENTRADA           *
001900*             : REGWRK  (SALIDA)   - EDUC.SEMI.EDU35010.SALIDA   *
002000* PARAMETROS  : TIPO DE EVENTO (1-6) POR SYSIN, VER COPY EVTTYP  *
002100* PROGRAMA(S) : NO APLICA                                        *
002200*---------------------------------------------------------------*
002300*    HISTORIAL DE CAMBIOS                                        *
002400*    FECHA       INIC  TICKET    DESCRIPCION                     *
002500*    ----------  ----  --------  ----------------------------   *
002600*    1987-02-09  EEDR  SEM-0041  CREACION ORIGINAL DEL PROGRAMA  *
002700*    1989-05-22  EEDR  SEM-0055  SE AGREGA LA EXTRACCION DE      *
002800*                                TRACK+BATCH CUANDO VIENEN EN    *
002900*                                UNA SOLA COLUMNA (SELENIUM)     *
003000*    1991-08-14  JLMR  SEM-0077  SOPORTE PARA LOS DOS EVENTOS DE *
003100*                                API HACKATHON (FASE 1 Y FASE 2) *
003200*    1993-06-21  JLMR  SEM-0090  SE AGREGAN BANDERAS DE TRABAJO  *
003300*                                Y HACKATHON PREVIO AL INTAKE    *
003400*    1995-03-02  EEDR  SEM-0099  CORRECCION: NO ESCRIBIR RENGLON *
003500*                                DE SQL BOOTCAMP SIN COURSE TYPE *
003600*    1998-11-30  PEDR  SEM-0112  REVISION DE FIN DE SIGLO (Y2K): *
003700*                                TIMESTAMP ES TEXTO LIBRE, NO SE *
003800*                                INTERPRETA COMO FECHA. SIN      *
003900*                                IMPACTO EN ESTE PROGRAMA.       *
004000*    2003-10-07  PEDR  SEM-0145  SE AGREGA VALIDACION DE         *
004100*                                ENCABEZADOS POR TIPO DE EVENTO  *
004200*    2006-03-14  EEDR  SEM-0176  CIERRE DEL PROGRAMA ESTANDARI-  *
004300*                                ZADO A PERFORM...THRU POR NORMA *
004400*                                DEL DEPARTAMENTO (VER 800/900)  *
004500*---------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS CLASE-VOCAL IS "A" "E" "I" "O" "U"
005100     UPSI-0 IS WS-ABORTAR ON  STATUS IS CORRIDA-ABORTADA
005200                         OFF STATUS IS CORRIDA-NORMAL.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ROSTIN  ASSIGN TO ROSTIN
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-ROSTIN.
005800     SELECT REGWRK  ASSIGN TO REGWRK
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FS-REGWRK.
006100 DATA DIVISION.
006200 FILE SECTION.
006300*    ROSTIN LLEGA TAL CUAL LA EXPORTA LA HOJA DE CALCULO: UN
006400*    RENGLON DE TEXTO PLANO POR ASPIRANTE, COLUMNAS DE ANCHO FIJO
006500*    (EL FORMULARIO NO CAMBIA DE ORDEN DE COLUMNAS ENTRE EVENTOS,
006600*    SOLO CAMBIA CUALES COLUMNAS VIENEN LLENAS).
006700 FD  ROSTIN
006800     RECORDING MODE IS F.
006900*    300 POSICIONES ALCANZAN DE SOBRA PARA LAS DOCE COLUMNAS QUE
007000*    EXPORTA LA HOJA DE CALCULO MAS EL FILLER DE RESERVA.
007100 01  ROST-RECORD                   PIC X(300).
007200*    REDEFINICION PARA LEER EL RENGLON YA PARTIDO EN COLUMNAS.
007300 01  ROST-FIELDS REDEFINES ROST-RECORD.
007400     02 ROST-TIMESTAMP             PIC X(30).
007500     02 ROST-EMAIL                 PIC X(60).
007600     02 ROST-NAME                  PIC X(60).
007700     02 ROST-TRACK-COL             PIC X(20).
007800     02 ROST-BATCH-COL             PIC X(20).
007900     02 ROST-COURSE-TYPE-COL       PIC X(30).
008000     02 ROST-WORKING-COL           PIC X(10).
008100     02 ROST-TIME-ZONE-COL         PIC X(20).
008200     02 ROST-DSALGO-COL            PIC X(10).
008300     02 ROST-PREV-HACK-COL         PIC X(10).
008400     02 ROST-API-BOOTCAMP-COL      PIC X(10).
008500*    ROST-PREV-HACK-COL SE POBLA A RGW-PREVIOUS-HACKATHON EN LOS
008600*    EVENTOS DE HACKATHON (VER 230/240); ES LA COLUMNA QUE 270
008700*    REVISA PARA LA PASADA PRIORITARIA DE "YA HIZO UN HACKATHON".
008800*    ROST-DSALGO-COL Y ROST-SQL-EXPERT-COL NO SE USAN EN NINGUN
008900*    EVENTO DE LOS SEIS QUE CORRE ESTE PROGRAMA HOY; SE DEJAN
009000*    DECLARADAS PORQUE LA PLANILLA SIGUE TRAYENDO ESAS COLUMNAS Y
009100*    EL FORMULARIO FUENTE NO SE VA A REACOMODAR.
009200     02 ROST-SQL-EXPERT-COL        PIC X(10).
009300     02 FILLER                     PIC X(10).
009400*    REGWRK ES EL ARCHIVO DE TRABAJO QUE CONSUME EDU35020; EL
009500*    LAYOUT DEL REGISTRO DE ASPIRANTE ESTA EN LA COPY REGWRK.
009600 FD  REGWRK
009700     RECORDING MODE IS F.
009800     COPY REGWRK.
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*                 ESTADO DE LOS ARCHIVOS (FILE STATUS)           *
010200******************************************************************
010300 01  FS-ROSTIN                     PIC 9(02) VALUE ZEROS.
010400 01  FS-REGWRK                     PIC 9(02) VALUE ZEROS.
010500*    BANDERAS DE CONTROL DE LA CORRIDA: FIN DE ARCHIVO DE ROSTIN
010600*    Y EL "DEBE ABORTAR" QUE SE PRENDE SI FALLA UNA APERTURA O
010700*    SI EL ENCABEZADO NO TRAE LAS COLUMNAS QUE EL EVENTO EXIGE.
010800 01  WKS-FLAGS.
010900     02 WKS-SW-EOF-ROSTIN          PIC X(01) VALUE "N".
011000        88 WKS-EOF-ROSTIN                    VALUE "Y".
011100     02 WKS-SW-ABORTA              PIC X(01) VALUE "N".
011200        88 WKS-DEBE-ABORTAR                  VALUE "Y".
011300******************************************************************
011400*         COPIA DE LA TABLA DE TIPOS DE EVENTO (COMPARTIDA)      *
011500******************************************************************
011600*    COMPARTIDA CON EDU35020/EDU35030; TRAE EL CODIGO DE EVENTO
011700*    QUE VIENE POR SYSIN, LOS 88-LEVELS DE CADA EVENTO Y LA TABLA
011800*    DE NOMBRES DE DESPLIEGUE USADA POR 115-CARGA-NOMBRE-EVENTO.
011900 COPY EVTTYP.
012000******************************************************************
012100*                 PARAMETRO DE CORRIDA (SYSIN)                   *
012200******************************************************************
012300*    UN SOLO DIGITO (1-6) IDENTIFICA EL TIPO DE EVENTO DE LA
012400*    CORRIDA; EL RESTO DEL PARAMETRO SE IGNORA (FILLER).
012500 01  WKS-PARM-ENTRADA.
012600     02 WKS-PARM-CODIGO            PIC X(01) VALUE SPACES.
012700     02 FILLER                     PIC X(19) VALUE SPACES.
012800 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
012900     02 WKS-PARM-DIGITO            PIC 9(01).
013000     02 FILLER                     PIC X(19).
013100******************************************************************
013200*          ALFABETOS PARA SUBIR TEXTO LIBRE A MAYUSCULAS         *
013300******************************************************************
013400*    SE USAN CON INSPECT ... CONVERTING PORQUE ESTE COMPILADOR NO
013500*    TRAE FUNCTION UPPER-CASE; ES EL MISMO PAR DE TABLAS QUE USAN
013600*    LOS DEMAS PROGRAMAS DEL JUEGO PARA EL MISMO PROPOSITO.
013700 01  WKS-ALFA-MINUSCULAS   PIC X(26) VALUE
013800            "abcdefghijklmnopqrstuvwxyz".
013900 01  WKS-ALFA-MAYUSCULAS   PIC X(26) VALUE
014000            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014100******************************************************************
014200*               AREA DE TRABAJO PARA EL ENCABEZADO               *
014300******************************************************************
014400*    EL PRIMER RENGLON DE ROSTIN SE LEE AQUI PARA VALIDAR QUE
014500*    TRAIGA LAS COLUMNAS QUE EL TIPO DE EVENTO REQUIERE ANTES DE
014600*    PROCESAR NINGUN ASPIRANTE.
014700 01  WKS-ENCABEZADO                PIC X(300) VALUE SPACES.
014800*    CONTADOR Y LONGITUD DE PALABRA VIVEN A NIVEL 77 (SIN GRUPO)
014900*    PORQUE SON PURO "SCRATCH" DE 121-VALIDA-COLUMNA, IGUAL QUE
015000*    LOS 77-LEVEL DE EDU35020/EDU35030 PARA CONTADORES DE PASADA.
015100 77  WKS-CONTADOR-HALLADO          PIC 9(03) COMP VALUE ZEROS.
015200*    DIEZ POSICIONES ALCANZAN PARA LA PALABRA CLAVE MAS LARGA QUE SE
015300*    BUSCA ("WORKING", SIETE CARACTERES).
015400 01  WKS-PALABRA-CLAVE             PIC X(10) VALUE SPACES.
015500 77  WKS-PALABRA-LEN               PIC 9(02) COMP VALUE ZEROS.
015600******************************************************************
015700*           AREA DE TRABAJO PARA EXTRAER TRACK / BATCH           *
015800******************************************************************
015900*    EL EVENTO SELENIUM/RECIPE SCRAPING TRAE TRACK Y BATCH EN UNA
016000*    SOLA COLUMNA DE TEXTO LIBRE (EJ. "SDET - BATCH 12"); EL
016100*    AREA COMBO SE REUTILIZA PARA TODAS LAS CLASIFICACIONES DE
016200*    TRACK, NO SOLO PARA ESE EVENTO.
016300*    WKS-COMBO-RAW GUARDA EL VALOR ORIGINAL DE LA COLUMNA (SIN
016400*    TOCAR) Y WKS-COMBO-UPPER LA MISMA COLUMNA EN MAYUSCULAS, SOLO
016500*    PARA COMPARAR CONTRA LAS PALABRAS CLAVE.
016600 01  WKS-COMBO-AREA.
016700     02 WKS-COMBO-RAW              PIC X(20) VALUE SPACES.
016800     02 WKS-COMBO-UPPER            PIC X(20) VALUE SPACES.
016900*    VISTA POR CARACTER PARA EL BARRIDO DE 280-JUSTIFICA-IZQUIERDA
017000*    (NO HAY FUNCTION TRIM EN ESTE COMPILADOR).
017100 01  WKS-COMBO-AREA-R REDEFINES WKS-COMBO-AREA.
017200     02 WKS-COMBO-CHAR-TABLE OCCURS 40 TIMES INDEXED BY WKS-CMB-IDX
017300                             PIC X(01).
017400*    LOS TRES COMPARTEN ANCHO CON ROST-TRACK-COL/ROST-BATCH-COL
017500*    (VEINTE POSICIONES) PARA QUE NINGUN MOVE TRUNQUE EL VALOR.
017600 01  WKS-TRACK-RESULTADO           PIC X(20) VALUE SPACES.
017700 01  WKS-BATCH-RESULTADO           PIC X(20) VALUE SPACES.
017800 01  WKS-RESTO-EXTRAIDO            PIC X(20) VALUE SPACES.
017900*    SUBINDICES DE BARRIDO CARACTER-A-CARACTER (77-LEVEL, NO
018000*    PERTENECEN A NINGUN GRUPO DE REGISTRO DE SALIDA).
018100 77  WKS-POS-ANTES                 PIC 9(02) COMP VALUE ZEROS.
018200 77  WKS-IDX-JUSTIFICA             PIC 9(02) COMP VALUE ZEROS.
018300*    AREA DE TRABAJO PARA PROBAR LAS BANDERAS "WORKING"/"PREVIOUS
018400*    HACKATHON" QUE LLEGAN COMO TEXTO LIBRE (YES/NO/SI/VACIO).
018500*    DIEZ POSICIONES BASTAN PARA "YES"/"NO"/"SI" Y CUALQUIER TEXTO
018600*    LIBRE RAZONABLE QUE UN ASPIRANTE HAYA ESCRITO EN ESA COLUMNA.
018700 01  WKS-FLAG-TEXTO                PIC X(10) VALUE SPACES.
018800******************************************************************
018900*               CONTADORES DE LA CORRIDA (COMP)                  *
019000******************************************************************
019100*    ALIMENTAN EL RESUMEN QUE 800-ESTADISTICAS MANDA A CONSOLA AL
019200*    CIERRE DE LA CORRIDA; NO SE ESCRIBEN A NINGUN ARCHIVO.
019300*    CADA CONTADOR ES UN GRUPO PROPIO DENTRO DE WKS-ESTADISTICAS
019400*    (NO 77-LEVEL) PORQUE SE IMPRIMEN JUNTOS EN 800-ESTADISTICAS Y
019500*    CONVIENE PODER LIMPIARLOS TODOS DE UN SOLO MOVE ZEROS SI ALGUN
019600*    DIA SE AGREGA UN REINICIO DE CONTADORES A MITAD DE CORRIDA.
019700 01  WKS-ESTADISTICAS.
019800     02 WKS-REG-LEIDOS             PIC 9(05) COMP VALUE ZEROS.
019900     02 WKS-REG-ESCRITOS           PIC 9(05) COMP VALUE ZEROS.
020000     02 WKS-REG-SIN-DATO           PIC 9(05) COMP VALUE ZEROS.
020100     02 WKS-REG-SIN-COURSE-TYPE    PIC 9(05) COMP VALUE ZEROS.
020200     02 WKS-REG-EN-BLANCO          PIC 9(05) COMP VALUE ZEROS.
020300******************************************************************
020400*                      PROCEDURE DIVISION                        *
020500*    NOTACION DE SECCIONES: CADA BLOQUE "NNNNN ... NNNNN" DE MAS
020600*    ABAJO ES UN BANNER DE UBICACION PARA QUIEN MANTIENE EL
020700*    PROGRAMA; LOS NUMEROS NO SON CLAVE DE NADA, SOLO AYUDAN A
020800*    SALTAR ENTRE BLOQUES AL LEER EL LISTADO IMPRESO.
020900******************************************************************
021000 PROCEDURE DIVISION.
021100*    DRIVER PRINCIPAL: ABRE Y VALIDA, PROCESA TODO ROSTIN RENGLON
021200*    A RENGLON, IMPRIME EL RESUMEN Y CIERRA. SI LA APERTURA O LA
021300*    VALIDACION DE ENCABEZADO FALLA, EL PROGRAMA TERMINA CON
021400*    RETURN-CODE 91 SIN INTENTAR LEER NINGUN ASPIRANTE.
021500 100-MAIN SECTION.
021600     PERFORM 110-ABRIR-VALIDAR-DATASETS
021700     IF WKS-DEBE-ABORTAR
021800*       APERTURA O ENCABEZADO INVALIDO: NO HAY NADA QUE PROCESAR,
021900*       SOLO SE CIERRA LO QUE HAYA QUEDADO ABIERTO Y SE TERMINA.
022000        MOVE 91 TO RETURN-CODE
022100        PERFORM 900-CIERRA-ARCHIVOS
022200        STOP RUN
022300     END-IF
022400     PERFORM 200-PROCESA-REGISTROS
022500*    CIERRE ESTANDAR DEL DEPARTAMENTO (SEM-0176): EL VOLCADO DE
022600*    ESTADISTICAS Y EL CIERRE DE ARCHIVOS SON UN SOLO TRAMO
022700*    CONTIGUO DE CODIGO, SE INVOCAN COMO UN RANGO PERFORM...THRU
022800*    EN VEZ DE DOS PERFORM SEPARADOS.
022900     PERFORM 800-ESTADISTICAS THRU 900-CIERRA-ARCHIVOS-E
023000     STOP RUN.
023100 100-MAIN-E. EXIT.
023200      >>>>>>>>>>>>>>>>>>>>>>>>> SECCIONES <<<<<<<<<<<<<<<<<<<<<<<<
023300*    11111       APERTURA Y VALIDACION DE DATASETS          11111
023400*    ABRE ROSTIN (ENTRADA) Y REGWRK (SALIDA); CUALQUIER FILE
023500*    STATUS DISTINTO DE CERO PRENDE WKS-DEBE-ABORTAR Y SALTA AL
023600*    EXIT SIN SEGUIR ABRIENDO NADA MAS. TAMBIEN LEE EL PRIMER
023700*    RENGLON (EL ENCABEZADO DE LA HOJA DE CALCULO) Y LO MANDA A
023800*    VALIDAR EN 120-VERIFICA-ENCABEZADOS.
023900 110-ABRIR-VALIDAR-DATASETS SECTION.
024000*    EL UNICO PARAMETRO DE CORRIDA ES EL DIGITO DE TIPO DE EVENTO;
024100*    LLEGA POR SYSIN PORQUE ASI LO PIDE EL JCL DE ESTE PASO, IGUAL
024200*    QUE EN EDU35020 Y EDU35030.
024300     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
024400*    EDP-EVENT-CODE TRAE LOS 88-LEVELS QUE EL RESTO DEL PROGRAMA USA
024500*    PARA DECIDIR QUE COLUMNAS LEER (VER COPY EVTTYP).
024600     MOVE WKS-PARM-DIGITO TO EDP-EVENT-CODE
024700     PERFORM 115-CARGA-NOMBRE-EVENTO
024800*    SI ROSTIN NO ABRE, NO TIENE CASO INTENTAR ABRIR REGWRK NI LEER
024900*    NADA; SE SALE DE UNA VEZ AL EXIT DE ESTE PARRAFO.
025000     OPEN INPUT ROSTIN
025100     IF FS-ROSTIN NOT = ZEROS
025200        DISPLAY "EDU35010 - ERROR AL ABRIR ROSTIN  FS=" FS-ROSTIN
025300        SET WKS-DEBE-ABORTAR TO TRUE
025400        GO TO 110-ABRIR-VALIDAR-DATASETS-E
025500     END-IF
025600*    REGWRK SE ABRE EN MODO OUTPUT PORQUE ESTE PASO LO RECREA DESDE
025700*    CERO EN CADA CORRIDA; NO ES UN ARCHIVO ACUMULATIVO.
025800     OPEN OUTPUT REGWRK
025900     IF FS-REGWRK NOT = ZEROS
026000        DISPLAY "EDU35010 - ERROR AL ABRIR REGWRK  FS=" FS-REGWRK
026100        SET WKS-DEBE-ABORTAR TO TRUE
026200        GO TO 110-ABRIR-VALIDAR-DATASETS-E
026300     END-IF
026400*    EL ENCABEZADO SE LEE UNA SOLA VEZ AQUI Y SE GUARDA EN
026500*    WKS-ENCABEZADO; SI ROSTIN VIENE VACIO (AT END EN LA PRIMERA
026600*    LECTURA) NO HAY ENCABEZADO QUE VALIDAR Y LA CORRIDA ABORTA.
026700     READ ROSTIN INTO WKS-ENCABEZADO
026800        AT END
026900           DISPLAY "EDU35010 - ARCHIVO ROSTIN SIN ENCABEZADO"
027000           SET WKS-DEBE-ABORTAR TO TRUE
027100           GO TO 110-ABRIR-VALIDAR-DATASETS-E
027200     END-READ
027300     PERFORM 120-VERIFICA-ENCABEZADOS.
027400 110-ABRIR-VALIDAR-DATASETS-E. EXIT.
027500*    AUXILIAR - CARGA EL NOMBRE DE DESPLIEGUE DEL EVENTO
027600*    BUSCA EL CODIGO DE EVENTO RECIBIDO POR SYSIN EN LA TABLA
027700*    COMPARTIDA DE EVTTYP Y DEJA EL NOMBRE LISTO PARA LOS
027800*    MENSAJES DE DIAGNOSTICO; SI EL CODIGO NO EXISTE EN LA TABLA
027900*    (PARAMETRO MAL CAPTURADO) SE USA UN NOMBRE GENERICO EN VEZ
028000*    DE ABORTAR, PORQUE LA VALIDACION REAL ES POR LOS 88-LEVELS.
028100 115-CARGA-NOMBRE-EVENTO SECTION.
028200*    LA BUSQUEDA ES LINEAL SOBRE UNA TABLA PEQUENA (SEIS EVENTOS), NO
028300*    HACE FALTA SEARCH ALL NI MANTENER LA TABLA ORDENADA.
028400     SET EDP-NOMBRE-IDX TO 1
028500     SEARCH EDP-NOMBRE-ITEM
028600        AT END
028700           MOVE "EVENTO DESCONOCIDO" TO EDP-EVENT-NAME
028800        WHEN EDP-NOMBRE-CODE (EDP-NOMBRE-IDX) = EDP-EVENT-CODE
028900           MOVE EDP-NOMBRE-TEXTO (EDP-NOMBRE-IDX) TO EDP-EVENT-NAME
029000     END-SEARCH.
029100 115-CARGA-NOMBRE-EVENTO-E. EXIT.
029200*    22222       VALIDACION DE COLUMNAS REQUERIDAS             22222
029300*    2003-10-07 PEDR SEM-0145 - EL ENCABEZADO SE SUBE A MAYUSCULAS
029400*    Y SE BUSCA CADA PALABRA CLAVE COMO SUBCADENA (CONTAINS).
029500*    EMAIL Y NAME SE EXIGEN PARA CUALQUIER EVENTO; LAS DEMAS
029600*    COLUMNAS DEPENDEN DEL TIPO DE EVENTO QUE VINO POR SYSIN, POR
029700*    ESO EL EVALUATE SOBRE LOS 88-LEVELS DE EDP-EVENT-CODE.
029800 120-VERIFICA-ENCABEZADOS SECTION.
029900*    SE SUBE TODO EL ENCABEZADO A MAYUSCULAS UNA SOLA VEZ ANTES DE
030000*    BUSCAR CADA PALABRA CLAVE, PARA QUE 121-VALIDA-COLUMNA NO TENGA
030100*    QUE PREOCUPARSE COMO CAPITALIZO LA HOJA DE CALCULO EL USUARIO.
030200     INSPECT WKS-ENCABEZADO CONVERTING WKS-ALFA-MINUSCULAS
030300        TO WKS-ALFA-MAYUSCULAS
030400*    EMAIL Y NAME VAN SUELTOS (FUERA DEL EVALUATE) PORQUE SON LAS
030500*    UNICAS DOS COLUMNAS QUE TODOS LOS EVENTOS, SIN EXCEPCION,
030600*    REQUIEREN EN LA PLANILLA.
030700     MOVE "NAME" TO WKS-PALABRA-CLAVE
030800     MOVE "EMAIL" TO WKS-PALABRA-CLAVE
030900     MOVE 5 TO WKS-PALABRA-LEN
031000     PERFORM 121-VALIDA-COLUMNA
031100     MOVE "NAME" TO WKS-PALABRA-CLAVE
031200     MOVE 4 TO WKS-PALABRA-LEN
031300     PERFORM 121-VALIDA-COLUMNA
031400     EVALUATE TRUE
031500        WHEN EDP-SQL-BOOTCAMP
031600*          SQL BOOTCAMP EXIGE TRACK Y COURSE TYPE EN COLUMNAS
031700*          PROPIAS (NO VIENEN COMBINADAS COMO EN SELENIUM).
031800           MOVE "TRACK" TO WKS-PALABRA-CLAVE
031900           MOVE 5 TO WKS-PALABRA-LEN
032000           PERFORM 121-VALIDA-COLUMNA
032100           MOVE "COURSE" TO WKS-PALABRA-CLAVE
032200           MOVE 6 TO WKS-PALABRA-LEN
032300           PERFORM 121-VALIDA-COLUMNA
032400        WHEN EDP-SELENIUM-HACKATHON OR EDP-RECIPE-SCRAPING-HACKATHON
032500*          ESTOS DOS HACKATHONS SOLO EXIGEN TRACK/WORKING/ZONE;
032600*          NO TIENEN COLUMNA DE BATCH SEPARADA PARA VALIDAR.
032700           PERFORM 125-REQUIERE-TRACK-TRABAJO-ZONA
032800        WHEN EDP-PHASE1-API-HACKATHON OR EDP-PHASE2-API-HACKATHON
032900*          LOS API HACKATHON SI TRAEN BATCH EN COLUMNA PROPIA,
033000*          ADEMAS DE TRACK/WORKING/ZONE.
033100           PERFORM 125-REQUIERE-TRACK-TRABAJO-ZONA
033200           MOVE "BATCH" TO WKS-PALABRA-CLAVE
033300           MOVE 5 TO WKS-PALABRA-LEN
033400           PERFORM 121-VALIDA-COLUMNA
033500        WHEN OTHER
033600*          SQL HACKATHON (GENERICO): SOLO EMAIL/NAME SON
033700*          OBLIGATORIOS, EL RESTO DE COLUMNAS SON OPCIONALES.
033800           CONTINUE
033900     END-EVALUATE.
034000 120-VERIFICA-ENCABEZADOS-E. EXIT.
034100*    AUXILIAR - VALIDA TRACK / WORKING / ZONE (3 EVENTOS HACKATHON)
034200*    LAS TRES COLUMNAS SE REPITEN IGUAL EN SELENIUM, RECIPE
034300*    SCRAPING Y LOS DOS API HACKATHON; SE FACTORIZARON AQUI PARA
034400*    NO REPETIR LOS TRES PERFORM 121 EN CADA RAMA DEL EVALUATE.
034500 125-REQUIERE-TRACK-TRABAJO-ZONA SECTION.
034600     MOVE "TRACK" TO WKS-PALABRA-CLAVE
034700     MOVE 5 TO WKS-PALABRA-LEN
034800     PERFORM 121-VALIDA-COLUMNA
034900     MOVE "WORKING" TO WKS-PALABRA-CLAVE
035000     MOVE 7 TO WKS-PALABRA-LEN
035100     PERFORM 121-VALIDA-COLUMNA
035200     MOVE "ZONE" TO WKS-PALABRA-CLAVE
035300     MOVE 4 TO WKS-PALABRA-LEN
035400     PERFORM 121-VALIDA-COLUMNA.
035500 125-REQUIERE-TRACK-TRABAJO-ZONA-E. EXIT.
035600*    AUXILIAR - CUENTA SUBCADENA Y ABORTA SI NO APARECE
035700*    EL ENCABEZADO YA VIENE EN MAYUSCULAS; SI LA PALABRA CLAVE NO
035800*    APARECE NI UNA VEZ EN EL RENGLON COMPLETO, LA COLUMNA SE DA
035900*    POR AUSENTE Y SE PRENDE WKS-DEBE-ABORTAR (NO SE ABORTA AQUI
036000*    MISMO PARA QUE SE REPORTEN TODAS LAS COLUMNAS FALTANTES DE
036100*    UNA SOLA VEZ, NO SOLO LA PRIMERA).
036200 121-VALIDA-COLUMNA SECTION.
036300*    SE REINICIA EL CONTADOR EN CADA LLAMADA PORQUE 121 SE INVOCA
036400*    VARIAS VECES DESDE 120/125, UNA POR CADA COLUMNA A VALIDAR.
036500     MOVE ZEROS TO WKS-CONTADOR-HALLADO
036600     INSPECT WKS-ENCABEZADO TALLYING WKS-CONTADOR-HALLADO
036700        FOR ALL WKS-PALABRA-CLAVE (1:WKS-PALABRA-LEN)
036800     IF WKS-CONTADOR-HALLADO = ZEROS
036900        DISPLAY "EDU35010 - FALTA COLUMNA REQUERIDA: "
037000                WKS-PALABRA-CLAVE
037100        SET WKS-DEBE-ABORTAR TO TRUE
037200     END-IF.
037300 121-VALIDA-COLUMNA-E. EXIT.
037400*    33333            CUERPO DEL PROGRAMA                    33333
037500*    CICLO PRINCIPAL DE LECTURA: UN PERFORM UNTIL SOBRE EL SWITCH
037600*    DE FIN DE ARCHIVO, NADA MAS QUEDA AQUI PORQUE TODO EL TRABAJO
037700*    REAL DE CADA RENGLON VIVE EN 210-PROCESA-UN-RENGLON.
037800 200-PROCESA-REGISTROS SECTION.
037900*    EL ENCABEZADO YA SE CONSUMIO EN 110, ASI QUE EL PRIMER READ DE
038000*    ESTE CICLO CAE DIRECTO SOBRE EL PRIMER ASPIRANTE.
038100     PERFORM 205-LEE-Y-PROCESA-RENGLON UNTIL WKS-EOF-ROSTIN.
038200 200-PROCESA-REGISTROS-E. EXIT.
038300*    AUXILIAR - LEE UN RENGLON Y LO MANDA A PROCESAR
038400 205-LEE-Y-PROCESA-RENGLON SECTION.
038500     READ ROSTIN INTO ROST-RECORD
038600        AT END
038700           SET WKS-EOF-ROSTIN TO TRUE
038800        NOT AT END
038900           PERFORM 210-PROCESA-UN-RENGLON
039000     END-READ.
039100 205-LEE-Y-PROCESA-RENGLON-E. EXIT.
039200*    AUXILIAR - VALIDA Y NORMALIZA UN RENGLON DE LA PLANILLA
039300*    UN RENGLON PUEDE DESCARTARSE POR TRES MOTIVOS DISTINTOS
039400*    (RENGLON EN BLANCO, FALTA EMAIL/NAME, O FALTA COURSE TYPE EN
039500*    SQL BOOTCAMP); CADA MOTIVO TIENE SU PROPIO CONTADOR PARA QUE
039600*    EL RESUMEN FINAL DISTINGA POR QUE SE PERDIERON ASPIRANTES.
039700 210-PROCESA-UN-RENGLON SECTION.
039800*    ES COMUN QUE LA HOJA DE CALCULO TRAIGA RENGLONES VACIOS AL
039900*    FINAL DEL RANGO EXPORTADO; SE DESCARTAN SIN CONTAR COMO LEIDOS.
040000     IF ROST-RECORD = SPACES
040100        ADD 1 TO WKS-REG-EN-BLANCO
040200        GO TO 210-PROCESA-UN-RENGLON-E
040300     END-IF
040400*    SOLO A PARTIR DE AQUI EL RENGLON CUENTA COMO "LEIDO" PARA EL
040500*    RESUMEN; EL REGISTRO DE SALIDA SE LIMPIA ANTES DE POBLARLO PARA
040600*    QUE NO ARRASTRE BASURA DEL ASPIRANTE ANTERIOR.
040700     ADD 1 TO WKS-REG-LEIDOS
040800     MOVE SPACES TO RGW-RECORD
040900*    LAS BANDERAS DE SALIDA ARRANCAN EN "N" Y SOLO 270 O EDU35020
041000*    LAS PRENDEN A "Y" SEGUN CORRESPONDA.
041100     MOVE "N" TO RGW-SW-WORKING
041200     MOVE "N" TO RGW-SW-PREV-HACK
041300     MOVE "N" TO RGW-SW-ASSIGNED
041400     MOVE ROST-TIMESTAMP TO RGW-TIMESTAMP
041500     MOVE ROST-EMAIL     TO RGW-EMAIL
041600     MOVE ROST-NAME      TO RGW-NAME
041700*    SIN EMAIL O SIN NOMBRE EL ASPIRANTE NO SE PUEDE CONTACTAR NI
041800*    ASIGNAR A EQUIPO; EDU35020 NUNCA LLEGA A VER ESTOS RENGLONES.
041900     IF RGW-EMAIL = SPACES OR RGW-NAME = SPACES
042000        ADD 1 TO WKS-REG-SIN-DATO
042100        GO TO 210-PROCESA-UN-RENGLON-E
042200     END-IF
042300*    CADA TIPO DE EVENTO TIENE SU PROPIO LAYOUT DE COLUMNAS EN LA
042400*    HOJA DE CALCULO; EL EVALUATE DESPACHA A LA POBLACION QUE
042500*    CORRESPONDE SEGUN EL CODIGO DE EVENTO QUE VINO POR SYSIN.
042600     EVALUATE TRUE
042700        WHEN EDP-SQL-BOOTCAMP
042800           PERFORM 220-POPULA-SQL-BOOTCAMP
042900        WHEN EDP-PHASE1-API-HACKATHON OR EDP-PHASE2-API-HACKATHON
043000           PERFORM 230-POPULA-HACKATHON-API
043100        WHEN EDP-SELENIUM-HACKATHON OR EDP-RECIPE-SCRAPING-HACKATHON
043200           PERFORM 240-POPULA-HACKATHON-COMBO
043300        WHEN OTHER
043400           PERFORM 250-POPULA-GENERICO
043500     END-EVALUATE
043600*    FUERA DE SQL BOOTCAMP EL "COURSE TYPE" DE SALIDA ES EL
043700*    NOMBRE DE DESPLIEGUE DEL PROPIO EVENTO (NO HAY COLUMNA DE
043800*    COURSE TYPE EN LA PLANILLA DE ESOS EVENTOS).
043900     IF NOT EDP-SQL-BOOTCAMP
044000        MOVE EDP-EVENT-NAME TO RGW-COURSE-TYPE
044100     END-IF
044200     PERFORM 270-PRUEBA-WORKING-PREVHACK
044300     IF EDP-SQL-BOOTCAMP AND RGW-COURSE-TYPE = SPACES
044400        ADD 1 TO WKS-REG-SIN-COURSE-TYPE
044500        GO TO 210-PROCESA-UN-RENGLON-E
044600     END-IF
044700*    SOLO HASTA AQUI, CON TODAS LAS VALIDACIONES PASADAS, SE ESCRIBE
044800*    EL REGISTRO DE TRABAJO QUE EDU35020 VA A LEER.
044900     WRITE RGW-RECORD
045000     ADD 1 TO WKS-REG-ESCRITOS.
045100 210-PROCESA-UN-RENGLON-E. EXIT.
045200*    44444    POBLACION DE CAMPOS POR TIPO DE EVENTO          44444
045300*    SQL BOOTCAMP: TRACK Y BATCH VIENEN EN COLUMNAS SEPARADAS,
045400*    SE CLASIFICA TRACK SIN PROBAR LA PALABRA CLAVE DVLPR.
045500 220-POPULA-SQL-BOOTCAMP SECTION.
045600*    WKS-COMBO-RAW ES SOLO EL AREA DE TRABAJO QUE USAN LOS PARRAFOS
045700*    DE CLASIFICACION; NO SE ESCRIBE TAL CUAL A REGWRK.
045800     MOVE ROST-TRACK-COL TO WKS-COMBO-RAW
045900     PERFORM 260-CLASIFICA-TRACK-SIN-DVLPR
046000     MOVE WKS-TRACK-RESULTADO TO RGW-TRACK
046100     MOVE ROST-BATCH-COL TO RGW-BATCH
046200     MOVE ROST-COURSE-TYPE-COL TO RGW-COURSE-TYPE.
046300 220-POPULA-SQL-BOOTCAMP-E. EXIT.
046400*    API HACKATHON (FASE 1 Y FASE 2): TRACK Y BATCH VIENEN EN
046500*    COLUMNAS SEPARADAS; AQUI SI SE PRUEBA LA PALABRA DVLPR.
046600 230-POPULA-HACKATHON-API SECTION.
046700*    ESTE EVENTO SI ACEPTA DVLPR COMO TRACK VALIDO, POR ESO SE USA
046800*    261 Y NO 260 PARA CLASIFICAR.
046900*    API HACKATHON ES EL UNICO EVENTO QUE TRAE COLUMNA DE "API
047000*    BOOTCAMP COMPLETADO"; LOS DEMAS EVENTOS DEJAN RGW-API-BOOTCAMP-
047100*    COMPL EN BLANCO PORQUE SU LAYOUT DE PLANILLA NO LA TRAE.
047200     MOVE ROST-TRACK-COL TO WKS-COMBO-RAW
047300     PERFORM 261-CLASIFICA-TRACK-CON-DVLPR
047400     MOVE WKS-TRACK-RESULTADO TO RGW-TRACK
047500     MOVE ROST-BATCH-COL TO RGW-BATCH
047600     MOVE ROST-WORKING-COL TO RGW-WORKING-STATUS
047700     MOVE ROST-TIME-ZONE-COL TO RGW-TIME-ZONE
047800     MOVE ROST-PREV-HACK-COL TO RGW-PREVIOUS-HACKATHON
047900     MOVE ROST-API-BOOTCAMP-COL TO RGW-API-BOOTCAMP-COMPL.
048000 230-POPULA-HACKATHON-API-E. EXIT.
048100*    SELENIUM / RECIPE SCRAPING: TRACK Y BATCH VIENEN JUNTOS EN
048200*    UNA SOLA COLUMNA (EJ. "SDET - BATCH 12"), SE DEBEN SEPARAR.
048300 240-POPULA-HACKATHON-COMBO SECTION.
048400*    AQUI NO HAY COLUMNA DE BATCH SEPARADA EN LA PLANILLA; TODO SALE
048500*    DE PARTIR ROST-TRACK-COL EN 262.
048600*    A DIFERENCIA DE 230, AQUI RGW-BATCH SALE DE WKS-BATCH-RESULTADO
048700*    (LO QUE DEJO 262 DESPUES DE LA PALABRA CLAVE), NO DE UNA
048800*    COLUMNA PROPIA DE LA PLANILLA.
048900     MOVE ROST-TRACK-COL TO WKS-COMBO-RAW
049000     PERFORM 262-EXTRAE-TRACK-BATCH-COMBO
049100     MOVE WKS-TRACK-RESULTADO TO RGW-TRACK
049200     MOVE WKS-BATCH-RESULTADO TO RGW-BATCH
049300     MOVE ROST-WORKING-COL TO RGW-WORKING-STATUS
049400     MOVE ROST-TIME-ZONE-COL TO RGW-TIME-ZONE
049500     MOVE ROST-PREV-HACK-COL TO RGW-PREVIOUS-HACKATHON.
049600 240-POPULA-HACKATHON-COMBO-E. EXIT.
049700*    SQL HACKATHON Y CUALQUIER OTRO EVENTO: SIN REGLA ESPECIAL,
049800*    SE COPIA TRACK Y BATCH TAL COMO VIENEN (SI VIENEN).
049900 250-POPULA-GENERICO SECTION.
050000*    SQL HACKATHON NO TIENE REGLA DE NEGOCIO PROPIA; EL RECORTE A
050100*    10 POSICIONES ES SOLO PORQUE ASI DE ANCHO ES RGW-TRACK.
050200     MOVE ROST-TRACK-COL (1:10) TO RGW-TRACK
050300     MOVE ROST-BATCH-COL TO RGW-BATCH.
050400 250-POPULA-GENERICO-E. EXIT.
050500*    55555     CLASIFICACION DE TRACK (PALABRAS CLAVE)        55555
050600*    SIN DVLPR (SQL BOOTCAMP): SDET, LUEGO DA, LUEGO TEXTO CRUDO
050700*    EL ORDEN DE PRUEBA IMPORTA: UN VALOR QUE CONTENGA "SDET" SE
050800*    CLASIFICA COMO SDET AUNQUE TAMBIEN CONTENGA OTRA PALABRA; SI
050900*    NO ES NI SDET NI DA, EL TEXTO CRUDO (JUSTIFICADO) ES EL
051000*    RESULTADO (SQL BOOTCAMP NO TIENE CANDIDATO DVLPR).
051100 260-CLASIFICA-TRACK-SIN-DVLPR SECTION.
051200*    COLUMNA VACIA: NO HAY NADA QUE CLASIFICAR, SE DEJA "Unknown"
051300*    IGUAL QUE HACEN 261 Y 262 PARA EL MISMO CASO.
051400     IF WKS-COMBO-RAW = SPACES
051500        MOVE "Unknown" TO WKS-TRACK-RESULTADO
051600        GO TO 260-CLASIFICA-TRACK-SIN-DVLPR-E
051700     END-IF
051800     MOVE WKS-COMBO-RAW TO WKS-COMBO-UPPER
051900     INSPECT WKS-COMBO-UPPER CONVERTING WKS-ALFA-MINUSCULAS
052000        TO WKS-ALFA-MAYUSCULAS
052100     MOVE ZEROS TO WKS-CONTADOR-HALLADO
052200     INSPECT WKS-COMBO-UPPER TALLYING WKS-CONTADOR-HALLADO
052300        FOR ALL "SDET"
052400     IF WKS-CONTADOR-HALLADO > ZEROS
052500        MOVE "SDET" TO WKS-TRACK-RESULTADO
052600        GO TO 260-CLASIFICA-TRACK-SIN-DVLPR-E
052700     END-IF
052800     MOVE ZEROS TO WKS-CONTADOR-HALLADO
052900     INSPECT WKS-COMBO-UPPER TALLYING WKS-CONTADOR-HALLADO
053000        FOR ALL "DA"
053100     IF WKS-CONTADOR-HALLADO > ZEROS
053200        MOVE "DA" TO WKS-TRACK-RESULTADO
053300        GO TO 260-CLASIFICA-TRACK-SIN-DVLPR-E
053400     END-IF
053500*    NI SDET NI DA: SE DEJA EL TEXTO CRUDO, SOLO JUSTIFICADO A LA
053600*    IZQUIERDA (VER 280, NO HAY FUNCTION TRIM EN ESTE COMPILADOR).
053700     PERFORM 280-JUSTIFICA-IZQUIERDA.
053800 260-CLASIFICA-TRACK-SIN-DVLPR-E. EXIT.
053900*    CON DVLPR (API HACKATHON): SDET, DA, DVLPR, LUEGO TEXTO CRUDO
054000*    MISMA LOGICA QUE 260 PERO CON UNA TERCERA PALABRA CLAVE
054100*    (DVLPR) PROPIA DE LOS EVENTOS DE API HACKATHON.
054200 261-CLASIFICA-TRACK-CON-DVLPR SECTION.
054300     IF WKS-COMBO-RAW = SPACES
054400        MOVE "Unknown" TO WKS-TRACK-RESULTADO
054500        GO TO 261-CLASIFICA-TRACK-CON-DVLPR-E
054600     END-IF
054700*    WKS-COMBO-UPPER SE USA SOLO PARA BUSCAR LA PALABRA CLAVE; EL
054800*    VALOR QUE SE COPIA A RGW-TRACK (WKS-TRACK-RESULTADO) SIGUE
054900*    SIENDO LA PALABRA CLAVE FIJA EN MAYUSCULAS, NO EL TEXTO ORIGINAL.
055000     MOVE WKS-COMBO-RAW TO WKS-COMBO-UPPER
055100     INSPECT WKS-COMBO-UPPER CONVERTING WKS-ALFA-MINUSCULAS
055200        TO WKS-ALFA-MAYUSCULAS
055300     MOVE ZEROS TO WKS-CONTADOR-HALLADO
055400     INSPECT WKS-COMBO-UPPER TALLYING WKS-CONTADOR-HALLADO
055500        FOR ALL "SDET"
055600     IF WKS-CONTADOR-HALLADO > ZEROS
055700        MOVE "SDET" TO WKS-TRACK-RESULTADO
055800        GO TO 261-CLASIFICA-TRACK-CON-DVLPR-E
055900     END-IF
056000     MOVE ZEROS TO WKS-CONTADOR-HALLADO
056100     INSPECT WKS-COMBO-UPPER TALLYING WKS-CONTADOR-HALLADO
056200        FOR ALL "DA"
056300     IF WKS-CONTADOR-HALLADO > ZEROS
056400        MOVE "DA" TO WKS-TRACK-RESULTADO
056500        GO TO 261-CLASIFICA-TRACK-CON-DVLPR-E
056600     END-IF
056700     MOVE ZEROS TO WKS-CONTADOR-HALLADO
056800     INSPECT WKS-COMBO-UPPER TALLYING WKS-CONTADOR-HALLADO
056900        FOR ALL "DVLPR"
057000     IF WKS-CONTADOR-HALLADO > ZEROS
057100        MOVE "DVLPR" TO WKS-TRACK-RESULTADO
057200        GO TO 261-CLASIFICA-TRACK-CON-DVLPR-E
057300     END-IF
057400*    NINGUNA DE LAS TRES PALABRAS CLAVE APARECIO: SE DEJA EL
057500*    TEXTO CRUDO JUSTIFICADO A LA IZQUIERDA.
057600     PERFORM 280-JUSTIFICA-IZQUIERDA.
057700 261-CLASIFICA-TRACK-CON-DVLPR-E. EXIT.
057800*    EXTRAE TRACK Y EL RESTO DEL TEXTO (BATCH) DE UNA COLUMNA
057900*    COMBINADA; SOLO PRUEBA SDET Y DA (NO DVLPR EN ESTOS EVENTOS)
058000*    UNA VEZ IDENTIFICADA LA PALABRA CLAVE, TODO LO QUE VIENE
058100*    DESPUES DE ELLA EN EL TEXTO ORIGINAL (SIN SUBIR A MAYUSCULAS)
058200*    SE TOMA COMO EL VALOR DE BATCH, JUSTIFICADO A LA IZQUIERDA.
058300 262-EXTRAE-TRACK-BATCH-COMBO SECTION.
058400*    WKS-BATCH-RESULTADO SE LIMPIA AL ENTRAR PORQUE ESTE PARRAFO
058500*    PUEDE SALIR SIN LLEGAR A LLENARLO (CUANDO NI SDET NI DA
058600*    APARECEN EN EL TEXTO).
058700     MOVE SPACES TO WKS-BATCH-RESULTADO
058800     IF WKS-COMBO-RAW = SPACES
058900        MOVE "Unknown" TO WKS-TRACK-RESULTADO
059000        GO TO 262-EXTRAE-TRACK-BATCH-COMBO-E
059100     END-IF
059200     MOVE WKS-COMBO-RAW TO WKS-COMBO-UPPER
059300     INSPECT WKS-COMBO-UPPER CONVERTING WKS-ALFA-MINUSCULAS
059400        TO WKS-ALFA-MAYUSCULAS
059500     MOVE ZEROS TO WKS-CONTADOR-HALLADO
059600     INSPECT WKS-COMBO-UPPER TALLYING WKS-CONTADOR-HALLADO
059700        FOR ALL "SDET"
059800     IF WKS-CONTADOR-HALLADO > ZEROS
059900        MOVE "SDET" TO WKS-TRACK-RESULTADO
060000*       WKS-POS-ANTES QUEDA CON LA CANTIDAD DE CARACTERES QUE HAY
060100*       ANTES DE "SDET"; SUMANDO SU LONGITUD (4) SE LLEGA AL
060200*       PRIMER CARACTER DEL RESTO (EL CANDIDATO A BATCH).
060300        MOVE ZEROS TO WKS-POS-ANTES
060400        INSPECT WKS-COMBO-UPPER TALLYING WKS-POS-ANTES
060500           FOR CHARACTERS BEFORE INITIAL "SDET"
060600        MOVE WKS-COMBO-RAW (WKS-POS-ANTES + 5:) TO WKS-RESTO-EXTRAIDO
060700        PERFORM 281-JUSTIFICA-RESTO
060800        GO TO 262-EXTRAE-TRACK-BATCH-COMBO-E
060900     END-IF
061000     MOVE ZEROS TO WKS-CONTADOR-HALLADO
061100     INSPECT WKS-COMBO-UPPER TALLYING WKS-CONTADOR-HALLADO
061200        FOR ALL "DA"
061300*    "DA" MIDE DOS CARACTERES, POR ESO SE SUMA 3 (NO 2) A
061400*    WKS-POS-ANTES: LA POSICION INICIAL DE UN REFERENCE MODIFICATION
061500*    ES BASE 1, NO BASE 0.
061600     IF WKS-CONTADOR-HALLADO > ZEROS
061700        MOVE "DA" TO WKS-TRACK-RESULTADO
061800        MOVE ZEROS TO WKS-POS-ANTES
061900        INSPECT WKS-COMBO-UPPER TALLYING WKS-POS-ANTES
062000           FOR CHARACTERS BEFORE INITIAL "DA"
062100        MOVE WKS-COMBO-RAW (WKS-POS-ANTES + 3:) TO WKS-RESTO-EXTRAIDO
062200        PERFORM 281-JUSTIFICA-RESTO
062300        GO TO 262-EXTRAE-TRACK-BATCH-COMBO-E
062400     END-IF
062500*    NI SDET NI DA APARECIERON: NO HAY FORMA CONFIABLE DE PARTIR
062600*    LA COLUMNA, SE DEJA TODO EL TEXTO CRUDO COMO TRACK Y BATCH
062700*    QUEDA EN BLANCO (YA SE MOVIO SPACES AL ENTRAR AL PARRAFO).
062800     PERFORM 280-JUSTIFICA-IZQUIERDA.
062900 262-EXTRAE-TRACK-BATCH-COMBO-E. EXIT.
063000*    66666        JUSTIFICACION A LA IZQUIERDA (TRIM)          66666
063100*    NO HAY FUNCION INTRINSECA DE TRIM EN ESTE COMPILADOR; SE
063200*    RECORRE CARACTER POR CARACTER HASTA EL PRIMERO NO-BLANCO.
063300*    285/286 SON LOS PARRAFOS "HOJA" QUE HACEN AVANZAR EL INDICE;
063400*    SE FACTORIZARON APARTE PARA QUE EL PERFORM ... UNTIL DE 280/
063500*    281 SE LEA COMO UN CICLO, NO COMO UN BLOQUE INLINE.
063600 280-JUSTIFICA-IZQUIERDA SECTION.
063700*    WKS-COMBO-CHAR-TABLE ES LA REDEFINICION DE WKS-COMBO-AREA POR
063800*    CARACTER (VER WORKING-STORAGE); SE RECORRE HASTA EL PRIMER
063900*    CARACTER QUE NO SEA ESPACIO O HASTA AGOTAR LAS 20 POSICIONES.
064000     MOVE 1 TO WKS-IDX-JUSTIFICA
064100     PERFORM 285-AVANZA-ESPACIO
064200        UNTIL WKS-IDX-JUSTIFICA > 20
064300           OR WKS-COMBO-CHAR-TABLE (WKS-IDX-JUSTIFICA) NOT = SPACE
064400     IF WKS-IDX-JUSTIFICA > 20
064500*       LOS 20 CARACTERES SON BLANCOS: NO HAY NADA QUE JUSTIFICAR.
064600        MOVE SPACES TO WKS-TRACK-RESULTADO
064700     ELSE
064800        MOVE WKS-COMBO-RAW (WKS-IDX-JUSTIFICA:) TO WKS-TRACK-RESULTADO
064900     END-IF.
065000 280-JUSTIFICA-IZQUIERDA-E. EXIT.
065100*    AUXILIAR - AVANZA UN CARACTER EL INDICE DE 280
065200 285-AVANZA-ESPACIO SECTION.
065300     ADD 1 TO WKS-IDX-JUSTIFICA.
065400 285-AVANZA-ESPACIO-E. EXIT.
065500*    IGUAL QUE 280 PERO SOBRE WKS-RESTO-EXTRAIDO (EL CANDIDATO A
065600*    BATCH QUE DEJO 262 DESPUES DE LA PALABRA CLAVE DE TRACK).
065700 281-JUSTIFICA-RESTO SECTION.
065800     MOVE 1 TO WKS-IDX-JUSTIFICA
065900     PERFORM 286-AVANZA-ESPACIO-RESTO
066000        UNTIL WKS-IDX-JUSTIFICA > 20
066100           OR WKS-RESTO-EXTRAIDO (WKS-IDX-JUSTIFICA:1) NOT = SPACE
066200     IF WKS-IDX-JUSTIFICA > 20
066300        MOVE SPACES TO WKS-BATCH-RESULTADO
066400     ELSE
066500        MOVE WKS-RESTO-EXTRAIDO (WKS-IDX-JUSTIFICA:) TO
066600             WKS-BATCH-RESULTADO
066700     END-IF.
066800 281-JUSTIFICA-RESTO-E. EXIT.
066900*    AUXILIAR - AVANZA UN CARACTER EL INDICE DE 281
067000 286-AVANZA-ESPACIO-RESTO SECTION.
067100     ADD 1 TO WKS-IDX-JUSTIFICA.
067200 286-AVANZA-ESPACIO-RESTO-E. EXIT.
067300*    77777   BANDERAS DE TRABAJANDO Y HACKATHON PREVIO          77777
067400*    "CONTIENE YES" (SIN IMPORTAR MAYUS/MINUS) ES VERDADERO
067500*    LAS DOS COLUMNAS DE LA HOJA DE CALCULO SON TEXTO LIBRE (YES/
067600*    NO/SI/VACIO); EL UNICO CRITERIO QUE IMPORTA ES QUE APAREZCA
067700*    LA SUBCADENA "YES" EN CUALQUIER PARTE DEL TEXTO, SIN IMPORTAR
067800*    MAYUSCULAS. NO HAY VALIDACION DE "RESPUESTA INVALIDA": SI NO
067900*    DICE "YES", LA BANDERA SIMPLEMENTE QUEDA EN "N".
068000 270-PRUEBA-WORKING-PREVHACK SECTION.
068100*    WKS-FLAG-TEXTO SE REUTILIZA PARA LAS DOS COLUMNAS (WORKING Y
068200*    PREVIOUS HACKATHON) UNA DESPUES DE LA OTRA; NO HAY RIESGO DE
068300*    ARRASTRAR VALOR PORQUE SE SOBRESCRIBE CADA VEZ CON EL MOVE.
068400     MOVE RGW-WORKING-STATUS TO WKS-FLAG-TEXTO
068500     INSPECT WKS-FLAG-TEXTO CONVERTING WKS-ALFA-MINUSCULAS
068600        TO WKS-ALFA-MAYUSCULAS
068700     MOVE ZEROS TO WKS-CONTADOR-HALLADO
068800     INSPECT WKS-FLAG-TEXTO TALLYING WKS-CONTADOR-HALLADO
068900        FOR ALL "YES"
069000     IF WKS-CONTADOR-HALLADO > ZEROS
069100        SET RGW-IS-WORKING TO TRUE
069200     END-IF
069300     MOVE RGW-PREVIOUS-HACKATHON TO WKS-FLAG-TEXTO
069400     INSPECT WKS-FLAG-TEXTO CONVERTING WKS-ALFA-MINUSCULAS
069500        TO WKS-ALFA-MAYUSCULAS
069600     MOVE ZEROS TO WKS-CONTADOR-HALLADO
069700     INSPECT WKS-FLAG-TEXTO TALLYING WKS-CONTADOR-HALLADO
069800        FOR ALL "YES"
069900     IF WKS-CONTADOR-HALLADO > ZEROS
070000        SET RGW-DID-PREV-HACK TO TRUE
070100     END-IF.
070200 270-PRUEBA-WORKING-PREVHACK-E. EXIT.
070300*    88888              CIERRE DEL PROGRAMA                   88888
070400*    VOLCADO DE DIAGNOSTICO A CONSOLA PARA EL OPERADOR DEL TURNO;
070500*    NO SE GRABA EN NINGUN ARCHIVO. SIGUE EL MISMO FORMATO DE
070600*    DISPLAY QUE EDU35020/EDU35030 USAN EN SU PROPIO CIERRE.
070700 800-ESTADISTICAS SECTION.
070800*    EL RESUMEN SUMA LEIDOS CONTRA ESCRITOS MAS LOS TRES CONTADORES
070900*    DE DESCARTE; SI NO CUADRAN, ALGUN RENGLON SE CONTO DOS VECES O
071000*    NINGUNA (SENAL DE UN GO TO MAL COLOCADO EN 210).
071100     DISPLAY "EDU35010 - RESUMEN DE CORRIDA ***************"
071200     DISPLAY "   RENGLONES LEIDOS        : " WKS-REG-LEIDOS
071300     DISPLAY "   REGISTROS ESCRITOS      : " WKS-REG-ESCRITOS
071400     DISPLAY "   DESCARTADOS SIN DATO    : " WKS-REG-SIN-DATO
071500     DISPLAY "   DESCARTADOS EN BLANCO   : " WKS-REG-EN-BLANCO
071600     DISPLAY "   DESCARTADOS SIN COURSE  : "
071700             WKS-REG-SIN-COURSE-TYPE.
071800 800-ESTADISTICAS-E. EXIT.
071900*    CIERRA LOS DOS DATASETS DE ESTE PASO; ENTRA AQUI TANTO DESDE
072000*    EL CAMINO NORMAL (VIA EL PERFORM...THRU DE 100-MAIN) COMO
072100*    DESDE EL ABORT TEMPRANO DE 100-MAIN CUANDO FALLA 110.
072200 900-CIERRA-ARCHIVOS SECTION.
072300*    NO SE VALIDA EL FILE STATUS DEL CLOSE: SI EL ARCHIVO NUNCA
072400*    LLEGO A ABRIR (CORRIDA ABORTADA EN 110) EL CLOSE SIMPLEMENTE NO
072500*    HACE NADA, NO PRODUCE ERROR EN ESTE COMPILADOR.
072600     CLOSE ROSTIN
072700     CLOSE REGWRK.
072800 900-CIERRA-ARCHIVOS-E. EXIT.
