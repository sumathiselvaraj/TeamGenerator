000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EDU35030.
000300 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000400 INSTALLATION.  EDUCACION - SEMILLERO.
000500 DATE-WRITTEN.  ABRIL 1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE EDUCACION.
000800******************************************************************
000900*               E D U 3 5 0 3 0                                 *
001000*---------------------------------------------------------------*
001100* TIPO        : BATCH                                           *
001200* DESCRIPCION : TERCER Y ULTIMO PASO DEL PROCESO DE FORMACION DE *
001300*             : EQUIPOS.  LEE LOS EQUIPOS Y NO ASIGNADOS QUE     *
001400*             : ESCRIBIO EDU35020 (TEAMWK) MAS LOS CONTADORES Y  *
001500*             : EL RESUMEN (CTLWK) Y ARMA EL REPORTE FINAL QUE   *
001600*             : SE ENTREGA A LA COORDINACION DEL EVENTO: ROSTER  *
001700*             : DE EQUIPOS, NO ASIGNADOS Y RESUMEN DE LA CORRIDA.*
001800* ARCHIVOS    : TEAMWK  (ENTRADA)  - EDUC.SEMI.EDU35020.EQUIPOS  *
001900*             : CTLWK   (ENTRADA)  - EDUC.SEMI.EDU35020.CONTROL  *
002000*             : RPTSAL  (SALIDA)   - EDUC.SEMI.EDU35030.REPORTE  *
002100* PARAMETROS  : NINGUNO - EL TIPO DE EVENTO VIENE EN CTLWK       *
002200* PROGRAMA(S) : NO APLICA                                        *
002300*---------------------------------------------------------------*
002400*    HISTORIAL DE CAMBIOS                                        *
002500*    FECHA       INIC  TICKET    DESCRIPCION                     *
002600*    ----------  ----  --------  ----------------------------   *
002700*    1987-04-06  EEDR  SEM-0043  CREACION ORIGINAL DEL PROGRAMA  *
002800*    1989-05-30  EEDR  SEM-0056  SE AGREGA LA SECCION DE NO      *
002900*                                ASIGNADOS (SE OMITE SI ESTA     *
003000*                                VACIA)                           *
003100*    1991-08-20  JLMR  SEM-0079  SOPORTE PARA LOS EVENTOS DE     *
003200*                                HACKATHON EN EL ENCABEZADO DEL   *
003300*                                ROSTER (UNA SOLA SECCION)        *
003400*    1993-06-25  JLMR  SEM-0092  CORRECCION: EL TITULO DE LA      *
003500*                                SECCION SE ARMABA CON ESPACIOS   *
003600*                                DE SOBRA CUANDO EL NOMBRE DEL     *
003700*                                EVENTO ERA MAS CORTO QUE 20       *
003800*    1998-11-30  PEDR  SEM-0112  REVISION DE FIN DE SIGLO (Y2K): *
003900*                                SIN CAMPOS DE FECHA EN ESTE      *
004000*                                PROGRAMA. SIN IMPACTO.           *
004100*    2004-05-10  EEDR  SEM-0159  SE AGREGA LA TASA DE ASIGNACION  *
004200*                                AL RENGLON DE RESUMEN             *
004300*    2006-03-14  EEDR  SEM-0176  CIERRE DEL PROGRAMA ESTANDARI-  *
004400*                                ZADO A PERFORM...THRU POR NORMA *
004500*                                DEL DEPARTAMENTO (VER 800/950)  *
004600*---------------------------------------------------------------*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASE-VOCAL IS "A" "E" "I" "O" "U"
005200     UPSI-0 IS WS-ABORTAR ON  STATUS IS CORRIDA-ABORTADA
005300                         OFF STATUS IS CORRIDA-NORMAL.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TEAMWK  ASSIGN TO TEAMWK
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-TEAMWK.
005900     SELECT CTLWK   ASSIGN TO CTLWK
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS FS-CTLWK.
006200     SELECT RPTSAL  ASSIGN TO RPTSAL
006300            FILE STATUS IS FS-RPTSAL.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  TEAMWK
006700     RECORDING MODE IS F.
006800     COPY TEAMWK.
006900 FD  CTLWK
007000     RECORDING MODE IS F.
007100     COPY CTLWK.
007200 FD  RPTSAL
007300     REPORT IS EQUIPOS-REPORTE NOASIG-REPORTE RESUMEN-REPORTE.
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600*                 ESTADO DE LOS ARCHIVOS (FILE STATUS)           *
007700******************************************************************
007800 01  FS-TEAMWK                     PIC 9(02) VALUE ZEROS.
007900 01  FS-CTLWK                      PIC 9(02) VALUE ZEROS.
008000 01  FS-RPTSAL                     PIC 9(02) VALUE ZEROS.
008100 01  WKS-FLAGS.
008200     02 WKS-SW-EOF-TEAMWK          PIC X(01) VALUE "N".
008300        88 WKS-EOF-TEAMWK                    VALUE "Y".
008400     02 WKS-SW-EOF-CTLWK           PIC X(01) VALUE "N".
008500        88 WKS-EOF-CTLWK                     VALUE "Y".
008600     02 WKS-SW-ABORTA              PIC X(01) VALUE "N".
008700        88 WKS-DEBE-ABORTAR                  VALUE "Y".
008800     02 WKS-SW-SECCION-NO-ASIG     PIC X(01) VALUE "N".
008900        88 WKS-EN-SECCION-NO-ASIG            VALUE "Y".
009000     02 WKS-SW-TEAMS-ACTIVO        PIC X(01) VALUE "N".
009100        88 WKS-TEAMS-REPORT-ACTIVO           VALUE "Y".
009200******************************************************************
009300*         COPIA DE LA TABLA DE TIPOS DE EVENTO (COMPARTIDA)      *
009400******************************************************************
009500 COPY EVTTYP.
009600******************************************************************
009700*          CONTADORES Y RESUMEN LEIDOS DE CTLWK (REG. 'C')       *
009800******************************************************************
009900 01  WKS-CONTADORES.
010000     02 WKS-TEAM-COUNT             PIC 9(05) VALUE ZEROS.
010100     02 WKS-UNASSIGNED-COUNT       PIC 9(05) VALUE ZEROS.
010200     02 WKS-TOTAL-STUDENTS         PIC 9(05) VALUE ZEROS.
010300     02 WKS-ASSIGNED-STUDENTS      PIC 9(05) VALUE ZEROS.
010400     02 WKS-ASSIGNMENT-RATE        PIC 9(03)V9(02) VALUE ZEROS.
010500*    VISTA DE TEXTO PARA EL VOLCADO DE DIAGNOSTICO EN 800-ESTADISTICAS
010600 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES
010700                                   PIC X(25).
010800******************************************************************
010900*          AREA DE TRABAJO PARA ARMAR EL TITULO DE SECCION       *
011000******************************************************************
011100 77  WKS-TIPO-LEN                  PIC 9(02) COMP VALUE ZEROS.
011200 01  WKS-RPT-SECTION-TITLE         PIC X(40) VALUE SPACES.
011300******************************************************************
011400*       AREA DE TRABAJO DEL RENGLON DE ESTADISTICAS DEL EQUIPO   *
011500*       (ALIMENTA EL CONTROL HEADING DE QUIEBRE POR EQUIPO)      *
011600******************************************************************
011700 01  WKS-RPT-EQUIPO.
011800     02 WKS-RPT-TEAM-TYPE          PIC X(20) VALUE SPACES.
011900     02 WKS-RPT-TEAM-NAME          PIC X(30) VALUE SPACES.
012000     02 WKS-RPT-STATISTICS         PIC X(90) VALUE SPACES.
012100*    VISTA DE TEXTO PARA EL MENSAJE DE AVANCE POR EQUIPO (PANTALLA)
012200 01  WKS-RPT-EQUIPO-R REDEFINES WKS-RPT-EQUIPO.
012300     02 WKS-RPT-EQUIPO-LINEA       PIC X(50).
012400     02 FILLER                     PIC X(90).
012500******************************************************************
012600*                SUBINDICE PARA LAS LINEAS DE RESUMEN            *
012700******************************************************************
012800 77  WKS-SUB-ETIQUETA              PIC 9(02) COMP VALUE ZEROS.
012900******************************************************************
013000*        AREA DE TRABAJO PARA LOS RENGLONES ETIQUETA/VALOR       *
013100*        DE LA SECCION DE RESUMEN (REDEFINE PARA EDITAR MONTOS)  *
013200******************************************************************
013300 01  WKS-RESUMEN-VALOR-EDIT        PIC ZZZ,ZZ9.
013400 01  WKS-RESUMEN-TASA-EDIT         PIC ZZ9.99.
013500 01  WKS-RESUMEN-RENGLON.
013600     02 WKS-RESUMEN-ETIQUETA       PIC X(25) VALUE SPACES.
013700     02 WKS-RESUMEN-VALOR          PIC X(20) VALUE SPACES.
013800******************************************************************
013900*                  TABLA DE ETIQUETAS DE RESUMEN                 *
014000******************************************************************
014100 01  WKS-TABLA-ETIQUETAS.
014200     02 FILLER PIC X(25) VALUE "Event Type".
014300     02 FILLER PIC X(25) VALUE "Total Teams".
014400     02 FILLER PIC X(25) VALUE "Total Students".
014500     02 FILLER PIC X(25) VALUE "Assigned Students".
014600     02 FILLER PIC X(25) VALUE "Unassigned Students".
014700     02 FILLER PIC X(25) VALUE "Assignment Rate".
014800 01  WKS-TABLA-ETIQUETAS-R REDEFINES WKS-TABLA-ETIQUETAS.
014900     02 WKS-ETIQUETA-ITEM OCCURS 6 TIMES INDEXED BY WKS-ETI-IDX
015000            PIC X(25).
015100******************************************************************
015200*                     MAQUETACION REPORTE DE SALIDA               *
015300******************************************************************
015400 REPORT SECTION.
015500 RD  EQUIPOS-REPORTE
015600     CONTROLS ARE WKS-RPT-TEAM-TYPE WKS-RPT-TEAM-NAME
015700     LINE LIMIT IS 58
015800     PAGE LIMIT IS 58
015900     HEADING 1
016000     FIRST DETAIL 5
016100     LAST DETAIL 55.
016200 01  TYPE IS PH.
016300     02 LINE 1.
016400        03 COLUMN   1            PIC X(30) VALUE
016500           "EDUCACION SEMILLERO - EDU35030".
016600        03 COLUMN  40            PIC X(26) VALUE
016700           "ROSTER DE EQUIPOS FORMADOS".
016800        03 COLUMN  95            PIC X(06) VALUE "PAGINA".
016900        03 COLUMN 102            PIC Z(05) SOURCE PAGE-COUNTER IN
017000                                            EQUIPOS-REPORTE.
017100        03 FILLER                PIC X(06) VALUE SPACES.
017200     02 LINE 2.
017300        03 COLUMN   1 PIC X(107) VALUE ALL "=".
017400 01  EQUIPOS-TIPO-CH TYPE IS CH WKS-RPT-TEAM-TYPE.
017500     02 LINE IS PLUS 1.
017600        03 COLUMN   1            PIC X(40) SOURCE
017700           WKS-RPT-SECTION-TITLE.
017800     02 LINE IS PLUS 1.
017900        03 COLUMN   1            PIC X(04) VALUE "TEAM".
018000        03 COLUMN  21            PIC X(20) VALUE "NAME".
018100        03 COLUMN  43            PIC X(25) VALUE "EMAIL".
018200        03 COLUMN  70            PIC X(10) VALUE "TRACK".
018300        03 COLUMN  82            PIC X(14) VALUE "BATCH".
018400        03 COLUMN  98            PIC X(10) VALUE "WORKING".
018500        03 COLUMN 110            PIC X(10) VALUE "TIME ZONE".
018600     02 LINE IS PLUS 1.
018700        03 COLUMN   1 PIC X(119) VALUE ALL "-".
018800        03 FILLER                PIC X(01) VALUE SPACE.
018900 01  EQUIPOS-NOMBRE-CH TYPE IS CH WKS-RPT-TEAM-NAME.
019000     02 LINE IS PLUS 1.
019100        03 COLUMN   1            PIC X(18) SOURCE
019200           WKS-RPT-TEAM-NAME.
019300        03 COLUMN  21            PIC X(17) VALUE
019400           "Team Statistics:".
019500        03 COLUMN  40            PIC X(90) SOURCE
019600           WKS-RPT-STATISTICS.
019700        03 FILLER                PIC X(10) VALUE SPACES.
019800 01  EQUIPOS-MIEMBRO-DET TYPE IS DETAIL.
019900     02 LINE IS PLUS 1.
020000        03 COLUMN  21            PIC X(20) SOURCE
020100           TMW-MEMBER-NAME.
020200        03 COLUMN  43            PIC X(25) SOURCE
020300           TMW-MEMBER-EMAIL.
020400        03 COLUMN  70            PIC X(10) SOURCE
020500           TMW-MEMBER-TRACK.
020600        03 COLUMN  82            PIC X(14) SOURCE
020700           TMW-MEMBER-BATCH.
020800        03 COLUMN  98            PIC X(10) SOURCE
020900           TMW-MEMBER-WORKING-STATUS.
021000        03 COLUMN 110            PIC X(10) SOURCE
021100           TMW-MEMBER-TIME-ZONE.
021200        03 FILLER                PIC X(10) VALUE SPACES.
021300 01  EQUIPOS-NOMBRE-CF TYPE IS CF WKS-RPT-TEAM-NAME.
021400     02 LINE IS PLUS 1.
021500        03 FILLER                PIC X(01) VALUE SPACE.
021600******************************************************************
021700*           MAQUETACION DE LA SECCION DE NO ASIGNADOS            *
021800******************************************************************
021900 RD  NOASIG-REPORTE
022000     LINE LIMIT IS 58
022100     PAGE LIMIT IS 58
022200     HEADING 1
022300     FIRST DETAIL 5
022400     LAST DETAIL 55.
022500 01  TYPE IS PH.
022600     02 LINE 1.
022700        03 COLUMN   1            PIC X(30) VALUE
022800           "EDUCACION SEMILLERO - EDU35030".
022900        03 COLUMN  40            PIC X(20) VALUE
023000           "UNASSIGNED STUDENTS".
023100        03 COLUMN  95            PIC X(06) VALUE "PAGINA".
023200        03 COLUMN 102            PIC Z(05) SOURCE PAGE-COUNTER IN
023300                                            NOASIG-REPORTE.
023400        03 FILLER                PIC X(06) VALUE SPACES.
023500     02 LINE 2.
023600        03 COLUMN   1 PIC X(107) VALUE ALL "=".
023700     02 LINE IS PLUS 1.
023800        03 COLUMN   1            PIC X(20) VALUE "NAME".
023900        03 COLUMN  22            PIC X(25) VALUE "EMAIL".
024000        03 COLUMN  49            PIC X(10) VALUE "TRACK".
024100        03 COLUMN  61            PIC X(14) VALUE "BATCH".
024200        03 COLUMN  77            PIC X(10) VALUE "WORKING".
024300        03 COLUMN  89            PIC X(10) VALUE "TIME ZONE".
024400     02 LINE IS PLUS 1.
024500        03 COLUMN   1 PIC X(98) VALUE ALL "-".
024600        03 FILLER                PIC X(01) VALUE SPACE.
024700 01  NOASIG-DET TYPE IS DETAIL.
024800     02 LINE IS PLUS 1.
024900        03 COLUMN   1            PIC X(20) SOURCE
025000           TMW-MEMBER-NAME.
025100        03 COLUMN  22            PIC X(25) SOURCE
025200           TMW-MEMBER-EMAIL.
025300        03 COLUMN  49            PIC X(10) SOURCE
025400           TMW-MEMBER-TRACK.
025500        03 COLUMN  61            PIC X(14) SOURCE
025600           TMW-MEMBER-BATCH.
025700        03 COLUMN  77            PIC X(10) SOURCE
025800           TMW-MEMBER-WORKING-STATUS.
025900        03 COLUMN  89            PIC X(10) SOURCE
026000           TMW-MEMBER-TIME-ZONE.
026100        03 FILLER                PIC X(09) VALUE SPACES.
026200******************************************************************
026300*               MAQUETACION DE LA SECCION DE RESUMEN             *
026400******************************************************************
026500 RD  RESUMEN-REPORTE
026600     LINE LIMIT IS 58
026700     PAGE LIMIT IS 58
026800     HEADING 1
026900     FIRST DETAIL 5
027000     LAST DETAIL 55.
027100 01  TYPE IS PH.
027200     02 LINE 1.
027300        03 COLUMN   1            PIC X(30) VALUE
027400           "EDUCACION SEMILLERO - EDU35030".
027500        03 COLUMN  40            PIC X(07) VALUE "SUMMARY".
027600        03 COLUMN  95            PIC X(06) VALUE "PAGINA".
027700        03 COLUMN 102            PIC Z(05) SOURCE PAGE-COUNTER IN
027800                                            RESUMEN-REPORTE.
027900        03 FILLER                PIC X(06) VALUE SPACES.
028000     02 LINE 2.
028100        03 COLUMN   1 PIC X(50) VALUE ALL "=".
028200        03 FILLER                PIC X(01) VALUE SPACE.
028300 01  RESUMEN-ETIQUETA-DET TYPE IS DETAIL.
028400     02 LINE IS PLUS 1.
028500        03 COLUMN   1            PIC X(25) SOURCE
028600           WKS-RESUMEN-ETIQUETA.
028700        03 COLUMN  27            PIC X(20) SOURCE
028800           WKS-RESUMEN-VALOR.
028900        03 FILLER                PIC X(05) VALUE SPACES.
029000 01  RESUMEN-TEXTO-DET TYPE IS DETAIL.
029100     02 LINE IS PLUS 1.
029200        03 COLUMN   1            PIC X(120) SOURCE
029300           CLW-SUMMARY-TEXT.
029400        03 FILLER                PIC X(05) VALUE SPACES.
029500******************************************************************
029600
029700 PROCEDURE DIVISION.
029800*    DRIVER PRINCIPAL: ABRE LOS TRES DATASETS, CARGA EL NOMBRE DEL
029900*    EVENTO, IMPRIME EL ROSTER DE EQUIPOS, EL RESUMEN DE LA CORRIDA
030000*    Y CIERRA.  SI CUALQUIER APERTURA FALLA SE ABORTA CON RC=91.
030100 100-PRINCIPAL SECTION.
030200     PERFORM 110-ABRIR-VALIDAR-DATASETS
030300     IF WKS-DEBE-ABORTAR
030400        MOVE 91 TO RETURN-CODE
030500        PERFORM 950-CIERRA-ARCHIVOS
030600        STOP RUN
030700     END-IF
030800     PERFORM 115-CARGA-NOMBRE-EVENTO
030900     PERFORM 200-PROCESA-TEAMWK
031000     PERFORM 400-GENERA-RESUMEN
031100     PERFORM 800-ESTADISTICAS THRU 950-CIERRA-ARCHIVOS-E
031200     STOP RUN.
031300 100-PRINCIPAL-E. EXIT.
031400*    11111       APERTURA Y VALIDACION DE DATASETS          11111
031500 110-ABRIR-VALIDAR-DATASETS SECTION.
031600     OPEN INPUT  TEAMWK
031700     IF FS-TEAMWK NOT = ZEROS
031800        DISPLAY "EDU35030 - ERROR AL ABRIR TEAMWK  FS=" FS-TEAMWK
031900        SET WKS-DEBE-ABORTAR TO TRUE
032000        GO TO 110-ABRIR-VALIDAR-DATASETS-E
032100     END-IF
032200*    VALIDA CTLWK IGUAL QUE TEAMWK; CUALQUIER FALLA DE APERTURA
032300*    ENCIENDE EL ABORT Y SE SALE SIN TOCAR LOS DEMAS ARCHIVOS.
032400     OPEN INPUT  CTLWK
032500     IF FS-CTLWK NOT = ZEROS
032600        DISPLAY "EDU35030 - ERROR AL ABRIR CTLWK  FS=" FS-CTLWK
032700        SET WKS-DEBE-ABORTAR TO TRUE
032800        GO TO 110-ABRIR-VALIDAR-DATASETS-E
032900     END-IF
033000     OPEN OUTPUT RPTSAL
033100     IF FS-RPTSAL NOT = ZEROS
033200        DISPLAY "EDU35030 - ERROR AL ABRIR RPTSAL  FS=" FS-RPTSAL
033300        SET WKS-DEBE-ABORTAR TO TRUE
033400     END-IF.
033500 110-ABRIR-VALIDAR-DATASETS-E. EXIT.
033600*    LEE EL PRIMER REGISTRO DE CTLWK (TRAE LOS CONTADORES Y EL
033700*    CODIGO DEL TIPO DE EVENTO) Y BUSCA SU NOMBRE EN LA TABLA
033800*    COPIADA DE EVTTYP PARA EL ENCABEZADO DEL REPORTE.
033900 115-CARGA-NOMBRE-EVENTO SECTION.
034000     READ CTLWK
034100        AT END
034200           DISPLAY "EDU35030 - ARCHIVO CTLWK VACIO"
034300           SET WKS-DEBE-ABORTAR TO TRUE
034400           GO TO 115-CARGA-NOMBRE-EVENTO-E
034500     END-READ
034600     MOVE CLW-EVENT-CODE TO EDP-EVENT-CODE
034700     MOVE CLW-TEAM-COUNT TO WKS-TEAM-COUNT
034800     MOVE CLW-UNASSIGNED-COUNT TO WKS-UNASSIGNED-COUNT
034900     MOVE CLW-TOTAL-STUDENTS TO WKS-TOTAL-STUDENTS
035000     MOVE CLW-ASSIGNED-STUDENTS TO WKS-ASSIGNED-STUDENTS
035100     MOVE CLW-ASSIGNMENT-RATE TO WKS-ASSIGNMENT-RATE
035200     SET EDP-NOMBRE-IDX TO 1
035300     SEARCH EDP-NOMBRE-ITEM
035400        AT END
035500           MOVE "EVENTO DESCONOCIDO" TO EDP-EVENT-NAME
035600        WHEN EDP-NOMBRE-CODE (EDP-NOMBRE-IDX) = EDP-EVENT-CODE
035700           MOVE EDP-NOMBRE-TEXTO (EDP-NOMBRE-IDX) TO EDP-EVENT-NAME
035800     END-SEARCH.
035900 115-CARGA-NOMBRE-EVENTO-E. EXIT.
036000*    22222          SECCION DE ROSTER DE EQUIPOS                22222
036100 200-PROCESA-TEAMWK SECTION.
036200     INITIATE EQUIPOS-REPORTE
036300     SET WKS-TEAMS-REPORT-ACTIVO TO TRUE
036400     PERFORM 210-LEE-TEAMWK
036500     PERFORM 220-PROCESA-UN-RENGLON-TEAMWK
036600        UNTIL WKS-EOF-TEAMWK
036700     IF WKS-TEAMS-REPORT-ACTIVO
036800        TERMINATE EQUIPOS-REPORTE
036900     ELSE
037000        TERMINATE NOASIG-REPORTE
037100     END-IF.
037200 200-PROCESA-TEAMWK-E. EXIT.
037300*    AUXILIAR - LEE UN RENGLON DE TEAMWK (EQUIPO, MIEMBRO O
037400*    NO ASIGNADO, SEGUN EL INDICADOR DEL REGISTRO)
037500 210-LEE-TEAMWK SECTION.
037600     READ TEAMWK
037700        AT END SET WKS-EOF-TEAMWK TO TRUE
037800     END-READ.
037900 210-LEE-TEAMWK-E. EXIT.
038000*    DESPACHA SEGUN EL TIPO DE RENGLON.  EL CAMBIO DE ENCABEZADO DE
038100*    EQUIPO A NO-ASIGNADOS CIERRA EL REPORTE DE EQUIPOS Y ABRE EL
038200*    DE NO ASIGNADOS LA PRIMERA VEZ QUE APARECE UN RENGLON 'U'
038300*    (TEAMWK VIENE ORDENADO: PRIMERO EQUIPOS, LUEGO NO ASIGNADOS).
038400 220-PROCESA-UN-RENGLON-TEAMWK SECTION.
038500     EVALUATE TRUE
038600        WHEN TMW-IS-HEADER
038700           PERFORM 230-GUARDA-ENCABEZADO-EQUIPO
038800        WHEN TMW-IS-MEMBER
038900           GENERATE EQUIPOS-MIEMBRO-DET
039000        WHEN TMW-IS-UNASSIGNED
039100           IF WKS-TEAMS-REPORT-ACTIVO
039200              TERMINATE EQUIPOS-REPORTE
039300              INITIATE NOASIG-REPORTE
039400              SET WKS-EN-SECCION-NO-ASIG TO TRUE
039500              MOVE "N" TO WKS-SW-TEAMS-ACTIVO
039600           END-IF
039700           GENERATE NOASIG-DET
039800     END-EVALUATE
039900     PERFORM 210-LEE-TEAMWK.
040000 220-PROCESA-UN-RENGLON-TEAMWK-E. EXIT.
040100*    AUXILIAR - GUARDA LOS DATOS DEL ENCABEZADO DEL EQUIPO PARA EL
040200*    CONTROL HEADING DE QUIEBRE, Y ARMA EL TITULO DE LA SECCION
040300 230-GUARDA-ENCABEZADO-EQUIPO SECTION.
040400     MOVE TMW-TEAM-NAME TO WKS-RPT-TEAM-NAME
040500     MOVE TMW-TEAM-TYPE TO WKS-RPT-TEAM-TYPE
040600     MOVE TMW-STATISTICS (1:90) TO WKS-RPT-STATISTICS
040700     PERFORM 235-CALCULA-LONGITUD-TIPO
040800     MOVE SPACES TO WKS-RPT-SECTION-TITLE
040900     EVALUATE TMW-TEAM-TYPE
041000        WHEN "ADVANCED"
041100           MOVE "Advanced Course Teams" TO WKS-RPT-SECTION-TITLE
041200        WHEN "FULL"
041300           MOVE "Full Course Teams"     TO WKS-RPT-SECTION-TITLE
041400        WHEN OTHER
041500           STRING TMW-TEAM-TYPE (1:WKS-TIPO-LEN) DELIMITED BY SIZE
041600                  " Teams"              DELIMITED BY SIZE
041700                  INTO WKS-RPT-SECTION-TITLE
041800     END-EVALUATE
041900     DISPLAY "EDU35030 - ARMANDO RENGLONES DEL EQUIPO: "
042000             WKS-RPT-EQUIPO-LINEA.
042100 230-GUARDA-ENCABEZADO-EQUIPO-E. EXIT.
042200*    AUXILIAR - CALCULA LA LONGITUD UTIL DE TMW-TEAM-TYPE (SIN LOS
042300*    ESPACIOS DE RELLENO A LA DERECHA) RETROCEDIENDO DESDE EL FINAL
042400 235-CALCULA-LONGITUD-TIPO SECTION.
042500     MOVE 20 TO WKS-TIPO-LEN
042600     PERFORM 236-RETROCEDE-TIPO
042700        UNTIL WKS-TIPO-LEN = 0
042800           OR TMW-TEAM-TYPE (WKS-TIPO-LEN:1) NOT = SPACE
042900     IF WKS-TIPO-LEN = 0
043000        MOVE 1 TO WKS-TIPO-LEN
043100     END-IF.
043200 235-CALCULA-LONGITUD-TIPO-E. EXIT.
043300*    AUXILIAR - RECORTA UN CARACTER DEL LARGO CANDIDATO EN CADA
043400*    VUELTA DEL PERFORM...UNTIL DE 235
043500 236-RETROCEDE-TIPO SECTION.
043600     SUBTRACT 1 FROM WKS-TIPO-LEN.
043700 236-RETROCEDE-TIPO-E. EXIT.
043800*    33333          SECCION DE RESUMEN DE LA CORRIDA          33333
043900 400-GENERA-RESUMEN SECTION.
044000     INITIATE RESUMEN-REPORTE
044100     SET WKS-ETI-IDX TO 1
044200     MOVE WKS-ETIQUETA-ITEM (WKS-ETI-IDX) TO WKS-RESUMEN-ETIQUETA
044300     MOVE EDP-EVENT-NAME TO WKS-RESUMEN-VALOR
044400     GENERATE RESUMEN-ETIQUETA-DET
044500     SET WKS-ETI-IDX UP BY 1
044600     MOVE WKS-ETIQUETA-ITEM (WKS-ETI-IDX) TO WKS-RESUMEN-ETIQUETA
044700     MOVE WKS-TEAM-COUNT TO WKS-RESUMEN-VALOR-EDIT
044800     MOVE WKS-RESUMEN-VALOR-EDIT TO WKS-RESUMEN-VALOR
044900     GENERATE RESUMEN-ETIQUETA-DET
045000     SET WKS-ETI-IDX UP BY 1
045100     MOVE WKS-ETIQUETA-ITEM (WKS-ETI-IDX) TO WKS-RESUMEN-ETIQUETA
045200     MOVE WKS-TOTAL-STUDENTS TO WKS-RESUMEN-VALOR-EDIT
045300     MOVE WKS-RESUMEN-VALOR-EDIT TO WKS-RESUMEN-VALOR
045400     GENERATE RESUMEN-ETIQUETA-DET
045500     SET WKS-ETI-IDX UP BY 1
045600     MOVE WKS-ETIQUETA-ITEM (WKS-ETI-IDX) TO WKS-RESUMEN-ETIQUETA
045700     MOVE WKS-ASSIGNED-STUDENTS TO WKS-RESUMEN-VALOR-EDIT
045800     MOVE WKS-RESUMEN-VALOR-EDIT TO WKS-RESUMEN-VALOR
045900     GENERATE RESUMEN-ETIQUETA-DET
046000     SET WKS-ETI-IDX UP BY 1
046100     MOVE WKS-ETIQUETA-ITEM (WKS-ETI-IDX) TO WKS-RESUMEN-ETIQUETA
046200     MOVE WKS-UNASSIGNED-COUNT TO WKS-RESUMEN-VALOR-EDIT
046300     MOVE WKS-RESUMEN-VALOR-EDIT TO WKS-RESUMEN-VALOR
046400     GENERATE RESUMEN-ETIQUETA-DET
046500     SET WKS-ETI-IDX UP BY 1
046600     MOVE WKS-ETIQUETA-ITEM (WKS-ETI-IDX) TO WKS-RESUMEN-ETIQUETA
046700     MOVE WKS-ASSIGNMENT-RATE TO WKS-RESUMEN-TASA-EDIT
046800     MOVE WKS-RESUMEN-TASA-EDIT TO WKS-RESUMEN-VALOR
046900     GENERATE RESUMEN-ETIQUETA-DET
047000     PERFORM 410-LEE-CTLWK
047100     PERFORM 420-ESCRIBE-LINEA-RESUMEN
047200        UNTIL WKS-EOF-CTLWK
047300     TERMINATE RESUMEN-REPORTE.
047400 400-GENERA-RESUMEN-E. EXIT.
047500*    AUXILIAR - LEE UN RENGLON DE CTLWK (SOLO INTERESAN LOS DE
047600*    TEXTO DE RESUMEN; EL PRIMER REGISTRO YA SE CONSUMIO EN 115)
047700 410-LEE-CTLWK SECTION.
047800     READ CTLWK
047900        AT END SET WKS-EOF-CTLWK TO TRUE
048000     END-READ.
048100 410-LEE-CTLWK-E. EXIT.
048200*    AUXILIAR - IMPRIME LA LINEA DE RESUMEN SI EL REGISTRO LEIDO ES
048300*    DE TIPO TEXTO ('S'); LOS DEMAS TIPOS DE CTLWK SE IGNORAN AQUI.
048400 420-ESCRIBE-LINEA-RESUMEN SECTION.
048500     IF CLW-IS-SUMMARY-LINE
048600        GENERATE RESUMEN-TEXTO-DET
048700     END-IF
048800     PERFORM 410-LEE-CTLWK.
048900 420-ESCRIBE-LINEA-RESUMEN-E. EXIT.
049000*    88888            ESTADISTICAS DE LA CORRIDA              88888
049100 800-ESTADISTICAS SECTION.
049200     DISPLAY "EDU35030 - RESUMEN DE CORRIDA ***************"
049300     DISPLAY "   EVENTO PROCESADO        : " EDP-EVENT-NAME
049400     DISPLAY "   CONTADORES (CTLWK)      : " WKS-CONTADORES-R
049500     DISPLAY "   EQUIPOS REPORTADOS      : " WKS-TEAM-COUNT
049600     DISPLAY "   NO ASIGNADOS REPORTADOS : " WKS-UNASSIGNED-COUNT.
049700 800-ESTADISTICAS-E. EXIT.
049800*    99999             CIERRE DEL PROGRAMA                    99999
049900 950-CIERRA-ARCHIVOS SECTION.
050000     CLOSE TEAMWK
050100     CLOSE CTLWK
050200     CLOSE RPTSAL.
050300 950-CIERRA-ARCHIVOS-E. EXIT.
